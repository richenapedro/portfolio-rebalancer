000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: V13C05T                                             *
000400*                                                                *
000500*  FECHA CREACION: 04/09/1990                                    *
000600*                                                                *
000700*  AUTOR: FACTORIA                                               *
000800*                                                                *
000900*  APLICACION: V1 - REBALANCEO DE CARTERA (PROYECTO SIVAC)       *
001000*                                                                *
001100*  DESCRIPCION: CONSTRUCTOR DE TARGETS (UNIDAD U4).  LEE LA      *
001200*               TABLA DE POSICIONES (POSITIONS, E) Y LA TARJETA  *
001300*               DE CONTROL (PARMCARD, E), Y ARMA UNA TABLA DE    *
001400*               PESOS OBJETIVO SEGUN LA TARJETA, EN UNA DE TRES  *
001500*               MODALIDADES: POR DEFECTO (PESO IGUAL POR CLASE   *
001600*               Y LUEGO POR TICKER DENTRO DE LA CLASE), POR      *
001700*               CLASE (PORCENTAJES DADOS POR EL USUARIO PARA     *
001800*               STOCK/FII/BOND) O PLANA (PESO IGUAL POR TICKER   *
001900*               TENIDO, SIN DISTINGUIR CLASE).  LA SALIDA QUEDA  *
002000*               ORDENADA POR TICKER EN TARGETS-OUT (S).          *
002100*                                                                *
002200******************************************************************
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID.     V13C05T.
002500 AUTHOR.         FACTORIA.
002600 INSTALLATION.   SIVAC - GERENCIA DE INVERSIONES.
002700 DATE-WRITTEN.   04/09/1990.
002800 DATE-COMPILED.
002900 SECURITY.       USO INTERNO - CONFIDENCIAL.
003000******************************************************************
003100*        L O G    D E   M O D I F I C A C I O N E S             *
003200******************************************************************
003300* FECHA       PROGRAMADOR  TICKET   DESCRIPCION                 *
003400*----------   -----------  -------  ---------------------------- *
003500* 04/09/1990  LPR          SIS-0151 CREACION DEL PROGRAMA        *
003600*                                   (SOLO MODALIDAD POR DEFECTO) *
003700* 15/06/1993  LPR          SIS-0232 AGREGADA MODALIDAD POR CLASE *
003800*                                   (PORCENTAJES EN TARJETA)     *
003900* 20/02/1996  LPR          SIS-0272 AGREGADA MODALIDAD PLANA     *
004000* 21/12/1998  JCAS         SIS-0316 REVISION AMY2K - SIN IMPACTO  *
004100* 05/02/1999  JCAS         SIS-0317 PRUEBAS AMY2K CERRADAS        *
004200* 09/09/2003  MQRR         REQ-0147  NORMALIZACION DE CLASE CON  *
004300*                                   SINONIMOS (ACAO, TESOURO...) *
004400* 15/07/2008  EJVG         REQ-0148  BANDERA EXCLUYE-BONOS EN LA *
004500*                                   MODALIDAD POR DEFECTO        *
004600* 28/03/2013  MQRR         REQ-0168  CLASE REPETIDA CON DOS      *
004700*                                   NORMALIZACIONES ES ERROR     *
004800*                                   FATAL (ANTES SE IGNORABA)    *
004900* 12/10/2017  EJVG         REQ-0190  MODALIDAD POR CLASE CAE A   *
005000*                                   LA MODALIDAD POR DEFECTO SI  *
005100*                                   NINGUNA CLASE QUEDA ACTIVA   *
005200* 25/02/2020  MQRR         REQ-0201  LA VALIDACION DE CLASE      *
005300*                                   REPETIDA DEL REQ-0168 NUNCA  *
005400*                                   QUEDO CONECTADA; SE MOVIO A  *
005500*                                   1310-AGREGA-POSICION, DONDE  *
005600*                                   TAMBIEN SE DEDUPLICA EL      *
005700*                                   TICKER REPETIDO EN POSITIONS *
005800*                                   (REGLA R11) Y SE AGREGA EL   *
005900*                                   SINONIMO TRUNCADO 'RENDA FI' *
006000*                                   PARA RENDA FIXA (REGLA R8)   *
006100* 09/08/2026  MQRR         REQ-0216  1320-NORMALIZA-CLASE NO     *
006200*                                   QUITABA TILDES NI CEDILLA;   *
006300*                                   UNA CLASE ACENTUADA DEL      *
006400*                                   CUSTODIO (P.EJ. ACAO CON     *
006500*                                   TILDE EN LA A Y EN LA O) NO  *
006600*                                   CASABA NINGUN SINONIMO       *
006700******************************************************************
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM.
007200*    DECIMAL-POINT IS COMMA.
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500     SELECT PARM-CARD      ASSIGN TO PARMCARD
007600            FILE STATUS IS FS-PARM FSE-PARM.
007700     SELECT POSITIONS-ARQ  ASSIGN TO POSITNS
007800            FILE STATUS IS FS-POS  FSE-POS.
007900     SELECT TARGETS-SAL    ASSIGN TO TARGETSO
008000            FILE STATUS IS FS-TGO  FSE-TGO.
008100*
008200 DATA DIVISION.
008300 FILE SECTION.
008400 FD  PARM-CARD
008500     LABEL RECORDS ARE STANDARD.
008600 01  PARM-REGISTRO.
008700     05  PC5-MODALIDAD               PIC X(07).
008800         88  PC5-MODO-DEFECTO                 VALUE 'DEFAULT'.
008900         88  PC5-MODO-CLASE                    VALUE 'CLASS  '.
009000         88  PC5-MODO-PLANA                     VALUE 'FLAT   '.
009100     05  PC5-EXCLUYE-BONOS           PIC X(01) VALUE 'N'.
009200     05  PC5-PCT-STOCK               PIC S9(03)V9(02).
009300     05  PC5-PCT-FII                 PIC S9(03)V9(02).
009400     05  PC5-PCT-BOND                PIC S9(03)V9(02).
009500     05  FILLER                      PIC X(33).
009600*
009700 FD  POSITIONS-ARQ
009800     LABEL RECORDS ARE STANDARD.
009900 01  POS-REGISTRO.
010000     05  PO-TICKER                   PIC X(12).
010100     05  PO-TIPO-ACTIVO              PIC X(08).
010200     05  PO-CANTIDAD                 PIC S9(09)V9(06).
010300     05  PO-PRECIO                   PIC S9(09)V9(06).
010400     05  FILLER                      PIC X(20).
010500*
010600 FD  TARGETS-SAL
010700     LABEL RECORDS ARE STANDARD.
010800 01  TGO-REGISTRO.
010900     05  TGO-TICKER                  PIC X(12).
011000     05  TGO-PESO                    PIC S9V9(08).
011100     05  FILLER                      PIC X(10).
011200*
011300 WORKING-STORAGE SECTION.
011400*
011500 01  WS-SWITCHES.
011600     05  WS-FS-PARM                  PIC X(01) VALUE 'N'.
011700         88  WS-NO-HAY-PARM                     VALUE 'S'.
011800     05  WS-FS-POS                   PIC X(01) VALUE 'N'.
011900         88  WS-FIN-POS                         VALUE 'S'.
012000     05  FILLER                      PIC X(06).
012100*
012200 01  WS-FILE-STATUS.
012300     05  FS-PARM                     PIC X(02).
012400         88  FSE-PARM-OK                        VALUE '00'.
012500         88  FSE-PARM-EOF                        VALUE '10'.
012600     05  FSE-PARM                    PIC X(06).
012700     05  FS-POS                      PIC X(02).
012800         88  FSE-POS-OK                          VALUE '00'.
012900         88  FSE-POS-EOF                         VALUE '10'.
013000     05  FSE-POS                     PIC X(06).
013100     05  FS-TGO                      PIC X(02).
013200         88  FSE-TGO-OK                          VALUE '00'.
013300     05  FSE-TGO                     PIC X(06).
013400     05  FILLER                      PIC X(04).
013500*
013600 01  WS-CONTADORES.
013700     05  WS-POS-IDX                  PIC 9(04) COMP.
013800     05  WS-IDX                      PIC 9(04) COMP.
013900     05  WS-IDX-2                     PIC 9(04) COMP.
014000     05  WS-CLS-IDX                  PIC 9(04) COMP.
014100     05  WS-BUSCA-IDX                PIC 9(04) COMP.
014200     05  FILLER                      PIC X(04).
014300*
014400 01  WS-ALFABETO.
014500     05  WS-ALFA-MINUSC              PIC X(26)
014600                          VALUE 'abcdefghijklmnopqrstuvwxyz'.
014700     05  WS-ALFA-MAYUSC              PIC X(26)
014800                          VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
014900     05  FILLER                      PIC X(04).
015000*
015100*    TILDES Y CEDILLA DEL PORTUGUES (TABLA DE LETRA ACENTUADA A
015200*    LETRA SIN TILDE), REQUERIDAS PARA CLASIFICAR POSICIONES QUE
015300*    VIENEN DEL CUSTODIO CON LA CLASE EN MAYUSCULA ACENTUADA
015400*    (P.EJ. ACAO CON TILDE EN LA A Y EN LA O).  LITERAL EN HEXA
015500*    PORQUE EL JUEGO DE CARACTERES DEL ENTORNO DE DESARROLLO NO
015600*    ACEPTA TECLEAR LA VOCAL ACENTUADA NI LA CEDILLA.
015700 01  WS-ALFABETO-ACENTOS.
015800     05  WS-ALFA-AC-ORIGEN           PIC X(24)
015900          VALUE X'C1C0C2C3C4C9C8CACBCDCCCECFD3D2D4D5D6DAD9DBDCC7D1'.
016000     05  WS-ALFA-AC-DESTINO          PIC X(24)
016100                          VALUE 'AAAAAEEEEIIIIOOOOOUUUUCN'.
016200     05  FILLER                      PIC X(04).
016300*
016400 01  WS-CLASE-CRUDA                  PIC X(08).
016500*
016600 01  WS-DEDUP-AREAS.
016700     05  WS-TICKER-NORM              PIC X(12).
016800     05  WS-CLASE-NORMALIZADA        PIC X(08).
016900     05  WS-DUP-IDX                  PIC 9(04) COMP.
017000     05  WS-DUP-HALLADA              PIC X(01) VALUE 'N'.
017100         88  WS-DUP-ENCONTRADA                 VALUE 'S'.
017200     05  WS-MENSAJE-ERROR            PIC X(60).
017300     05  FILLER                      PIC X(04).
017400*
017500*    POSICIONES LEIDAS, YA CON LA CLASE NORMALIZADA (REGLA R8).
017600 01  WS-TABLA-POSICIONES.
017700     05  WS-POS-TOPE                 PIC 9(04) COMP VALUE 2000.
017800     05  WS-POS-CANTIDAD-USADA        PIC 9(04) COMP VALUE ZERO.
017900     05  WS-POS-ENTRADA OCCURS 2000 TIMES
018000                         INDEXED BY WS-TPO-IDX.
018100         COPY V1RC001.
018200*
018300*    CLASES DISTINTAS PRESENTES EN LA CARTERA Y SU CANTIDAD DE
018400*    TICKERS (REGLAS R9/R10).
018500 01  WS-TABLA-CLASES.
018600     05  WS-CLS-TOPE                 PIC 9(04) COMP VALUE 20.
018700     05  WS-CLS-CANTIDAD-USADA        PIC 9(04) COMP VALUE ZERO.
018800     05  WS-CLS-ENTRADA OCCURS 20 TIMES
018900                         INDEXED BY WS-CLS-TPO-IDX.
019000         10  WS-CLS-NOMBRE            PIC X(08).
019100         10  WS-CLS-TICKERS           PIC 9(04) COMP.
019200         10  WS-CLS-ACTIVA            PIC X(01) VALUE 'N'.
019300             88  WS-CLS-ES-ACTIVA               VALUE 'S'.
019400         10  WS-CLS-PESO              PIC S9V9(08) VALUE ZERO.
019500         10  WS-CLS-PESO-R REDEFINES WS-CLS-PESO.
019600             15  WS-CLS-PESO-ENTERO   PIC S9.
019700             15  WS-CLS-PESO-DECIMAL  PIC 9(08).
019800         10  WS-CLS-PCT-USUARIO       PIC S9(03)V9(02) VALUE ZERO.
019900         10  FILLER                   PIC X(04).
020000*
020100 01  WS-ACUMULADORES.
020200     05  WS-SUMA-PCT                 PIC S9(05)V9(02).
020300     05  WS-SUMA-PESOS                PIC S9V9(08).
020400     05  WS-CLASES-ACTIVAS            PIC 9(04) COMP VALUE ZERO.
020500     05  FILLER                      PIC X(04).
020600*
020700 01  WS-POS-TEMP.
020800     COPY V1RC001.
020900*
021000 PROCEDURE DIVISION.
021100*
021200 MAINLINE.
021300     PERFORM 1000-INICIO   THRU 1000-INICIO-EXIT.
021400     PERFORM 2000-PROCESO  THRU 2000-PROCESO-EXIT.
021500     PERFORM 9000-TERMINA  THRU 9000-TERMINA-EXIT.
021600     GOBACK.
021700*
021800******************************************************************
021900*  1000-INICIO - APERTURA DE ARCHIVOS, TARJETA DE CONTROL Y CARGA
022000*                DE LA TABLA DE POSICIONES CON CLASE NORMALIZADA.
022100******************************************************************
022200 1000-INICIO.
022300     PERFORM 1100-ABRE-ARCHIVOS    THRU 1100-ABRE-ARCHIVOS-EXIT.
022400     PERFORM 1200-LEE-PARMCARD     THRU 1200-LEE-PARMCARD-EXIT.
022500     PERFORM 1300-CARGA-POSICIONES
022600                             THRU 1300-CARGA-POSICIONES-EXIT.
022700 1000-INICIO-EXIT.
022800     EXIT.
022900*
023000 1100-ABRE-ARCHIVOS.
023100     OPEN INPUT  PARM-CARD.
023200     OPEN INPUT  POSITIONS-ARQ.
023300     OPEN OUTPUT TARGETS-SAL.
023400 1100-ABRE-ARCHIVOS-EXIT.
023500     EXIT.
023600*
023700 1200-LEE-PARMCARD.
023800     READ PARM-CARD.
023900     IF WS-NO-HAY-PARM
024000        MOVE 'DEFAULT' TO PC5-MODALIDAD
024100        MOVE 'N'       TO PC5-EXCLUYE-BONOS
024200        MOVE ZERO      TO PC5-PCT-STOCK
024300                           PC5-PCT-FII
024400                           PC5-PCT-BOND
024500     END-IF.
024600 1200-LEE-PARMCARD-EXIT.
024700     EXIT.
024800*
024900 1300-CARGA-POSICIONES.
025000     PERFORM 1305-LEE-UNA-POSICION THRU 1305-LEE-UNA-POSICION-EXIT
025100         UNTIL WS-FIN-POS.
025200 1300-CARGA-POSICIONES-EXIT.
025300     EXIT.
025400*
025500 1305-LEE-UNA-POSICION.
025600     READ POSITIONS-ARQ.
025700     IF NOT WS-FIN-POS
025800        IF PO-TICKER NOT = SPACES AND PO-CANTIDAD > ZERO
025900           PERFORM 1310-AGREGA-POSICION
026000                                THRU 1310-AGREGA-POSICION-EXIT
026100        END-IF
026200     END-IF.
026300 1305-LEE-UNA-POSICION-EXIT.
026400     EXIT.
026500*
026600*    ALTA DE UNA POSICION EN LA TABLA EN MEMORIA.  EL TICKER SE
026700*    NORMALIZA Y SE BUSCA CONTRA LO YA CARGADO: SI EL TICKER SE
026800*    REPITE EN EL ARCHIVO DE POSICIONES SE DESCARTA LA FILA DEMAS
026900*    (REGLA R11, TICKER TENIDO DISTINTO, PRIMERA APARICION GANA),
027000*    SALVO QUE LA CLASE NORMALIZADA DE LA FILA REPETIDA NO COINCIDA
027100*    CON LA YA CARGADA, EN CUYO CASO ES ERROR FATAL (REGLA R9).
027200 1310-AGREGA-POSICION.
027300     MOVE PO-TICKER TO WS-TICKER-NORM.
027400     INSPECT WS-TICKER-NORM
027500                   CONVERTING WS-ALFA-MINUSC TO WS-ALFA-MAYUSC.
027600     PERFORM 1320-NORMALIZA-CLASE THRU 1320-NORMALIZA-CLASE-EXIT.
027700     PERFORM 1315-BUSCA-TICKER-POSICION
027800                      THRU 1315-BUSCA-TICKER-POSICION-EXIT.
027900     IF WS-DUP-ENCONTRADA
028000        IF PB1-TIPO-ACTIVO(WS-DUP-IDX) NOT = WS-CLASE-NORMALIZADA
028100           STRING 'TICKER EN DOS CLASES DISTINTAS '
028200                       DELIMITED BY SIZE
028300                  WS-TICKER-NORM DELIMITED BY SPACE
028400                  INTO WS-MENSAJE-ERROR
028500           END-STRING
028600           PERFORM 9999-ABEND THRU 9999-ABEND-EXIT
028700        END-IF
028800        GO TO 1310-AGREGA-POSICION-EXIT
028900     END-IF.
029000     ADD 1 TO WS-POS-CANTIDAD-USADA.
029100     SET WS-TPO-IDX TO WS-POS-CANTIDAD-USADA.
029200     MOVE WS-TICKER-NORM  TO PB1-TICKER(WS-TPO-IDX).
029300     MOVE PO-CANTIDAD TO PB1-CANTIDAD(WS-TPO-IDX).
029400     MOVE PO-PRECIO   TO PB1-PRECIO(WS-TPO-IDX).
029500     MOVE 'S' TO DGT-POS-ACTIVA(WS-TPO-IDX).
029600     MOVE 'N' TO DGT-POS-CON-RESPALDO(WS-TPO-IDX).
029700     MOVE WS-CLASE-NORMALIZADA TO PB1-TIPO-ACTIVO(WS-TPO-IDX).
029800 1310-AGREGA-POSICION-EXIT.
029900     EXIT.
030000*
030100*    BUSQUEDA DEL TICKER NORMALIZADO CONTRA LA TABLA YA CARGADA
030200*    (REGLAS R9/R11).
030300 1315-BUSCA-TICKER-POSICION.
030400     MOVE 'N' TO WS-DUP-HALLADA.
030500     SET WS-DUP-IDX TO 1.
030600     SET WS-BUSCA-IDX TO 1.
030700     SEARCH WS-POS-ENTRADA VARYING WS-BUSCA-IDX
030800        AT END CONTINUE
030900        WHEN PB1-TICKER(WS-BUSCA-IDX) = WS-TICKER-NORM
031000           SET WS-DUP-IDX TO WS-BUSCA-IDX
031100           MOVE 'S' TO WS-DUP-HALLADA
031200     END-SEARCH.
031300 1315-BUSCA-TICKER-POSICION-EXIT.
031400     EXIT.
031500*
031600*    NORMALIZACION DE CLASE DE ACTIVO (REGLA R8).  SE ESTANDARIZA
031700*    MAYUSCULA, SE LE QUITAN LAS TILDES Y LA CEDILLA (EL CUSTODIO
031800*    PUEDE MANDAR LA CLASE ACENTUADA, P.EJ. ACAO CON TILDE EN LA
031900*    A Y EN LA O) Y LUEGO SE MAPEAN LOS SINONIMOS.  LA CLASE QUEDA
032000*    EN WS-CLASE-NORMALIZADA, NO EN LA TABLA, PARA PODER
032100*    COMPARARLA CONTRA UN TICKER YA CARGADO ANTES DE ALTAR.
032200 1320-NORMALIZA-CLASE.
032300     MOVE PO-TIPO-ACTIVO TO WS-CLASE-CRUDA.
032400     INSPECT WS-CLASE-CRUDA
032500                   CONVERTING WS-ALFA-MINUSC TO WS-ALFA-MAYUSC.
032600     INSPECT WS-CLASE-CRUDA
032700            CONVERTING WS-ALFA-AC-ORIGEN TO WS-ALFA-AC-DESTINO.
032800     EVALUATE WS-CLASE-CRUDA
032900         WHEN 'STOCK   ' WHEN 'ACAO    ' WHEN 'ACOES   '
033000            WHEN 'EQUITY  ' WHEN 'BR_STOCK'
033100            MOVE 'STOCK   ' TO WS-CLASE-NORMALIZADA
033200         WHEN 'FII     ' WHEN 'FIIS    ' WHEN 'REIT    '
033300            MOVE 'FII     ' TO WS-CLASE-NORMALIZADA
033400         WHEN 'BOND    ' WHEN 'TESOURO ' WHEN 'RF      '
033500            WHEN 'RENDA FI'
033600            MOVE 'BOND    ' TO WS-CLASE-NORMALIZADA
033700         WHEN OTHER
033800            MOVE WS-CLASE-CRUDA TO WS-CLASE-NORMALIZADA
033900     END-EVALUATE.
034000 1320-NORMALIZA-CLASE-EXIT.
034100     EXIT.
034200*
034300******************************************************************
034400*  2000-PROCESO - ORDENA LA CARTERA POR TICKER, CONSTRUYE LOS
034500*                 PESOS SEGUN LA MODALIDAD PEDIDA Y LOS ESCRIBE.
034600******************************************************************
034700 2000-PROCESO.
034800     PERFORM 2010-ORDENA-POSICIONES
034900                            THRU 2010-ORDENA-POSICIONES-EXIT.
035000     EVALUATE TRUE
035100         WHEN PC5-MODO-DEFECTO
035200            PERFORM 2100-CONSTRUYE-DEFECTO
035300                              THRU 2100-CONSTRUYE-DEFECTO-EXIT
035400         WHEN PC5-MODO-CLASE
035500            PERFORM 2200-CONSTRUYE-POR-CLASE
035600                              THRU 2200-CONSTRUYE-POR-CLASE-EXIT
035700         WHEN PC5-MODO-PLANA
035800            PERFORM 2300-CONSTRUYE-PLANA
035900                              THRU 2300-CONSTRUYE-PLANA-EXIT
036000         WHEN OTHER
036100            DISPLAY 'V13C05T - MODALIDAD INVALIDA EN PARMCARD'
036200            MOVE 16 TO RETURN-CODE
036300            GO TO 2000-PROCESO-EXIT
036400     END-EVALUATE.
036500     PERFORM 2900-EMITE-TARGETS THRU 2900-EMITE-TARGETS-EXIT.
036600 2000-PROCESO-EXIT.
036700     EXIT.
036800*
036900*    ORDENAMIENTO POR BURBUJA DE LA CARTERA ASCENDENTE POR TICKER
037000*    (LA SALIDA DEBE QUEDAR ORDENADA POR TICKER).
037100 2010-ORDENA-POSICIONES.
037200     PERFORM 2011-PASADA-BURBUJA-POS
037300                          THRU 2011-PASADA-BURBUJA-POS-EXIT
037400         VARYING WS-IDX FROM 1 BY 1
037500             UNTIL WS-IDX > WS-POS-CANTIDAD-USADA.
037600 2010-ORDENA-POSICIONES-EXIT.
037700     EXIT.
037800*
037900 2011-PASADA-BURBUJA-POS.
038000     PERFORM 2015-COMPARA-Y-PERMUTA-POS
038100                            THRU 2015-COMPARA-Y-PERMUTA-POS-EXIT
038200         VARYING WS-IDX-2 FROM 1 BY 1
038300             UNTIL WS-IDX-2 > WS-POS-CANTIDAD-USADA - WS-IDX.
038400 2011-PASADA-BURBUJA-POS-EXIT.
038500     EXIT.
038600*
038700 2015-COMPARA-Y-PERMUTA-POS.
038800     SET WS-TPO-IDX TO WS-IDX-2.
038900     IF PB1-TICKER(WS-IDX-2) > PB1-TICKER(WS-IDX-2 + 1)
039000        MOVE WS-POS-ENTRADA(WS-IDX-2)       TO WS-POS-TEMP
039100        MOVE WS-POS-ENTRADA(WS-IDX-2 + 1)
039200                             TO WS-POS-ENTRADA(WS-IDX-2)
039300        MOVE WS-POS-TEMP
039400                             TO WS-POS-ENTRADA(WS-IDX-2 + 1)
039500     END-IF.
039600 2015-COMPARA-Y-PERMUTA-POS-EXIT.
039700     EXIT.
039800*
039900*    MODALIDAD POR DEFECTO (REGLA R9): PESO IGUAL POR CLASE,
040000*    LUEGO PESO IGUAL POR TICKER DENTRO DE LA CLASE.
040100 2100-CONSTRUYE-DEFECTO.
040200     PERFORM 2110-ARMA-TABLA-CLASES
040300                          THRU 2110-ARMA-TABLA-CLASES-EXIT.
040400     IF WS-CLS-CANTIDAD-USADA = ZERO
040500        GO TO 2100-CONSTRUYE-DEFECTO-EXIT
040600     END-IF.
040700     PERFORM 2120-PESO-POR-CLASE-DEFECTO
040800                       THRU 2120-PESO-POR-CLASE-DEFECTO-EXIT
040900         VARYING WS-CLS-IDX FROM 1 BY 1
041000             UNTIL WS-CLS-IDX > WS-CLS-CANTIDAD-USADA.
041100     PERFORM 2130-PESO-POR-TICKER THRU 2130-PESO-POR-TICKER-EXIT
041200         VARYING WS-TPO-IDX FROM 1 BY 1
041300             UNTIL WS-TPO-IDX > WS-POS-CANTIDAD-USADA.
041400     PERFORM 2190-RENORMALIZA-PESOS
041500                          THRU 2190-RENORMALIZA-PESOS-EXIT.
041600 2100-CONSTRUYE-DEFECTO-EXIT.
041700     EXIT.
041800*
041900*    TABLA DE CLASES DISTINTAS, EXCLUYENDO BOND SI LA TARJETA LO
042000*    PIDE.  EL TICKER YA LLEGA UNICO Y CON UNA SOLA CLASE (LA
042100*    VALIDACION DE CLASE REPETIDA ES CONTRA EL ARCHIVO DE ENTRADA,
042200*    EN 1310-AGREGA-POSICION, AL MOMENTO DE CARGAR LA POSICION).
042300 2110-ARMA-TABLA-CLASES.
042400     MOVE ZERO TO WS-CLS-CANTIDAD-USADA.
042500     PERFORM 2115-CLASIFICA-UNA-POSICION
042600                          THRU 2115-CLASIFICA-UNA-POSICION-EXIT
042700         VARYING WS-TPO-IDX FROM 1 BY 1
042800             UNTIL WS-TPO-IDX > WS-POS-CANTIDAD-USADA.
042900 2110-ARMA-TABLA-CLASES-EXIT.
043000     EXIT.
043100*
043200 2115-CLASIFICA-UNA-POSICION.
043300     IF PC5-EXCLUYE-BONOS = 'S' AND PB1-ES-BOND(WS-TPO-IDX)
043400        GO TO 2115-CLASIFICA-UNA-POSICION-EXIT
043500     END-IF.
043600     SET WS-BUSCA-IDX TO 1.
043700     SET WS-CLS-TPO-IDX TO 1.
043800     SEARCH WS-CLS-ENTRADA VARYING WS-BUSCA-IDX
043900        AT END
044000           ADD 1 TO WS-CLS-CANTIDAD-USADA
044100           SET WS-CLS-TPO-IDX TO WS-CLS-CANTIDAD-USADA
044200           MOVE PB1-TIPO-ACTIVO(WS-TPO-IDX)
044300                                 TO WS-CLS-NOMBRE(WS-CLS-TPO-IDX)
044400           MOVE 1 TO WS-CLS-TICKERS(WS-CLS-TPO-IDX)
044500        WHEN WS-CLS-NOMBRE(WS-BUSCA-IDX) =
044600                             PB1-TIPO-ACTIVO(WS-TPO-IDX)
044700           ADD 1 TO WS-CLS-TICKERS(WS-BUSCA-IDX)
044800     END-SEARCH.
044900 2115-CLASIFICA-UNA-POSICION-EXIT.
045000     EXIT.
045100*
045200 2120-PESO-POR-CLASE-DEFECTO.
045300     COMPUTE WS-CLS-PESO(WS-CLS-IDX) ROUNDED =
045400             1 / WS-CLS-CANTIDAD-USADA.
045500 2120-PESO-POR-CLASE-DEFECTO-EXIT.
045600     EXIT.
045700*
045800*    PESO DE UN TICKER = PESO DE SU CLASE / CANTIDAD DE TICKERS
045900*    DE LA CLASE (REGLA R9, ETAPA POR TICKER).
046000 2130-PESO-POR-TICKER.
046100     IF PC5-EXCLUYE-BONOS = 'S' AND PB1-ES-BOND(WS-TPO-IDX)
046200        MOVE ZERO TO TG3-PESO(WS-TPO-IDX)
046300        GO TO 2130-PESO-POR-TICKER-EXIT
046400     END-IF.
046500     SET WS-BUSCA-IDX TO 1.
046600     SET WS-CLS-TPO-IDX TO 1.
046700     SEARCH WS-CLS-ENTRADA VARYING WS-BUSCA-IDX
046800        AT END CONTINUE
046900        WHEN WS-CLS-NOMBRE(WS-BUSCA-IDX) =
047000                             PB1-TIPO-ACTIVO(WS-TPO-IDX)
047100           COMPUTE TG3-PESO(WS-TPO-IDX) ROUNDED =
047200                 WS-CLS-PESO(WS-BUSCA-IDX)
047300                               / WS-CLS-TICKERS(WS-BUSCA-IDX)
047400     END-SEARCH.
047500 2130-PESO-POR-TICKER-EXIT.
047600     EXIT.
047700*
047800*    RENORMALIZA LOS PESOS SI LA SUMA NO DA EXACTAMENTE 1 POR EL
047900*    REDONDEO DE LAS ETAPAS ANTERIORES (REGLA R9, CIERRE).
048000 2190-RENORMALIZA-PESOS.
048100     MOVE ZERO TO WS-SUMA-PESOS.
048200     PERFORM 2191-ACUMULA-PESO THRU 2191-ACUMULA-PESO-EXIT
048300         VARYING WS-TPO-IDX FROM 1 BY 1
048400             UNTIL WS-TPO-IDX > WS-POS-CANTIDAD-USADA.
048500     IF WS-SUMA-PESOS NOT = 1 AND WS-SUMA-PESOS > ZERO
048600        PERFORM 2195-AJUSTA-PESO THRU 2195-AJUSTA-PESO-EXIT
048700            VARYING WS-TPO-IDX FROM 1 BY 1
048800                UNTIL WS-TPO-IDX > WS-POS-CANTIDAD-USADA
048900     END-IF.
049000 2190-RENORMALIZA-PESOS-EXIT.
049100     EXIT.
049200*
049300 2191-ACUMULA-PESO.
049400     ADD TG3-PESO(WS-TPO-IDX) TO WS-SUMA-PESOS.
049500 2191-ACUMULA-PESO-EXIT.
049600     EXIT.
049700*
049800 2195-AJUSTA-PESO.
049900     COMPUTE TG3-PESO(WS-TPO-IDX) ROUNDED =
050000             TG3-PESO(WS-TPO-IDX) / WS-SUMA-PESOS.
050100 2195-AJUSTA-PESO-EXIT.
050200     EXIT.
050300*
050400*    MODALIDAD POR CLASE (REGLA R10): PORCENTAJES DE LA TARJETA
050500*    PARA STOCK/FII/BOND.  SI NINGUNA CLASE QUEDA ACTIVA, CAE A
050600*    LA MODALIDAD POR DEFECTO.
050700 2200-CONSTRUYE-POR-CLASE.
050800     PERFORM 2210-ARMA-TABLA-CLASES-USUARIO
050900                      THRU 2210-ARMA-TABLA-CLASES-USUARIO-EXIT.
051000     PERFORM 2220-MARCA-CLASES-ACTIVAS
051100                          THRU 2220-MARCA-CLASES-ACTIVAS-EXIT.
051200     IF WS-CLASES-ACTIVAS = ZERO
051300        PERFORM 2100-CONSTRUYE-DEFECTO
051400                          THRU 2100-CONSTRUYE-DEFECTO-EXIT
051500        GO TO 2200-CONSTRUYE-POR-CLASE-EXIT
051600     END-IF.
051700     PERFORM 2230-NORMALIZA-CLASES-ACTIVAS
051800                          THRU 2230-NORMALIZA-CLASES-ACTIVAS-EXIT.
051900     PERFORM 2240-PESO-POR-TICKER-CLASE
052000                       THRU 2240-PESO-POR-TICKER-CLASE-EXIT
052100         VARYING WS-TPO-IDX FROM 1 BY 1
052200             UNTIL WS-TPO-IDX > WS-POS-CANTIDAD-USADA.
052300 2200-CONSTRUYE-POR-CLASE-EXIT.
052400     EXIT.
052500*
052600*    TRES CLASES FIJAS CON SU PORCENTAJE Y CANTIDAD DE TICKERS
052700*    TENIDOS (PORCENTAJES NEGATIVOS SE RECORTAN A CERO).
052800 2210-ARMA-TABLA-CLASES-USUARIO.
052900     MOVE 3 TO WS-CLS-CANTIDAD-USADA.
053000     MOVE 'STOCK   ' TO WS-CLS-NOMBRE(1).
053100     MOVE PC5-PCT-STOCK TO WS-CLS-PCT-USUARIO(1).
053200     MOVE 'FII     ' TO WS-CLS-NOMBRE(2).
053300     MOVE PC5-PCT-FII   TO WS-CLS-PCT-USUARIO(2).
053400     MOVE 'BOND    ' TO WS-CLS-NOMBRE(3).
053500     MOVE PC5-PCT-BOND  TO WS-CLS-PCT-USUARIO(3).
053600     IF PC5-EXCLUYE-BONOS = 'S'
053700        MOVE ZERO TO WS-CLS-PCT-USUARIO(3)
053800     END-IF.
053900     PERFORM 2215-RECORTA-Y-CUENTA THRU 2215-RECORTA-Y-CUENTA-EXIT
054000         VARYING WS-CLS-IDX FROM 1 BY 1
054100             UNTIL WS-CLS-IDX > 3.
054200 2210-ARMA-TABLA-CLASES-USUARIO-EXIT.
054300     EXIT.
054400*
054500 2215-RECORTA-Y-CUENTA.
054600     IF WS-CLS-PCT-USUARIO(WS-CLS-IDX) < ZERO
054700        MOVE ZERO TO WS-CLS-PCT-USUARIO(WS-CLS-IDX)
054800     END-IF.
054900     MOVE ZERO TO WS-CLS-TICKERS(WS-CLS-IDX).
055000     MOVE 'N'  TO WS-CLS-ACTIVA(WS-CLS-IDX).
055100     PERFORM 2216-CUENTA-TICKERS-CLASE
055200                       THRU 2216-CUENTA-TICKERS-CLASE-EXIT
055300         VARYING WS-TPO-IDX FROM 1 BY 1
055400             UNTIL WS-TPO-IDX > WS-POS-CANTIDAD-USADA.
055500 2215-RECORTA-Y-CUENTA-EXIT.
055600     EXIT.
055700*
055800 2216-CUENTA-TICKERS-CLASE.
055900     IF PB1-TIPO-ACTIVO(WS-TPO-IDX) = WS-CLS-NOMBRE(WS-CLS-IDX)
056000        ADD 1 TO WS-CLS-TICKERS(WS-CLS-IDX)
056100     END-IF.
056200 2216-CUENTA-TICKERS-CLASE-EXIT.
056300     EXIT.
056400*
056500*    UNA CLASE QUEDA ACTIVA SI SU PORCENTAJE ES MAYOR QUE CERO Y
056600*    TIENE AL MENOS UN TICKER TENIDO (REGLA R10).
056700 2220-MARCA-CLASES-ACTIVAS.
056800     MOVE ZERO TO WS-CLASES-ACTIVAS.
056900     PERFORM 2225-MARCA-UNA-CLASE THRU 2225-MARCA-UNA-CLASE-EXIT
057000         VARYING WS-CLS-IDX FROM 1 BY 1
057100             UNTIL WS-CLS-IDX > WS-CLS-CANTIDAD-USADA.
057200 2220-MARCA-CLASES-ACTIVAS-EXIT.
057300     EXIT.
057400*
057500 2225-MARCA-UNA-CLASE.
057600     IF WS-CLS-PCT-USUARIO(WS-CLS-IDX) > ZERO
057700                  AND WS-CLS-TICKERS(WS-CLS-IDX) > ZERO
057800        MOVE 'S' TO WS-CLS-ACTIVA(WS-CLS-IDX)
057900        ADD 1 TO WS-CLASES-ACTIVAS
058000     END-IF.
058100 2225-MARCA-UNA-CLASE-EXIT.
058200     EXIT.
058300*
058400*    NORMALIZA LOS PORCENTAJES DE LAS CLASES ACTIVAS PARA QUE
058500*    SUMEN 1 (REGLA R10).
058600 2230-NORMALIZA-CLASES-ACTIVAS.
058700     MOVE ZERO TO WS-SUMA-PCT.
058800     PERFORM 2235-ACUMULA-PCT-ACTIVA
058900                         THRU 2235-ACUMULA-PCT-ACTIVA-EXIT
059000         VARYING WS-CLS-IDX FROM 1 BY 1
059100             UNTIL WS-CLS-IDX > WS-CLS-CANTIDAD-USADA.
059200     PERFORM 2238-PESO-DE-CLASE-ACTIVA
059300                         THRU 2238-PESO-DE-CLASE-ACTIVA-EXIT
059400         VARYING WS-CLS-IDX FROM 1 BY 1
059500             UNTIL WS-CLS-IDX > WS-CLS-CANTIDAD-USADA.
059600 2230-NORMALIZA-CLASES-ACTIVAS-EXIT.
059700     EXIT.
059800*
059900 2235-ACUMULA-PCT-ACTIVA.
060000     IF WS-CLS-ES-ACTIVA(WS-CLS-IDX)
060100        ADD WS-CLS-PCT-USUARIO(WS-CLS-IDX) TO WS-SUMA-PCT
060200     END-IF.
060300 2235-ACUMULA-PCT-ACTIVA-EXIT.
060400     EXIT.
060500*
060600 2238-PESO-DE-CLASE-ACTIVA.
060700     IF WS-CLS-ES-ACTIVA(WS-CLS-IDX)
060800        COMPUTE WS-CLS-PESO(WS-CLS-IDX) ROUNDED =
060900                WS-CLS-PCT-USUARIO(WS-CLS-IDX) / WS-SUMA-PCT
061000     ELSE
061100        MOVE ZERO TO WS-CLS-PESO(WS-CLS-IDX)
061200     END-IF.
061300 2238-PESO-DE-CLASE-ACTIVA-EXIT.
061400     EXIT.
061500*
061600*    PESO DE UN TICKER = PESO DE SU CLASE ACTIVA / CANTIDAD DE
061700*    TICKERS DE ESA CLASE; TICKERS DE CLASE INACTIVA QUEDAN EN
061800*    CERO (REGLA R10).
061900 2240-PESO-POR-TICKER-CLASE.
062000     MOVE ZERO TO TG3-PESO(WS-TPO-IDX).
062100     SET WS-BUSCA-IDX TO 1.
062200     SET WS-CLS-TPO-IDX TO 1.
062300     SEARCH WS-CLS-ENTRADA VARYING WS-BUSCA-IDX
062400        AT END CONTINUE
062500        WHEN WS-CLS-NOMBRE(WS-BUSCA-IDX) =
062600                             PB1-TIPO-ACTIVO(WS-TPO-IDX)
062700           IF WS-CLS-ES-ACTIVA(WS-BUSCA-IDX)
062800              COMPUTE TG3-PESO(WS-TPO-IDX) ROUNDED =
062900                    WS-CLS-PESO(WS-BUSCA-IDX)
063000                                 / WS-CLS-TICKERS(WS-BUSCA-IDX)
063100           END-IF
063200     END-SEARCH.
063300 2240-PESO-POR-TICKER-CLASE-EXIT.
063400     EXIT.
063500*
063600*    MODALIDAD PLANA (REGLA R11): PESO IGUAL POR TICKER TENIDO,
063700*    SIN DISTINGUIR CLASE.
063800 2300-CONSTRUYE-PLANA.
063900     IF WS-POS-CANTIDAD-USADA = ZERO
064000        GO TO 2300-CONSTRUYE-PLANA-EXIT
064100     END-IF.
064200     PERFORM 2310-PESO-PLANO-UN-TICKER
064300                            THRU 2310-PESO-PLANO-UN-TICKER-EXIT
064400         VARYING WS-TPO-IDX FROM 1 BY 1
064500             UNTIL WS-TPO-IDX > WS-POS-CANTIDAD-USADA.
064600 2300-CONSTRUYE-PLANA-EXIT.
064700     EXIT.
064800*
064900 2310-PESO-PLANO-UN-TICKER.
065000     COMPUTE TG3-PESO(WS-TPO-IDX) ROUNDED =
065100             1 / WS-POS-CANTIDAD-USADA.
065200 2310-PESO-PLANO-UN-TICKER-EXIT.
065300     EXIT.
065400*
065500*    ESCRITURA DE TARGETS-OUT, UNA LINEA POR TICKER, YA EN ORDEN
065600*    POR TICKER (LA CARTERA SE ORDENO EN 2010).
065700 2900-EMITE-TARGETS.
065800     PERFORM 2905-EMITE-UN-TARGET THRU 2905-EMITE-UN-TARGET-EXIT
065900         VARYING WS-TPO-IDX FROM 1 BY 1
066000             UNTIL WS-TPO-IDX > WS-POS-CANTIDAD-USADA.
066100 2900-EMITE-TARGETS-EXIT.
066200     EXIT.
066300*
066400 2905-EMITE-UN-TARGET.
066500     MOVE SPACES TO TGO-REGISTRO.
066600     MOVE PB1-TICKER(WS-TPO-IDX) TO TGO-TICKER.
066700     MOVE TG3-PESO(WS-TPO-IDX)   TO TGO-PESO.
066800     WRITE TGO-REGISTRO.
066900 2905-EMITE-UN-TARGET-EXIT.
067000     EXIT.
067100*
067200 9000-TERMINA.
067300     CLOSE PARM-CARD.
067400     CLOSE POSITIONS-ARQ.
067500     CLOSE TARGETS-SAL.
067600 9000-TERMINA-EXIT.
067700     EXIT.
067800*
067900 9999-ABEND.
068000     DISPLAY 'V13C05T - ABEND: ' WS-MENSAJE-ERROR.
068100     CLOSE PARM-CARD POSITIONS-ARQ TARGETS-SAL.
068200     MOVE 16 TO RETURN-CODE.
068300     STOP RUN.
068400 9999-ABEND-EXIT.
068500     EXIT.
