000100******************************************************************
000200*                                                                *
000300*  COPY: V1GT010                                                 *
000400*                                                                *
000500*  APLICACION: V1 - REBALANCEO DE CARTERA                        *
000600*                                                                *
000700*  DESCRIPCION: TABLAS EN MEMORIA COMPARTIDAS POR EL DRIVER      *
000800*               (V13C01B) Y POR LOS SUBPROGRAMAS V13C02R,        *
000900*               V13C03A Y V13C04P.  NO HAY ARCHIVOS INDEXADOS EN *
001000*               ESTE SISTEMA; TODA BUSQUEDA ES POR TABLA EN      *
001100*               MEMORIA, CLAVE = TICKER.                         *
001200******************************************************************
001300*        L O G    D E   M O D I F I C A C I O N E S             *
001400******************************************************************
001500* FECHA       PROGRAMADOR  TICKET   DESCRIPCION                 *
001600*----------   -----------  -------  ---------------------------- *
001700* 19/03/1989  EJVG         SIS-0104 CREACION DEL COPY (SIVAC)    *
001800* 05/08/1994  LPR          SIS-0255 GT-TOPE SUBIDO DE 500 A 2000 *
001900* 06/12/1998  JCAS         SIS-0304 REVISION AMY2K - SIN IMPACTO  *
002000* 11/06/2003  MQRR         REQ-0139  AGREGADO GT-UNIVERSO        *
002100* 25/06/2008  EJVG         REQ-0142  SEPARADAS TABLAS PRIMARIA,   *
002200*                                   RESPALDO Y RESUELTA DE V1    *
002300*                                   PRECIO (ANTES UNA SOLA)      *
002400******************************************************************
002500 01  GT-TABLA-POSICIONES.
002600     05  GT-POS-TOPE                PIC 9(04) COMP VALUE 2000.
002700     05  GT-POS-CANTIDAD-USADA       PIC 9(04) COMP VALUE ZERO.
002800     05  GT-POS-ENTRADA OCCURS 2000 TIMES
002900                         INDEXED BY GT-POS-IDX.
003000         COPY V1RC001.
003100*
003200 01  GT-TABLA-PRECIOS-PRIMARIA.
003300*       FILAS CRUDAS DE PRICES.  SI EL TICKER SE REPITE GANA LA  *
003400*       ULTIMA FILA LEIDA (REGLA U3).
003500     05  GT-PRP-TOPE                PIC 9(04) COMP VALUE 2000.
003600     05  GT-PRP-CANTIDAD-USADA       PIC 9(04) COMP VALUE ZERO.
003700     05  GT-PRP-ENTRADA OCCURS 2000 TIMES
003800                         INDEXED BY GT-PRP-IDX.
003900         05  GT-PRP-TICKER           PIC X(12).
004000         05  GT-PRP-PRECIO           PIC S9(09)V9(06).
004100         05  FILLER                  PIC X(04).
004200*
004300 01  GT-TABLA-PRECIOS-RESPALDO.
004400*       FILAS CRUDAS DE PRICES-FALLBACK, MISMA REGLA DE DUPLICA- *
004500*       DOS QUE LA TABLA PRIMARIA.
004600     05  GT-PRF-TOPE                PIC 9(04) COMP VALUE 2000.
004700     05  GT-PRF-CANTIDAD-USADA       PIC 9(04) COMP VALUE ZERO.
004800     05  GT-PRF-ENTRADA OCCURS 2000 TIMES
004900                         INDEXED BY GT-PRF-IDX.
005000         05  GT-PRF-TICKER           PIC X(12).
005100         05  GT-PRF-PRECIO           PIC S9(09)V9(06).
005200         05  FILLER                  PIC X(04).
005300*
005400 01  GT-TABLA-PRECIOS-RESUELTOS.
005500*       UN RENGLON POR TICKER TENIDO, PRODUCIDO POR V13C04P.     *
005600*       ES LA TABLA QUE CONSULTAN V13C02R, V13C03A Y V13C01B     *
005700*       PARA VALORAR Y NEGOCIAR.
005800     05  GT-PRR-TOPE                PIC 9(04) COMP VALUE 2000.
005900     05  GT-PRR-CANTIDAD-USADA       PIC 9(04) COMP VALUE ZERO.
006000     05  GT-PRR-ENTRADA OCCURS 2000 TIMES
006100                         INDEXED BY GT-PRR-IDX.
006200         05  GT-PRR-TICKER           PIC X(12).
006300         05  GT-PRR-PRECIO           PIC S9(09)V9(06).
006400         05  GT-PRR-PRECIO-R REDEFINES GT-PRR-PRECIO.
006500             10  GT-PRR-PRECIO-ENTERO  PIC S9(09).
006600             10  GT-PRR-PRECIO-DEC     PIC 9(06).
006700         05  GT-PRR-ES-RESPALDO      PIC X(01) VALUE 'N'.
006800             88  GT-PRR-USO-RESPALDO         VALUE 'S'.
006900         05  FILLER                  PIC X(04).
007000*
007100 01  GT-TABLA-TARGETS.
007200     05  GT-TGT-TOPE                PIC 9(04) COMP VALUE 2000.
007300     05  GT-TGT-CANTIDAD-USADA       PIC 9(04) COMP VALUE ZERO.
007400     05  GT-TGT-ENTRADA OCCURS 2000 TIMES
007500                         INDEXED BY GT-TGT-IDX.
007600         COPY V1RC003.
007700*
007800 01  GT-UNIVERSO.
007900*       UNIVERSO DE TICKERS = TENENCIAS UNION TARGETS (REGLA R2).
008000     05  GT-UNI-TOPE                PIC 9(04) COMP VALUE 2000.
008100     05  GT-UNI-CANTIDAD-USADA       PIC 9(04) COMP VALUE ZERO.
008200     05  GT-UNI-ENTRADA OCCURS 2000 TIMES
008300                         INDEXED BY GT-UNI-IDX.
008400         05  GT-UNI-TICKER           PIC X(12).
008500         05  GT-UNI-TIPO-ACTIVO      PIC X(08).
008600         05  GT-UNI-VALOR-ACTUAL     PIC S9(11)V9(02) COMP-3.
008700         05  GT-UNI-VALOR-OBJETIVO   PIC S9(11)V9(02) COMP-3.
008800         05  GT-UNI-DELTA            PIC S9(11)V9(02) COMP-3.
008900         05  GT-UNI-DELTA-R REDEFINES GT-UNI-DELTA.
009000             10  GT-UNI-DELTA-ENTERO PIC S9(11).
009100             10  GT-UNI-DELTA-DEC    PIC 9(02).
009200         05  FILLER                  PIC X(04).
