000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: V13C06I                                             *
000400*                                                                *
000500*  FECHA CREACION: 09/03/1991                                    *
000600*                                                                *
000700*  AUTOR: FACTORIA                                               *
000800*                                                                *
000900*  APLICACION: V1 - REBALANCEO DE CARTERA (PROYECTO SIVAC)       *
001000*                                                                *
001100*  DESCRIPCION: IMPORTADOR DE POSICIONES CRUDAS (UNIDAD U5).     *
001200*               LEE EL ARCHIVO RAWPOS (E) (UNA LINEA POR LOTE DE *
001300*               CUSTODIA, PUDIENDO REPETIRSE EL MISMO TICKER EN  *
001400*               VARIOS LOTES O CUSTODIOS) Y LO CONSOLIDA EN UNA  *
001500*               SOLA POSICION POR PAR (CLASE,TICKER), CON        *
001600*               CANTIDAD SUMADA Y PRECIO PROMEDIO PONDERADO POR  *
001700*               VALOR.  RESUELVE LA CLASE DE ACTIVO CUANDO EL    *
001800*               LOTE LLEGA SIN CLASIFICAR.  LA SALIDA QUEDA      *
001900*               ORDENADA POR CLASE Y LUEGO POR TICKER EN         *
002000*               POSITIONS-OUT (S).                               *
002100*                                                                *
002200******************************************************************
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID.     V13C06I.
002500 AUTHOR.         FACTORIA.
002600 INSTALLATION.   SIVAC - GERENCIA DE INVERSIONES.
002700 DATE-WRITTEN.   09/03/1991.
002800 DATE-COMPILED.
002900 SECURITY.       USO INTERNO - CONFIDENCIAL.
003000******************************************************************
003100*        L O G    D E   M O D I F I C A C I O N E S             *
003200******************************************************************
003300* FECHA       PROGRAMADOR  TICKET   DESCRIPCION                 *
003400*----------   -----------  -------  ---------------------------- *
003500* 09/03/1991  EJVG         SIS-0180 CREACION DEL PROGRAMA        *
003600*                                   (CONSOLIDA LOTES DE CUSTODIA)*
003700* 14/09/1994  LPR          SIS-0255 AGREGADA SUSTITUCION DE      *
003800*                                   VALOR POR CANTIDAD X CIERRE  *
003900* 19/12/1998  JCAS         SIS-0318 REVISION AMY2K - SIN IMPACTO  *
004000* 03/02/1999  JCAS         SIS-0319 PRUEBAS AMY2K CERRADAS        *
004100* 11/08/2004  MQRR         REQ-0139  CLASIFICACION DE TICKER SIN *
004200*                                   CLASE INFORMADA POR EL       *
004300*                                   CUSTODIO (SUFIJO Y PREFIJO)  *
004400* 22/04/2011  EJVG         REQ-0159  REDONDEO DE PRECIO A 2      *
004500*                                   DECIMALES PARA STOCK Y FII   *
004600* 09/08/2026  MQRR         REQ-0216  2100-CLASIFICA-TICKER NO    *
004700*                                   QUITABA TILDES NI CEDILLA;   *
004800*                                   UNA CLASE ACENTUADA DEL LOTE *
004900*                                   CAIA A CLASIFICACION POR LA  *
005000*                                   FORMA DEL TICKER             *
005100******************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600*    DECIMAL-POINT IS COMMA.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT RAWPOS-ARQ     ASSIGN TO RAWPOS
006000            FILE STATUS IS FS-RAW  FSE-RAW.
006100     SELECT POSITIONS-SAL  ASSIGN TO POSITOUT
006200            FILE STATUS IS FS-POS  FSE-POS.
006300*
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  RAWPOS-ARQ
006700     LABEL RECORDS ARE STANDARD.
006800 01  RAW-REGISTRO.
006900     05  RW-TIPO-ACTIVO              PIC X(08).
007000     05  RW-TICKER                   PIC X(12).
007100     05  RW-TICKER-R REDEFINES RW-TICKER.
007200         10  RW-TIC-PREFIJO-5         PIC X(05).
007300         10  FILLER                   PIC X(07).
007400     05  RW-CANTIDAD                 PIC S9(09)V9(06).
007500     05  RW-VALOR                    PIC S9(11)V9(02).
007600     05  RW-PRECIO-CIERRE             PIC S9(09)V9(06).
007700     05  FILLER                      PIC X(12).
007800*
007900 FD  POSITIONS-SAL
008000     LABEL RECORDS ARE STANDARD.
008100 01  PSO-REGISTRO.
008200     05  PSO-TICKER                  PIC X(12).
008300     05  PSO-TIPO-ACTIVO             PIC X(08).
008400     05  PSO-CANTIDAD                PIC S9(09)V9(06).
008500     05  PSO-PRECIO                  PIC S9(09)V9(06).
008600     05  FILLER                      PIC X(20).
008700 01  PSO-REGISTRO-R REDEFINES PSO-REGISTRO.
008800     05  PSO-CLAVE                   PIC X(20).
008900     05  FILLER                      PIC X(38).
009000*
009100 WORKING-STORAGE SECTION.
009200*
009300 01  WS-SWITCHES.
009400     05  WS-FS-RAW                   PIC X(01) VALUE 'N'.
009500         88  WS-FIN-RAW                          VALUE 'S'.
009600     05  FILLER                      PIC X(07).
009700*
009800 01  WS-FILE-STATUS.
009900     05  FS-RAW                      PIC X(02).
010000         88  FSE-RAW-OK                          VALUE '00'.
010100         88  FSE-RAW-EOF                          VALUE '10'.
010200     05  FSE-RAW                     PIC X(06).
010300     05  FS-POS                      PIC X(02).
010400         88  FSE-POS-OK                          VALUE '00'.
010500     05  FSE-POS                     PIC X(06).
010600     05  FILLER                      PIC X(04).
010700*
010800 01  WS-CONTADORES.
010900     05  WS-AGR-IDX                  PIC 9(04) COMP.
011000     05  WS-BUSCA-IDX                PIC 9(04) COMP.
011100     05  WS-IDX                      PIC 9(04) COMP.
011200     05  WS-IDX-2                    PIC 9(04) COMP.
011300     05  WS-TICKER-LARGO             PIC 9(02) COMP.
011400     05  FILLER                      PIC X(04).
011500*
011600 01  WS-ALFABETO.
011700     05  WS-ALFA-MINUSC              PIC X(26)
011800                          VALUE 'abcdefghijklmnopqrstuvwxyz'.
011900     05  WS-ALFA-MAYUSC              PIC X(26)
012000                          VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
012100     05  FILLER                      PIC X(04).
012200*
012300*    TILDES Y CEDILLA DEL PORTUGUES (TABLA DE LETRA ACENTUADA A
012400*    LETRA SIN TILDE); RAWPOS PUEDE LLEGAR CON LA CLASE ACENTUADA
012500*    DEL CUSTODIO (P.EJ. ACAO CON TILDE EN LA A Y EN LA O).
012600*    LITERAL EN HEXA PORQUE EL JUEGO DE CARACTERES DEL ENTORNO DE
012700*    DESARROLLO NO ACEPTA TECLEAR LA VOCAL ACENTUADA NI LA
012800*    CEDILLA.
012900 01  WS-ALFABETO-ACENTOS.
013000     05  WS-ALFA-AC-ORIGEN           PIC X(24)
013100          VALUE X'C1C0C2C3C4C9C8CACBCDCCCECFD3D2D4D5D6DAD9DBDCC7D1'.
013200     05  WS-ALFA-AC-DESTINO          PIC X(24)
013300                          VALUE 'AAAAAEEEEIIIIOOOOOUUUUCN'.
013400     05  FILLER                      PIC X(04).
013500*
013600 01  WS-CLASE-CRUDA                  PIC X(08).
013700 01  WS-TICKER-TRABAJO               PIC X(12).
013800*
013900*    TABLA DE CONSOLIDACION POR PAR (CLASE,TICKER).  GT-AGR-VALOR
014000*    SE LLEVA EN REALES CON DOS DECIMALES PARA NO PERDER PRECISION
014100*    AL PROMEDIAR EL PRECIO PONDERADO POR VALOR.
014200 01  WS-TABLA-AGREGADA.
014300     05  WS-AGR-TOPE                 PIC 9(04) COMP VALUE 2000.
014400     05  WS-AGR-CANTIDAD-USADA        PIC 9(04) COMP VALUE ZERO.
014500     05  WS-AGR-ENTRADA OCCURS 2000 TIMES
014600                         INDEXED BY WS-AGR-TPO-IDX.
014700         10  WS-AGR-CLAVE.
014800             15  WS-AGR-CLASE         PIC X(08).
014900             15  WS-AGR-TICKER        PIC X(12).
015000         10  WS-AGR-CLAVE-R REDEFINES WS-AGR-CLAVE
015100                             PIC X(20).
015200         10  WS-AGR-QTY-SUM           PIC S9(09)V9(06).
015300         10  WS-AGR-VALOR-SUM          PIC S9(11)V9(02).
015400         10  FILLER                   PIC X(06).
015500*
015600 01  WS-AGR-TEMP.
015700     05  WS-AGR-TEMP-CLASE            PIC X(08).
015800     05  WS-AGR-TEMP-TICKER           PIC X(12).
015900     05  WS-AGR-TEMP-QTY-SUM          PIC S9(09)V9(06).
016000     05  WS-AGR-TEMP-VALOR-SUM         PIC S9(11)V9(02).
016100     05  FILLER                       PIC X(06).
016200*
016300 01  WS-PRECIO-RESUELTO               PIC S9(09)V9(06).
016400 01  WS-PRECIO-2-DECIMALES            PIC S9(09)V9(02).
016500*
016600 PROCEDURE DIVISION.
016700*
016800 MAINLINE.
016900     PERFORM 1000-INICIO    THRU 1000-INICIO-EXIT.
017000     PERFORM 2000-CONSOLIDA THRU 2000-CONSOLIDA-EXIT.
017100     PERFORM 3000-EMITE     THRU 3000-EMITE-EXIT.
017200     PERFORM 9000-TERMINA   THRU 9000-TERMINA-EXIT.
017300     GOBACK.
017400*
017500 1000-INICIO.
017600     OPEN INPUT  RAWPOS-ARQ.
017700     OPEN OUTPUT POSITIONS-SAL.
017800     MOVE ZERO TO WS-AGR-CANTIDAD-USADA.
017900 1000-INICIO-EXIT.
018000     EXIT.
018100*
018200******************************************************************
018300*  2000-CONSOLIDA - LEE LOS LOTES CRUDOS Y ACUMULA EN LA TABLA   *
018400*                   POR PAR (CLASE,TICKER) (REGLA U5).          *
018500******************************************************************
018600 2000-CONSOLIDA.
018700     PERFORM 2010-LEE-UN-LOTE THRU 2010-LEE-UN-LOTE-EXIT
018800         UNTIL WS-FIN-RAW.
018900 2000-CONSOLIDA-EXIT.
019000     EXIT.
019100*
019200 2010-LEE-UN-LOTE.
019300     READ RAWPOS-ARQ.
019400     IF NOT WS-FIN-RAW
019500        PERFORM 2020-VALIDA-Y-ACUMULA
019600                              THRU 2020-VALIDA-Y-ACUMULA-EXIT
019700     END-IF.
019800 2010-LEE-UN-LOTE-EXIT.
019900     EXIT.
020000*
020100*    DESCARTA CANTIDAD <= 0; PARA BONOS DESCARTA TAMBIEN VALOR
020200*    <= 0; PARA STOCK/FII CON VALOR <= 0 LO RECALCULA COMO
020300*    CANTIDAD POR PRECIO DE CIERRE (REGLA U5).
020400 2020-VALIDA-Y-ACUMULA.
020500     MOVE RW-TICKER TO WS-TICKER-TRABAJO.
020600     INSPECT WS-TICKER-TRABAJO
020700                   CONVERTING WS-ALFA-MINUSC TO WS-ALFA-MAYUSC.
020800     MOVE WS-TICKER-TRABAJO TO RW-TICKER.
020900     IF RW-CANTIDAD NOT > ZERO
021000        GO TO 2020-VALIDA-Y-ACUMULA-EXIT
021100     END-IF.
021200     PERFORM 2100-CLASIFICA-TICKER
021300                          THRU 2100-CLASIFICA-TICKER-EXIT.
021400     IF WS-CLASE-CRUDA = 'BOND    '
021500        IF RW-VALOR NOT > ZERO
021600           GO TO 2020-VALIDA-Y-ACUMULA-EXIT
021700        END-IF
021800     ELSE
021900        IF RW-VALOR NOT > ZERO
022000           COMPUTE RW-VALOR ROUNDED =
022100                   RW-CANTIDAD * RW-PRECIO-CIERRE
022200        END-IF
022300     END-IF.
022400     PERFORM 2200-ACUMULA-EN-TABLA
022500                          THRU 2200-ACUMULA-EN-TABLA-EXIT.
022600 2020-VALIDA-Y-ACUMULA-EXIT.
022700     EXIT.
022800*
022900******************************************************************
023000*  2100-CLASIFICA-TICKER - RESUELVE LA CLASE DE ACTIVO DEL LOTE. *
023100*  SI LA CLASE INFORMADA POR EL CUSTODIO YA ES UN CODIGO VALIDO  *
023200*  O UN SINONIMO RECONOCIDO SE USA DIRECTAMENTE (QUITANDO ANTES  *
023300*  LA TILDE Y LA CEDILLA, YA QUE EL CUSTODIO PUEDE MANDAR LA     *
023400*  CLASE ACENTUADA); SI LLEGA VACIA O SIN RECONOCER, SE DEDUCE   *
023500*  POR LA FORMA DEL TICKER (REGLA U5 - CLASIFICACION DE          *
023600*  RESPALDO).                                                    *
023700******************************************************************
023800 2100-CLASIFICA-TICKER.
023900     MOVE RW-TIPO-ACTIVO TO WS-CLASE-CRUDA.
024000     INSPECT WS-CLASE-CRUDA
024100                   CONVERTING WS-ALFA-MINUSC TO WS-ALFA-MAYUSC.
024200     INSPECT WS-CLASE-CRUDA
024300            CONVERTING WS-ALFA-AC-ORIGEN TO WS-ALFA-AC-DESTINO.
024400     EVALUATE WS-CLASE-CRUDA
024500         WHEN 'STOCK   ' WHEN 'STOCK(S)' WHEN 'ACOES   '
024600            MOVE 'STOCK   ' TO WS-CLASE-CRUDA
024700         WHEN 'FII     ' WHEN 'FII(S)  ' WHEN 'FIIS    '
024800            MOVE 'FII     ' TO WS-CLASE-CRUDA
024900         WHEN 'BOND    ' WHEN 'BOND(S) ' WHEN 'TESOURO '
025000            WHEN 'RF      '
025100            MOVE 'BOND    ' TO WS-CLASE-CRUDA
025200         WHEN OTHER
025300            PERFORM 2150-CLASIFICA-POR-TICKER
025400                            THRU 2150-CLASIFICA-POR-TICKER-EXIT
025500     END-EVALUATE.
025600     MOVE WS-CLASE-CRUDA TO RW-TIPO-ACTIVO.
025700 2100-CLASIFICA-TICKER-EXIT.
025800     EXIT.
025900*
026000*    SIN CLASE RECONOCIDA: TICKER TERMINADO EN "11" ES FII,
026100*    TICKER QUE COMIENZA CON "BRSTN" ES BONO, EN CUALQUIER OTRO
026200*    CASO SE ASUME STOCK (REGLA U5 - CLASIFICACION DE RESPALDO).
026300 2150-CLASIFICA-POR-TICKER.
026400     PERFORM 2160-CALCULA-LARGO-TICKER
026500                          THRU 2160-CALCULA-LARGO-TICKER-EXIT.
026600     MOVE 'STOCK   ' TO WS-CLASE-CRUDA.
026700     IF RW-TIC-PREFIJO-5 = 'BRSTN'
026800        MOVE 'BOND    ' TO WS-CLASE-CRUDA
026900        GO TO 2150-CLASIFICA-POR-TICKER-EXIT
027000     END-IF.
027100     IF WS-TICKER-LARGO > 1
027200        IF RW-TICKER(WS-TICKER-LARGO - 1: 2) = '11'
027300           MOVE 'FII     ' TO WS-CLASE-CRUDA
027400        END-IF
027500     END-IF.
027600 2150-CLASIFICA-POR-TICKER-EXIT.
027700     EXIT.
027800*
027900*    LARGO DEL TICKER SIN LOS BLANCOS DE RELLENO A LA DERECHA.
028000 2160-CALCULA-LARGO-TICKER.
028100     MOVE 12 TO WS-TICKER-LARGO.
028200     PERFORM 2165-RECORTA-UN-CARACTER
028300                          THRU 2165-RECORTA-UN-CARACTER-EXIT
028400         UNTIL WS-TICKER-LARGO = 0
028500            OR RW-TICKER(WS-TICKER-LARGO: 1) NOT = SPACE.
028600 2160-CALCULA-LARGO-TICKER-EXIT.
028700     EXIT.
028800*
028900 2165-RECORTA-UN-CARACTER.
029000     SUBTRACT 1 FROM WS-TICKER-LARGO.
029100 2165-RECORTA-UN-CARACTER-EXIT.
029200     EXIT.
029300*
029400*    BUSCA EL PAR (CLASE,TICKER) EN LA TABLA Y ACUMULA CANTIDAD
029500*    Y VALOR; SI NO EXISTE, ABRE UNA ENTRADA NUEVA (REGLA U5).
029600 2200-ACUMULA-EN-TABLA.
029700     SET WS-BUSCA-IDX TO 1.
029800     SET WS-AGR-TPO-IDX TO 1.
029900     SEARCH WS-AGR-ENTRADA VARYING WS-BUSCA-IDX
030000        AT END
030100           PERFORM 2210-ABRE-ENTRADA-NUEVA
030200                             THRU 2210-ABRE-ENTRADA-NUEVA-EXIT
030300        WHEN WS-AGR-CLASE(WS-BUSCA-IDX) = RW-TIPO-ACTIVO
030400                 AND WS-AGR-TICKER(WS-BUSCA-IDX) = RW-TICKER
030500           ADD RW-CANTIDAD TO WS-AGR-QTY-SUM(WS-BUSCA-IDX)
030600           ADD RW-VALOR    TO WS-AGR-VALOR-SUM(WS-BUSCA-IDX)
030700     END-SEARCH.
030800 2200-ACUMULA-EN-TABLA-EXIT.
030900     EXIT.
031000*
031100 2210-ABRE-ENTRADA-NUEVA.
031200     ADD 1 TO WS-AGR-CANTIDAD-USADA.
031300     SET WS-AGR-TPO-IDX TO WS-AGR-CANTIDAD-USADA.
031400     MOVE RW-TIPO-ACTIVO TO WS-AGR-CLASE(WS-AGR-TPO-IDX).
031500     MOVE RW-TICKER      TO WS-AGR-TICKER(WS-AGR-TPO-IDX).
031600     MOVE RW-CANTIDAD    TO WS-AGR-QTY-SUM(WS-AGR-TPO-IDX).
031700     MOVE RW-VALOR       TO WS-AGR-VALOR-SUM(WS-AGR-TPO-IDX).
031800 2210-ABRE-ENTRADA-NUEVA-EXIT.
031900     EXIT.
032000*
032100******************************************************************
032200*  3000-EMITE - ORDENA LA TABLA POR (CLASE,TICKER) Y ESCRIBE     *
032300*               UNA POSICION CONSOLIDADA POR CADA ENTRADA.       *
032400******************************************************************
032500 3000-EMITE.
032600     PERFORM 3010-ORDENA-TABLA THRU 3010-ORDENA-TABLA-EXIT.
032700     PERFORM 3100-EMITE-UNA-POSICION
032800                            THRU 3100-EMITE-UNA-POSICION-EXIT
032900         VARYING WS-AGR-TPO-IDX FROM 1 BY 1
033000             UNTIL WS-AGR-TPO-IDX > WS-AGR-CANTIDAD-USADA.
033100 3000-EMITE-EXIT.
033200     EXIT.
033300*
033400 3010-ORDENA-TABLA.
033500     PERFORM 3011-PASADA-BURBUJA THRU 3011-PASADA-BURBUJA-EXIT
033600         VARYING WS-IDX FROM 1 BY 1
033700             UNTIL WS-IDX > WS-AGR-CANTIDAD-USADA.
033800 3010-ORDENA-TABLA-EXIT.
033900     EXIT.
034000*
034100 3011-PASADA-BURBUJA.
034200     PERFORM 3015-COMPARA-Y-PERMUTA
034300                            THRU 3015-COMPARA-Y-PERMUTA-EXIT
034400         VARYING WS-IDX-2 FROM 1 BY 1
034500             UNTIL WS-IDX-2 > WS-AGR-CANTIDAD-USADA - WS-IDX.
034600 3011-PASADA-BURBUJA-EXIT.
034700     EXIT.
034800*
034900 3015-COMPARA-Y-PERMUTA.
035000     IF WS-AGR-CLAVE-R(WS-IDX-2) > WS-AGR-CLAVE-R(WS-IDX-2 + 1)
035100        MOVE WS-AGR-ENTRADA(WS-IDX-2)     TO WS-AGR-TEMP
035200        MOVE WS-AGR-ENTRADA(WS-IDX-2 + 1)
035300                             TO WS-AGR-ENTRADA(WS-IDX-2)
035400        MOVE WS-AGR-TEMP
035500                             TO WS-AGR-ENTRADA(WS-IDX-2 + 1)
035600     END-IF.
035700 3015-COMPARA-Y-PERMUTA-EXIT.
035800     EXIT.
035900*
036000*    PRECIO PROMEDIO PONDERADO POR VALOR = VALOR-SUM / QTY-SUM.
036100*    PARA STOCK Y FII SE REDONDEA A 2 DECIMALES; PARA BONO SE
036200*    DEJAN LOS 6 DECIMALES COMPLETOS (REGLA U5).
036300 3100-EMITE-UNA-POSICION.
036400     COMPUTE WS-PRECIO-RESUELTO ROUNDED =
036500             WS-AGR-VALOR-SUM(WS-AGR-TPO-IDX)
036600                         / WS-AGR-QTY-SUM(WS-AGR-TPO-IDX).
036700     IF WS-AGR-CLASE(WS-AGR-TPO-IDX) NOT = 'BOND    '
036800        PERFORM 3110-REDONDEA-A-DOS-DECIMALES
036900                          THRU 3110-REDONDEA-A-DOS-DECIMALES-EXIT
037000     END-IF.
037100     MOVE SPACES                  TO PSO-REGISTRO.
037200     MOVE WS-AGR-TICKER(WS-AGR-TPO-IDX)  TO PSO-TICKER.
037300     MOVE WS-AGR-CLASE(WS-AGR-TPO-IDX)   TO PSO-TIPO-ACTIVO.
037400     MOVE WS-AGR-QTY-SUM(WS-AGR-TPO-IDX) TO PSO-CANTIDAD.
037500     MOVE WS-PRECIO-RESUELTO             TO PSO-PRECIO.
037600     WRITE PSO-REGISTRO.
037700 3100-EMITE-UNA-POSICION-EXIT.
037800     EXIT.
037900*
038000 3110-REDONDEA-A-DOS-DECIMALES.
038100     COMPUTE WS-PRECIO-2-DECIMALES ROUNDED =
038200             WS-PRECIO-RESUELTO.
038300     MOVE WS-PRECIO-2-DECIMALES TO WS-PRECIO-RESUELTO.
038400 3110-REDONDEA-A-DOS-DECIMALES-EXIT.
038500     EXIT.
038600*
038700 9000-TERMINA.
038800     CLOSE RAWPOS-ARQ.
038900     CLOSE POSITIONS-SAL.
039000 9000-TERMINA-EXIT.
039100     EXIT.
