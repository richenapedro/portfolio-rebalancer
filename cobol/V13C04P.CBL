000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: V13C04P                                             *
000400*                                                                *
000500*  FECHA CREACION: 17/02/1992                                    *
000600*                                                                *
000700*  AUTOR: FACTORIA                                               *
000800*                                                                *
000900*  APLICACION: V1 - REBALANCEO DE CARTERA (PROYECTO SIVAC)       *
001000*                                                                *
001100*  DESCRIPCION: SUBPROGRAMA DE RESOLUCION DE PRECIOS (UNIDAD     *
001200*               U3).  PARA CADA TICKER DE LA TABLA DE POSICIONES *
001300*               BUSCA PRIMERO EN LA TABLA DE PRECIOS PRIMARIA,   *
001400*               LUEGO EN LA DE RESPALDO, Y POR ULTIMO USA EL     *
001500*               PRECIO CARGADO DE LA POSICION.  SI NINGUNO DE    *
001600*               LOS TRES DA UN PRECIO MAYOR QUE CERO, EL BATCH   *
001700*               SE ABORTA (LLAMADO POR V13C01B).                 *
001800*                                                                *
001900******************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.     V13C04P.
002200 AUTHOR.         FACTORIA.
002300 INSTALLATION.   SIVAC - GERENCIA DE INVERSIONES.
002400 DATE-WRITTEN.   17/02/1992.
002500 DATE-COMPILED.
002600 SECURITY.       USO INTERNO - CONFIDENCIAL.
002700******************************************************************
002800*        L O G    D E   M O D I F I C A C I O N E S             *
002900******************************************************************
003000* FECHA       PROGRAMADOR  TICKET   DESCRIPCION                 *
003100*----------   -----------  -------  ---------------------------- *
003200* 17/02/1992  LPR          SIS-0211 CREACION DEL SUBPROGRAMA     *
003300*                                   (CAPA DE RESPALDO DE PRECIOS)*
003400* 02/08/1995  LPR          SIS-0270 AGREGADO MODO ESTRICTO (EC3) *
003500* 13/12/1998  JCAS         SIS-0310 REVISION AMY2K - SIN IMPACTO  *
003600* 24/01/1999  JCAS         SIS-0311 PRUEBAS AMY2K CERRADAS        *
003700* 30/05/2003  MQRR         REQ-0136  LISTA DE TICKERS SIN PRECIO *
003800*                                   PRIMARIO NI DE RESPALDO      *
003900* 19/11/2009  EJVG         REQ-0151  PRECIO <= 0 PASA A SER      *
004000*                                   ERROR FATAL (ANTES WARNING)  *
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600*    DECIMAL-POINT IS COMMA.
004700*
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000*
005100 01  WS-CONTADORES.
005200     05  WS-POS-IDX                  PIC 9(04) COMP.
005300     05  WS-BUSCA-IDX                PIC 9(04) COMP.
005400     05  FILLER                      PIC X(04).
005500*
005600 01  WS-INDICADORES.
005700     05  WS-ENCONTRADO                PIC X(01) VALUE 'N'.
005800         88  WS-PRECIO-ENCONTRADO             VALUE 'S'.
005900     05  WS-USO-RESPALDO              PIC X(01) VALUE 'N'.
006000         88  WS-USO-RESPALDO-SI               VALUE 'S'.
006100     05  FILLER                      PIC X(08).
006200*
006300 01  WS-PRECIO-HALLADO               PIC S9(09)V9(06).
006400*
006500 LINKAGE SECTION.
006600     COPY V1EC030.
006700*
006800     COPY V1GT010.
006900*
007000 PROCEDURE DIVISION USING EC3-PARAMETROS-PRECIOS
007100                           EC3-LISTA-RESPALDOS
007200                           GT-TABLA-POSICIONES
007300                           GT-TABLA-PRECIOS-PRIMARIA
007400                           GT-TABLA-PRECIOS-RESPALDO
007500                           GT-TABLA-PRECIOS-RESUELTOS.
007600*
007700 MAINLINE.
007800     PERFORM 1000-INICIO   THRU 1000-INICIO-EXIT.
007900     PERFORM 2000-PROCESO  THRU 2000-PROCESO-EXIT.
008000     GOBACK.
008100*
008200 1000-INICIO.
008300     MOVE 'N' TO EC3-ABEND.
008400     MOVE SPACES TO EC3-MENSAJE-ERROR.
008500     MOVE ZERO TO EC3-TOTAL-RESPALDOS.
008600     MOVE ZERO TO GT-PRR-CANTIDAD-USADA.
008700 1000-INICIO-EXIT.
008800     EXIT.
008900*
009000 2000-PROCESO.
009100     PERFORM 2100-RESUELVE-UN-TICKER
009200                        THRU 2100-RESUELVE-UN-TICKER-EXIT
009300         VARYING WS-POS-IDX FROM 1 BY 1
009400             UNTIL WS-POS-IDX > GT-POS-CANTIDAD-USADA
009500                OR EC3-HUBO-ABEND.
009600 2000-PROCESO-EXIT.
009700     EXIT.
009800*
009900*    RESOLUCION DE PRECIO DE UN TICKER TENIDO, REGLAS U3:
010000*    1) TABLA PRIMARIA CON PRECIO > 0
010100*    2) TABLA DE RESPALDO CON PRECIO > 0 (SE MARCA COMO RESPALDO)
010200*    3) PRECIO CARGADO DE LA POSICION (SE MARCA COMO RESPALDO)
010300*    4) SI NO HAY PRECIO > 0, ERROR FATAL.
010400 2100-RESUELVE-UN-TICKER.
010500     MOVE 'N' TO WS-ENCONTRADO.
010600     MOVE 'N' TO WS-USO-RESPALDO.
010700     SET WS-BUSCA-IDX TO 1.
010800     SEARCH GT-PRP-ENTRADA VARYING WS-BUSCA-IDX
010900        AT END CONTINUE
011000        WHEN GT-PRP-TICKER(WS-BUSCA-IDX) =
011100                                PB1-TICKER(WS-POS-IDX)
011200           IF GT-PRP-PRECIO(WS-BUSCA-IDX) > ZERO
011300              MOVE GT-PRP-PRECIO(WS-BUSCA-IDX)
011400                                        TO WS-PRECIO-HALLADO
011500              MOVE 'S' TO WS-ENCONTRADO
011600           END-IF
011700     END-SEARCH.
011800     IF NOT WS-PRECIO-ENCONTRADO
011900        PERFORM 2200-BUSCA-RESPALDO THRU 2200-BUSCA-RESPALDO-EXIT
012000     END-IF.
012100     IF NOT WS-PRECIO-ENCONTRADO
012200        IF PB1-PRECIO(WS-POS-IDX) > ZERO
012300           MOVE PB1-PRECIO(WS-POS-IDX)  TO WS-PRECIO-HALLADO
012400           MOVE 'S' TO WS-ENCONTRADO
012500           PERFORM 2300-MARCA-RESPALDO
012600                            THRU 2300-MARCA-RESPALDO-EXIT
012700        END-IF
012800     END-IF.
012900     IF NOT WS-PRECIO-ENCONTRADO OR WS-PRECIO-HALLADO NOT > ZERO
013000        MOVE 'S' TO EC3-ABEND
013100        STRING 'SIN PRECIO RESUELTO PARA TICKER '
013200                    DELIMITED BY SIZE
013300               PB1-TICKER(WS-POS-IDX) DELIMITED BY SPACE
013400               INTO EC3-MENSAJE-ERROR
013500        END-STRING
013600        GO TO 2100-RESUELVE-UN-TICKER-EXIT
013700     END-IF.
013800     ADD 1 TO GT-PRR-CANTIDAD-USADA.
013900     SET GT-PRR-IDX TO GT-PRR-CANTIDAD-USADA.
014000     MOVE PB1-TICKER(WS-POS-IDX)   TO GT-PRR-TICKER(GT-PRR-IDX).
014100     MOVE WS-PRECIO-HALLADO        TO GT-PRR-PRECIO(GT-PRR-IDX).
014200     MOVE WS-USO-RESPALDO
014300                        TO GT-PRR-ES-RESPALDO(GT-PRR-IDX).
014400 2100-RESUELVE-UN-TICKER-EXIT.
014500     EXIT.
014600*
014700 2200-BUSCA-RESPALDO.
014800     SET WS-BUSCA-IDX TO 1.
014900     SEARCH GT-PRF-ENTRADA VARYING WS-BUSCA-IDX
015000        AT END CONTINUE
015100        WHEN GT-PRF-TICKER(WS-BUSCA-IDX) =
015200                                PB1-TICKER(WS-POS-IDX)
015300           IF GT-PRF-PRECIO(WS-BUSCA-IDX) > ZERO
015400              MOVE GT-PRF-PRECIO(WS-BUSCA-IDX)
015500                                        TO WS-PRECIO-HALLADO
015600              MOVE 'S' TO WS-ENCONTRADO
015700              PERFORM 2300-MARCA-RESPALDO
015800                            THRU 2300-MARCA-RESPALDO-EXIT
015900           END-IF
016000     END-SEARCH.
016100 2200-BUSCA-RESPALDO-EXIT.
016200     EXIT.
016300*
016400 2300-MARCA-RESPALDO.
016500     MOVE 'S' TO WS-USO-RESPALDO.
016600     MOVE 'S' TO DGT-POS-CON-RESPALDO(WS-POS-IDX).
016700     IF EC3-TOTAL-RESPALDOS < EC3-RSP-TOPE
016800        ADD 1 TO EC3-TOTAL-RESPALDOS
016900        SET EC3-RSP-IDX TO EC3-TOTAL-RESPALDOS
017000        MOVE PB1-TICKER(WS-POS-IDX)
017100                            TO EC3-RSP-TICKER(EC3-RSP-IDX)
017200     END-IF.
017300 2300-MARCA-RESPALDO-EXIT.
017400     EXIT.
