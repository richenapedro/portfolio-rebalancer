000100******************************************************************
000200*                                                                *
000300*  COPY: V1RC001                                                 *
000400*                                                                *
000500*  APLICACION: V1 - REBALANCEO DE CARTERA (PROYECTO SIVAC)       *
000600*                                                                *
000700*  DESCRIPCION: LAYOUT DEL REGISTRO POSICION.  REPRESENTA UNA    *
000800*               TENENCIA DEL CLIENTE EN UN TICKER DETERMINADO,   *
000900*               TAL COMO SE LEE DE POSITIONS O SE ESCRIBE EN     *
001000*               POSITIONS-OUT.  SE REUTILIZA TAMBIEN COMO LAYOUT  *
001100*               DE LA ENTRADA DE LA TABLA EN MEMORIA (V1GT010).  *
001200*                                                                *
001300******************************************************************
001400*        L O G    D E   M O D I F I C A C I O N E S             *
001500******************************************************************
001600* FECHA       PROGRAMADOR  TICKET   DESCRIPCION                 *
001700*----------   -----------  -------  ---------------------------- *
001800* 14/03/1989  EJVG         SIS-0101 CREACION DEL COPY (SIVAC)    *
001900* 09/07/1994  LPR          SIS-0244 AGREGADO DGT-INDICADORES     *
002000* 18/11/1998  JCAS         SIS-0301 REVISION AMY2K - SIN IMPACTO  *
002100*                                   (PB1-TICKER NO ES FECHA)     *
002200* 22/06/2006  MQRR         REQ-0133  REDEFINES DE TICKER P/BONOS *
002300******************************************************************
002400    05  PB1-TICKER                  PIC X(12).
002500*       CODIGO DEL INSTRUMENTO: ACCION (PETR4), FII (HGLG11) O   *
002600*       ISIN DE BONO (BRSTNCLF1R74).  SIEMPRE EN MAYUSCULA Y     *
002700*       JUSTIFICADO A LA IZQUIERDA.
002800    05  PB1-TICKER-R  REDEFINES PB1-TICKER.
002900        10  PB1-TIC-SUFIJO-2        PIC X(02).
003000        10  FILLER                  PIC X(10).
003100    05  PB1-TIPO-ACTIVO             PIC X(08).
003200*       CLASE DE ACTIVO NORMALIZADA: STOCK, FII O BOND.
003300        88  PB1-ES-STOCK                     VALUE 'STOCK   '.
003400        88  PB1-ES-FII                       VALUE 'FII     '.
003500        88  PB1-ES-BOND                      VALUE 'BOND    '.
003600    05  PB1-CANTIDAD                PIC S9(09)V9(06).
003700*       UNIDADES EN PODER DEL CLIENTE (MAYOR QUE CERO).
003800    05  PB1-PRECIO                  PIC S9(09)V9(06).
003900*       PRECIO UNITARIO CARGADO/ULTIMO CONOCIDO; SE USA COMO     *
004000*       RESPALDO FINAL DE PRECIO (VER V13C04P).
004100    05  DGT-INDICADORES.
004200        10  DGT-POS-ACTIVA          PIC X(01) VALUE 'S'.
004300            88  POS1-ACTIVA                  VALUE 'S'.
004400            88  POS1-ELIMINADA               VALUE 'N'.
004500        10  DGT-POS-CON-RESPALDO    PIC X(01) VALUE 'N'.
004600            88  POS1-PRECIO-DE-RESPALDO      VALUE 'S'.
004700    05  FILLER                      PIC X(09).
