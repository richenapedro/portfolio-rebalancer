000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: V13C02R                                             *
000400*                                                                *
000500*  FECHA CREACION: 05/05/1989                                    *
000600*                                                                *
000700*  AUTOR: FACTORIA                                               *
000800*                                                                *
000900*  APLICACION: V1 - REBALANCEO DE CARTERA (PROYECTO SIVAC)       *
001000*                                                                *
001100*  DESCRIPCION: MOTOR DE REBALANCEO (UNIDAD U1).  A PARTIR DE    *
001200*               LA TABLA DE POSICIONES, LA TABLA DE TARGETS Y LA *
001300*               TABLA DE PRECIOS RESUELTOS, CALCULA EL UNIVERSO  *
001400*               DE TICKERS, LOS DELTAS CONTRA EL OBJETIVO, LA    *
001500*               PIERNA DE VENTA Y LA PIERNA DE COMPRA EN DOS     *
001600*               ETAPAS MAS UN CICLO DE SOBRANTE, Y DEJA LA LISTA *
001700*               DE OPERACIONES ORDENADA (VENTAS, LUEGO COMPRAS). *
001800*               NO ACTUALIZA LAS TABLAS DE POSICIONES; ESO LO    *
001900*               HACE V13C03A A PARTIR DE ESTA LISTA.             *
002000*                                                                *
002100******************************************************************
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID.     V13C02R.
002400 AUTHOR.         FACTORIA.
002500 INSTALLATION.   SIVAC - GERENCIA DE INVERSIONES.
002600 DATE-WRITTEN.   05/05/1989.
002700 DATE-COMPILED.
002800 SECURITY.       USO INTERNO - CONFIDENCIAL.
002900******************************************************************
003000*        L O G    D E   M O D I F I C A C I O N E S             *
003100******************************************************************
003200* FECHA       PROGRAMADOR  TICKET   DESCRIPCION                 *
003300*----------   -----------  -------  ---------------------------- *
003400* 05/05/1989  EJVG         SIS-0112 CREACION DEL SUBPROGRAMA     *
003500*                                   (SOLO PIERNA DE VENTA)       *
003600* 19/10/1990  EJVG         SIS-0155 AGREGADA PIERNA DE COMPRA EN *
003700*                                   UNA SOLA ETAPA               *
003800* 04/04/1993  LPR          SIS-0230 PRESUPUESTO DE COMPRA POR    *
003900*                                   CLASE DE ACTIVO (ETAPA 1)    *
004000* 21/09/1995  LPR          SIS-0271 CICLO DE SOBRANTE DE EFECTIVO*
004100*                                   (ETAPA 3, SOLO MODO ENTERO)  *
004200* 15/12/1998  JCAS         SIS-0312 REVISION AMY2K - SIN IMPACTO  *
004300* 27/01/1999  JCAS         SIS-0313 PRUEBAS AMY2K CERRADAS        *
004400* 12/08/2003  MQRR         REQ-0143  BANDERA FRACCIONAL (COMPRA  *
004500*                                   Y VENTA EN UNIDADES DECIMALES*
004600*                                   PARA BONOS)                  *
004700* 25/06/2008  EJVG         REQ-0144  RECALCULO DE DELTA DESPUES  *
004800*                                   DE CADA VENTA (ANTES FIJO)   *
004900* 30/03/2013  MQRR         REQ-0167  MONTO MINIMO DE OPERACION   *
005000*                                   (MIN-NOTIONAL) EN AMBAS      *
005100*                                   PIERNAS                      *
005200* 18/09/2017  EJVG         REQ-0189  DESEMPATE DEL CICLO DE      *
005300*                                   SOBRANTE POR ORDEN DE TABLA  *
005400* 09/08/2026  MQRR         REQ-0215  EL CICLO DE SOBRANTE NUNCA  *
005500*                                   CORRIA (WS-CAN-IDX ARRANCABA *
005600*                                   EN CERO); SE PRENDE EN 1     *
005700*                                   ANTES DEL PERFORM            *
005800******************************************************************
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM.
006300*    DECIMAL-POINT IS COMMA.
006400*
006500 DATA DIVISION.
006600 WORKING-STORAGE SECTION.
006700*
006800 01  WS-CONTADORES.
006900     05  WS-IDX                      PIC 9(04) COMP.
007000     05  WS-IDX-2                    PIC 9(04) COMP.
007100     05  WS-BUSCA-IDX                PIC 9(04) COMP.
007200     05  WS-SUB-MENOR                PIC 9(04) COMP.
007300     05  FILLER                      PIC X(04).
007400*
007500*    PRECIO Y CLASE RESUELTOS DEL TICKER EN TURNO (SE BUSCAN EN
007600*    GT-TABLA-POSICIONES Y GT-TABLA-PRECIOS-RESUELTOS).
007700 01  WS-DATOS-TICKER.
007800     05  WS-PRECIO-TICKER            PIC S9(09)V9(06).
007900     05  WS-CLASE-TICKER             PIC X(08) VALUE 'UNKNOWN '.
008000     05  WS-CANTIDAD-TENIDA          PIC S9(09)V9(06).
008100     05  FILLER                      PIC X(06).
008200*
008300 01  WS-MONEDA.
008400     05  WS-VALOR-TOTAL              PIC S9(11)V99 COMP-3.
008500     05  WS-EFECTIVO                 PIC S9(11)V99 COMP-3.
008600     05  WS-NOTIONAL                 PIC S9(11)V99 COMP-3.
008700     05  WS-CANTIDAD-OPERACION       PIC S9(09)V9(06).
008800     05  WS-CANTIDAD-ENTERA          PIC S9(09).
008900     05  FILLER                      PIC X(04).
009000*
009100*    TABLA DE PRESUPUESTO POR CLASE DE ACTIVO (ETAPA R5A).  TRES
009200*    CLASES CONOCIDAS (STOCK, FII, BOND) MAS "UNKNOWN".
009300 01  WS-TABLA-CLASES.
009400     05  WS-CLS-TOPE                 PIC 9(04) COMP VALUE 4.
009500     05  WS-CLS-CANTIDAD-USADA       PIC 9(04) COMP VALUE ZERO.
009600     05  WS-CLS-ENTRADA OCCURS 4 TIMES INDEXED BY WS-CLS-IDX.
009700         10  WS-CLS-NOMBRE           PIC X(08).
009800         10  WS-CLS-NECESIDAD        PIC S9(11)V99 COMP-3.
009900         10  WS-CLS-PRESUPUESTO      PIC S9(11)V99 COMP-3.
010000     05  FILLER                      PIC X(04).
010100*
010200*    TABLA DE TRABAJO DEL UNIVERSO, UNA FILA POR TICKER TENIDO U
010300*    OBJETIVO (COPY V1GT010, GT-UNIVERSO) MAS EL PRESUPUESTO Y LO
010400*    YA COMPRADO DE LA PIERNA DE COMPRA.
010500 01  WS-TABLA-COMPRA.
010600     05  WS-CPR-TOPE                 PIC 9(04) COMP VALUE 2000.
010700     05  WS-CPR-CANTIDAD-USADA       PIC 9(04) COMP VALUE ZERO.
010800     05  WS-CPR-ENTRADA OCCURS 2000 TIMES INDEXED BY WS-CPR-IDX.
010900         10  WS-CPR-TICKER           PIC X(12).
011000         10  WS-CPR-CLASE            PIC X(08).
011100         10  WS-CPR-DELTA            PIC S9(11)V99 COMP-3.
011200         10  WS-CPR-PRESUPUESTO-TKR  PIC S9(11)V99 COMP-3.
011300         10  WS-CPR-CANTIDAD-COMPRA  PIC S9(09)V9(06).
011400         10  WS-CPR-VALOR-COMPRADO   PIC S9(11)V99 COMP-3.
011500     05  FILLER                      PIC X(04).
011600*
011700 77  WS-GASTO-TOTAL                  PIC S9(11)V99 COMP-3.
011800 77  WS-EFECTIVO-SOBRANTE            PIC S9(11)V99 COMP-3.
011900 77  WS-UNI-TEMP                     PIC X(41).
012000*
012100*    CANDIDATO CON MAYOR BRECHA RELATIVA EN EL CICLO DE SOBRANTE
012200 01  WS-CANDIDATO.
012300     05  WS-CAN-IDX                  PIC 9(04) COMP VALUE ZERO.
012400     05  WS-CAN-BRECHA               PIC S9(04)V9(08) COMP-3.
012500     05  WS-EVAL-BRECHA              PIC S9(04)V9(08) COMP-3.
012600     05  FILLER                      PIC X(04).
012700*
012800 LINKAGE SECTION.
012900     COPY V1EC010.
013000*
013100     COPY V1GT010.
013200*
013300 PROCEDURE DIVISION USING EC1-PARAMETROS-REBALANCEO
013400                           EC1-LISTA-OPERACIONES
013500                           GT-TABLA-POSICIONES
013600                           GT-TABLA-TARGETS
013700                           GT-TABLA-PRECIOS-RESUELTOS
013800                           GT-UNIVERSO.
013900*
014000 MAINLINE.
014100     PERFORM 1000-INICIO        THRU 1000-INICIO-EXIT.
014200     PERFORM 2000-DELTAS        THRU 2000-DELTAS-EXIT.
014300     PERFORM 3000-PIERNA-VENTA  THRU 3000-PIERNA-VENTA-EXIT.
014400     PERFORM 4000-PIERNA-COMPRA THRU 4000-PIERNA-COMPRA-EXIT.
014500     PERFORM 9999-FIN           THRU 9999-FIN-EXIT.
014600     GOBACK.
014700*
014800 1000-INICIO.
014900     MOVE 'N' TO EC1-ABEND.
015000     MOVE SPACES TO EC1-MENSAJE-ERROR.
015100     MOVE EC1-EFECTIVO-ANTES TO WS-EFECTIVO.
015200     MOVE ZERO TO GT-UNI-CANTIDAD-USADA.
015300 1000-INICIO-EXIT.
015400     EXIT.
015500*
015600******************************************************************
015700*  2000-DELTAS - UNIVERSO Y DELTA POR TICKER (REGLA R2)
015800******************************************************************
015900 2000-DELTAS.
016000     PERFORM 2105-AGREGA-UNIVERSO-POSICION
016100                        THRU 2105-AGREGA-UNIVERSO-POSICION-EXIT
016200         VARYING GT-POS-IDX FROM 1 BY 1
016300             UNTIL GT-POS-IDX > GT-POS-CANTIDAD-USADA.
016400     PERFORM 2110-AGREGA-UNIVERSO-TARGET
016500                      THRU 2110-AGREGA-UNIVERSO-TARGET-EXIT
016600         VARYING GT-TGT-IDX FROM 1 BY 1
016700             UNTIL GT-TGT-IDX > GT-TGT-CANTIDAD-USADA.
016800     PERFORM 2200-VALOR-TOTAL    THRU 2200-VALOR-TOTAL-EXIT.
016900     PERFORM 2300-CALCULA-DELTA THRU 2300-CALCULA-DELTA-EXIT
017000         VARYING GT-UNI-IDX FROM 1 BY 1
017100             UNTIL GT-UNI-IDX > GT-UNI-CANTIDAD-USADA.
017200 2000-DELTAS-EXIT.
017300     EXIT.
017400*
017500 2105-AGREGA-UNIVERSO-POSICION.
017600     IF POS1-ACTIVA(GT-POS-IDX)
017700        PERFORM 2100-AGREGA-UNIVERSO
017800                          THRU 2100-AGREGA-UNIVERSO-EXIT
017900     END-IF.
018000 2105-AGREGA-UNIVERSO-POSICION-EXIT.
018100     EXIT.
018200*
018300 2100-AGREGA-UNIVERSO.
018400     ADD 1 TO GT-UNI-CANTIDAD-USADA.
018500     SET GT-UNI-IDX TO GT-UNI-CANTIDAD-USADA.
018600     MOVE PB1-TICKER(GT-POS-IDX)     TO GT-UNI-TICKER(GT-UNI-IDX).
018700     MOVE PB1-TIPO-ACTIVO(GT-POS-IDX)
018800                           TO GT-UNI-TIPO-ACTIVO(GT-UNI-IDX).
018900     MOVE ZERO TO GT-UNI-VALOR-ACTUAL(GT-UNI-IDX).
019000     MOVE ZERO TO GT-UNI-VALOR-OBJETIVO(GT-UNI-IDX).
019100 2100-AGREGA-UNIVERSO-EXIT.
019200     EXIT.
019300*
019400 2110-AGREGA-UNIVERSO-TARGET.
019500     SET GT-UNI-IDX TO 1.
019600     SET WS-BUSCA-IDX TO 1.
019700     SEARCH GT-UNI-ENTRADA VARYING WS-BUSCA-IDX
019800        AT END
019900           ADD 1 TO GT-UNI-CANTIDAD-USADA
020000           SET GT-UNI-IDX TO GT-UNI-CANTIDAD-USADA
020100           MOVE TG3-TICKER(GT-TGT-IDX)
020200                                  TO GT-UNI-TICKER(GT-UNI-IDX)
020300           MOVE 'UNKNOWN '            TO
020400                                  GT-UNI-TIPO-ACTIVO(GT-UNI-IDX)
020500           MOVE ZERO TO GT-UNI-VALOR-ACTUAL(GT-UNI-IDX)
020600           MOVE ZERO TO GT-UNI-VALOR-OBJETIVO(GT-UNI-IDX)
020700        WHEN GT-UNI-TICKER(WS-BUSCA-IDX) = TG3-TICKER(GT-TGT-IDX)
020800           CONTINUE
020900     END-SEARCH.
021000 2110-AGREGA-UNIVERSO-TARGET-EXIT.
021100     EXIT.
021200*
021300*    VALOR TOTAL DE LA CARTERA: SUMA DE VALORES ACTUALES (SOLO
021400*    CANTIDAD > 0) MAS EL EFECTIVO.
021500 2200-VALOR-TOTAL.
021600     MOVE ZERO TO WS-VALOR-TOTAL.
021700     PERFORM 2205-ACUMULA-POSICION-ACTIVA
021800                          THRU 2205-ACUMULA-POSICION-ACTIVA-EXIT
021900         VARYING GT-POS-IDX FROM 1 BY 1
022000             UNTIL GT-POS-IDX > GT-POS-CANTIDAD-USADA.
022100     ADD EC1-EFECTIVO-ANTES TO WS-VALOR-TOTAL.
022200 2200-VALOR-TOTAL-EXIT.
022300     EXIT.
022400*
022500 2205-ACUMULA-POSICION-ACTIVA.
022600     IF POS1-ACTIVA(GT-POS-IDX)
022700        AND PB1-CANTIDAD(GT-POS-IDX) > ZERO
022800        PERFORM 2210-PRECIO-DE-POSICION
022900                      THRU 2210-PRECIO-DE-POSICION-EXIT
023000        COMPUTE WS-NOTIONAL ROUNDED =
023100                PB1-CANTIDAD(GT-POS-IDX) * WS-PRECIO-TICKER
023200        ADD WS-NOTIONAL TO WS-VALOR-TOTAL
023300        PERFORM 2220-ACUMULA-VALOR-ACTUAL
023400                      THRU 2220-ACUMULA-VALOR-ACTUAL-EXIT
023500     END-IF.
023600 2205-ACUMULA-POSICION-ACTIVA-EXIT.
023700     EXIT.
023800*
023900*    BUSCA EL PRECIO RESUELTO DEL TICKER GT-POS-IDX; DEJA EL
024000*    RESULTADO EN WS-PRECIO-TICKER (CERO SI NO SE ENCUENTRA).
024100 2210-PRECIO-DE-POSICION.
024200     MOVE ZERO TO WS-PRECIO-TICKER.
024300     SET GT-PRR-IDX TO 1.
024400     SET WS-BUSCA-IDX TO 1.
024500     SEARCH GT-PRR-ENTRADA VARYING WS-BUSCA-IDX
024600        AT END CONTINUE
024700        WHEN GT-PRR-TICKER(WS-BUSCA-IDX) = PB1-TICKER(GT-POS-IDX)
024800           MOVE GT-PRR-PRECIO(WS-BUSCA-IDX) TO WS-PRECIO-TICKER
024900     END-SEARCH.
025000 2210-PRECIO-DE-POSICION-EXIT.
025100     EXIT.
025200*
025300 2220-ACUMULA-VALOR-ACTUAL.
025400     SET GT-UNI-IDX TO 1.
025500     SET WS-BUSCA-IDX TO 1.
025600     SEARCH GT-UNI-ENTRADA VARYING WS-BUSCA-IDX
025700        AT END CONTINUE
025800        WHEN GT-UNI-TICKER(WS-BUSCA-IDX) = PB1-TICKER(GT-POS-IDX)
025900           ADD WS-NOTIONAL TO
026000                             GT-UNI-VALOR-ACTUAL(WS-BUSCA-IDX)
026100     END-SEARCH.
026200 2220-ACUMULA-VALOR-ACTUAL-EXIT.
026300     EXIT.
026400*
026500*    DELTA(T) = OBJETIVO(T) - VALOR-ACTUAL(T); OBJETIVO(T) = PESO
026600*    x VALOR-TOTAL (PESO CERO SI EL TICKER NO ESTA EN TARGETS).
026700 2300-CALCULA-DELTA.
026800     MOVE ZERO TO GT-UNI-VALOR-OBJETIVO(GT-UNI-IDX).
026900     SET GT-TGT-IDX TO 1.
027000     SET WS-BUSCA-IDX TO 1.
027100     SEARCH GT-TGT-ENTRADA VARYING WS-BUSCA-IDX
027200        AT END CONTINUE
027300        WHEN TG3-TICKER(WS-BUSCA-IDX) = GT-UNI-TICKER(GT-UNI-IDX)
027400           COMPUTE GT-UNI-VALOR-OBJETIVO(GT-UNI-IDX) ROUNDED =
027500                   WS-VALOR-TOTAL * TG3-PESO(WS-BUSCA-IDX)
027600     END-SEARCH.
027700     COMPUTE GT-UNI-DELTA(GT-UNI-IDX) =
027800             GT-UNI-VALOR-OBJETIVO(GT-UNI-IDX) -
027900             GT-UNI-VALOR-ACTUAL(GT-UNI-IDX).
028000 2300-CALCULA-DELTA-EXIT.
028100     EXIT.
028200*
028300******************************************************************
028400*  3000-PIERNA-VENTA - REGLA R4 (MODOS SELL Y TRADE)
028500******************************************************************
028600 3000-PIERNA-VENTA.
028700     IF EC1-MODO-COMPRA
028800        GO TO 3000-PIERNA-VENTA-EXIT
028900     END-IF.
029000     PERFORM 3100-ORDENA-UNIVERSO-POR-DELTA
029100                       THRU 3100-ORDENA-UNIVERSO-POR-DELTA-EXIT.
029200     PERFORM 3205-VENDE-SI-SOBREPONDERADO
029300                          THRU 3205-VENDE-SI-SOBREPONDERADO-EXIT
029400         VARYING GT-UNI-IDX FROM 1 BY 1
029500             UNTIL GT-UNI-IDX > GT-UNI-CANTIDAD-USADA.
029600 3000-PIERNA-VENTA-EXIT.
029700     EXIT.
029800*
029900 3205-VENDE-SI-SOBREPONDERADO.
030000     IF GT-UNI-DELTA(GT-UNI-IDX) < ZERO
030100        PERFORM 3200-VENDE-UN-TICKER
030200                          THRU 3200-VENDE-UN-TICKER-EXIT
030300     END-IF.
030400 3205-VENDE-SI-SOBREPONDERADO-EXIT.
030500     EXIT.
030600*
030700*    ORDENAMIENTO POR BURBUJA DEL UNIVERSO ASCENDENTE POR DELTA,
030800*    PARA QUE LA PIERNA DE VENTA PROCESE PRIMERO EL TICKER MAS
030900*    SOBREPONDERADO (DELTA MAS NEGATIVO).
031000 3100-ORDENA-UNIVERSO-POR-DELTA.
031100     PERFORM 3101-PASADA-BURBUJA THRU 3101-PASADA-BURBUJA-EXIT
031200         VARYING WS-IDX FROM 1 BY 1
031300             UNTIL WS-IDX > GT-UNI-CANTIDAD-USADA.
031400 3100-ORDENA-UNIVERSO-POR-DELTA-EXIT.
031500     EXIT.
031600*
031700 3101-PASADA-BURBUJA.
031800     PERFORM 3105-COMPARA-Y-PERMUTA
031900                             THRU 3105-COMPARA-Y-PERMUTA-EXIT
032000         VARYING WS-IDX-2 FROM 1 BY 1
032100             UNTIL WS-IDX-2 > GT-UNI-CANTIDAD-USADA - WS-IDX.
032200 3101-PASADA-BURBUJA-EXIT.
032300     EXIT.
032400*
032500 3105-COMPARA-Y-PERMUTA.
032600     IF GT-UNI-DELTA(WS-IDX-2) > GT-UNI-DELTA(WS-IDX-2 + 1)
032700        MOVE GT-UNI-ENTRADA(WS-IDX-2)   TO WS-UNI-TEMP
032800        MOVE GT-UNI-ENTRADA(WS-IDX-2 + 1)
032900                            TO GT-UNI-ENTRADA(WS-IDX-2)
033000        MOVE WS-UNI-TEMP TO GT-UNI-ENTRADA(WS-IDX-2 + 1)
033100     END-IF.
033200 3105-COMPARA-Y-PERMUTA-EXIT.
033300     EXIT.
033400*
033500 3200-VENDE-UN-TICKER.
033600     PERFORM 3210-LOCALIZA-POSICION
033700                           THRU 3210-LOCALIZA-POSICION-EXIT.
033800     IF WS-BUSCA-IDX = ZERO
033900        GO TO 3200-VENDE-UN-TICKER-EXIT
034000     END-IF.
034100     MOVE PB1-CANTIDAD(WS-BUSCA-IDX) TO WS-CANTIDAD-TENIDA.
034200     IF WS-CANTIDAD-TENIDA NOT > ZERO
034300        GO TO 3200-VENDE-UN-TICKER-EXIT
034400     END-IF.
034500     PERFORM 2210-PRECIO-DE-POSICION
034600                             THRU 2210-PRECIO-DE-POSICION-EXIT.
034700     IF WS-PRECIO-TICKER NOT > ZERO
034800        GO TO 3200-VENDE-UN-TICKER-EXIT
034900     END-IF.
035000     COMPUTE WS-CANTIDAD-OPERACION ROUNDED =
035100             (0 - GT-UNI-DELTA(GT-UNI-IDX)) / WS-PRECIO-TICKER.
035200     IF NOT EC1-FRACCIONAL-SI
035300        PERFORM 3220-TRUNCA-CANTIDAD
035400                            THRU 3220-TRUNCA-CANTIDAD-EXIT
035500     END-IF.
035600     IF WS-CANTIDAD-OPERACION > WS-CANTIDAD-TENIDA
035700        MOVE WS-CANTIDAD-TENIDA TO WS-CANTIDAD-OPERACION
035800     END-IF.
035900     IF WS-CANTIDAD-OPERACION NOT > ZERO
036000        GO TO 3200-VENDE-UN-TICKER-EXIT
036100     END-IF.
036200     COMPUTE WS-NOTIONAL ROUNDED =
036300             WS-CANTIDAD-OPERACION * WS-PRECIO-TICKER.
036400     IF WS-NOTIONAL < EC1-MONTO-MINIMO
036500        GO TO 3200-VENDE-UN-TICKER-EXIT
036600     END-IF.
036700     PERFORM 3230-EMITE-VENTA THRU 3230-EMITE-VENTA-EXIT.
036800 3200-VENDE-UN-TICKER-EXIT.
036900     EXIT.
037000*
037100 3210-LOCALIZA-POSICION.
037200     SET GT-POS-IDX TO 1.
037300     SET WS-BUSCA-IDX TO 1.
037400     SET WS-SUB-MENOR TO ZERO.
037500     SEARCH GT-POS-ENTRADA VARYING WS-BUSCA-IDX
037600        AT END SET WS-BUSCA-IDX TO ZERO
037700        WHEN PB1-TICKER(WS-BUSCA-IDX) = GT-UNI-TICKER(GT-UNI-IDX)
037800           CONTINUE
037900     END-SEARCH.
038000 3210-LOCALIZA-POSICION-EXIT.
038100     EXIT.
038200*
038300*    TRUNCAMIENTO HACIA CERO DE LA CANTIDAD IDEAL (REGLA R3).  SE
038400*    MUEVE A UN CAMPO SIN DECIMALES (LA MOVE NUMERICA DESCARTA
038500*    LOS DIGITOS DE MENOR ORDEN SIN REDONDEAR) Y SE REGRESA.
038600 3220-TRUNCA-CANTIDAD.
038700     MOVE WS-CANTIDAD-OPERACION  TO WS-CANTIDAD-ENTERA.
038800     MOVE WS-CANTIDAD-ENTERA     TO WS-CANTIDAD-OPERACION.
038900 3220-TRUNCA-CANTIDAD-EXIT.
039000     EXIT.
039100*
039200 3230-EMITE-VENTA.
039300     IF EC1-OPE-CANTIDAD < EC1-OPE-TOPE
039400        ADD 1 TO EC1-OPE-CANTIDAD
039500        SET EC1-OPE-IDX TO EC1-OPE-CANTIDAD
039600        MOVE 'SELL'     TO TR4-LADO(EC1-OPE-IDX)
039700        MOVE GT-UNI-TICKER(GT-UNI-IDX) TO TR4-TICKER(EC1-OPE-IDX)
039800        MOVE WS-CANTIDAD-OPERACION TO TR4-CANTIDAD(EC1-OPE-IDX)
039900        MOVE WS-PRECIO-TICKER      TO TR4-PRECIO(EC1-OPE-IDX)
040000        MOVE WS-NOTIONAL           TO TR4-MONTO(EC1-OPE-IDX)
040100     END-IF.
040200     ADD WS-NOTIONAL TO WS-EFECTIVO.
040300     SUBTRACT WS-NOTIONAL FROM GT-UNI-VALOR-ACTUAL(GT-UNI-IDX).
040400     SUBTRACT WS-CANTIDAD-OPERACION FROM
040500                                  PB1-CANTIDAD(WS-BUSCA-IDX).
040600     COMPUTE GT-UNI-DELTA(GT-UNI-IDX) =
040700             GT-UNI-VALOR-OBJETIVO(GT-UNI-IDX) -
040800             GT-UNI-VALOR-ACTUAL(GT-UNI-IDX).
040900 3230-EMITE-VENTA-EXIT.
041000     EXIT.
041100*
041200******************************************************************
041300*  4000-PIERNA-COMPRA - REGLA R5, TRES ETAPAS (MODOS BUY Y TRADE)
041400******************************************************************
041500 4000-PIERNA-COMPRA.
041600     IF EC1-MODO-VENTA
041700        GO TO 4000-PIERNA-COMPRA-EXIT
041800     END-IF.
041900     IF WS-EFECTIVO NOT > ZERO
042000        GO TO 4000-PIERNA-COMPRA-EXIT
042100     END-IF.
042200     PERFORM 4100-ARMA-CONJUNTO-COMPRA
042300                         THRU 4100-ARMA-CONJUNTO-COMPRA-EXIT.
042400     IF WS-CPR-CANTIDAD-USADA = ZERO
042500        GO TO 4000-PIERNA-COMPRA-EXIT
042600     END-IF.
042700     PERFORM 4200-PRESUPUESTO-POR-CLASE
042800                         THRU 4200-PRESUPUESTO-POR-CLASE-EXIT.
042900     IF WS-GASTO-TOTAL NOT > ZERO
043000        GO TO 4000-PIERNA-COMPRA-EXIT
043100     END-IF.
043200     PERFORM 4300-PRESUPUESTO-POR-TICKER
043300                         THRU 4300-PRESUPUESTO-POR-TICKER-EXIT.
043400     IF NOT EC1-FRACCIONAL-SI
043500        PERFORM 4400-CICLO-SOBRANTE
043600                         THRU 4400-CICLO-SOBRANTE-EXIT
043700     END-IF.
043800     PERFORM 4500-EMITE-COMPRAS THRU 4500-EMITE-COMPRAS-EXIT.
043900 4000-PIERNA-COMPRA-EXIT.
044000     EXIT.
044100*
044200*    CONJUNTO DE COMPRA: TODOS LOS TICKERS DEL UNIVERSO CON
044300*    DELTA POSITIVO (REGLA R5).
044400 4100-ARMA-CONJUNTO-COMPRA.
044500     MOVE ZERO TO WS-CPR-CANTIDAD-USADA.
044600     PERFORM 4105-AGREGA-CANDIDATO-COMPRA
044700                           THRU 4105-AGREGA-CANDIDATO-COMPRA-EXIT
044800         VARYING GT-UNI-IDX FROM 1 BY 1
044900             UNTIL GT-UNI-IDX > GT-UNI-CANTIDAD-USADA.
045000 4100-ARMA-CONJUNTO-COMPRA-EXIT.
045100     EXIT.
045200*
045300 4105-AGREGA-CANDIDATO-COMPRA.
045400     IF GT-UNI-DELTA(GT-UNI-IDX) > ZERO
045500        ADD 1 TO WS-CPR-CANTIDAD-USADA
045600        SET WS-CPR-IDX TO WS-CPR-CANTIDAD-USADA
045700        MOVE GT-UNI-TICKER(GT-UNI-IDX)
045800                                TO WS-CPR-TICKER(WS-CPR-IDX)
045900        MOVE GT-UNI-DELTA(GT-UNI-IDX)
046000                                TO WS-CPR-DELTA(WS-CPR-IDX)
046100        PERFORM 4110-CLASE-DEL-TICKER
046200                         THRU 4110-CLASE-DEL-TICKER-EXIT
046300        MOVE WS-CLASE-TICKER    TO WS-CPR-CLASE(WS-CPR-IDX)
046400        MOVE ZERO TO WS-CPR-PRESUPUESTO-TKR(WS-CPR-IDX)
046500        MOVE ZERO TO WS-CPR-CANTIDAD-COMPRA(WS-CPR-IDX)
046600        MOVE ZERO TO WS-CPR-VALOR-COMPRADO(WS-CPR-IDX)
046700     END-IF.
046800 4105-AGREGA-CANDIDATO-COMPRA-EXIT.
046900     EXIT.
047000*
047100*    CLASE DE ACTIVO DEL TICKER SEGUN LA TABLA DE POSICIONES;
047200*    "UNKNOWN" SI EL TICKER NO SE TIENE (SOLO ESTA EN TARGETS).
047300 4110-CLASE-DEL-TICKER.
047400     MOVE 'UNKNOWN ' TO WS-CLASE-TICKER.
047500     SET GT-POS-IDX TO 1.
047600     SET WS-BUSCA-IDX TO 1.
047700     SEARCH GT-POS-ENTRADA VARYING WS-BUSCA-IDX
047800        AT END CONTINUE
047900        WHEN PB1-TICKER(WS-BUSCA-IDX) = GT-UNI-TICKER(GT-UNI-IDX)
048000           MOVE PB1-TIPO-ACTIVO(WS-BUSCA-IDX) TO WS-CLASE-TICKER
048100     END-SEARCH.
048200 4110-CLASE-DEL-TICKER-EXIT.
048300     EXIT.
048400*
048500*    ETAPA 1 (R5A): NECESIDAD Y PRESUPUESTO POR CLASE.
048600 4200-PRESUPUESTO-POR-CLASE.
048700     MOVE ZERO TO WS-CLS-CANTIDAD-USADA.
048800     MOVE ZERO TO WS-GASTO-TOTAL.
048900     PERFORM 4210-ACUMULA-NECESIDAD-CLASE
049000                      THRU 4210-ACUMULA-NECESIDAD-CLASE-EXIT
049100         VARYING WS-CPR-IDX FROM 1 BY 1
049200             UNTIL WS-CPR-IDX > WS-CPR-CANTIDAD-USADA.
049300     PERFORM 4215-ACUMULA-GASTO-TOTAL
049400                            THRU 4215-ACUMULA-GASTO-TOTAL-EXIT
049500         VARYING WS-CLS-IDX FROM 1 BY 1
049600             UNTIL WS-CLS-IDX > WS-CLS-CANTIDAD-USADA.
049700     PERFORM 4220-CALCULA-PRESUPUESTO-CLASE
049800                      THRU 4220-CALCULA-PRESUPUESTO-CLASE-EXIT
049900         VARYING WS-CLS-IDX FROM 1 BY 1
050000             UNTIL WS-CLS-IDX > WS-CLS-CANTIDAD-USADA.
050100 4200-PRESUPUESTO-POR-CLASE-EXIT.
050200     EXIT.
050300*
050400 4215-ACUMULA-GASTO-TOTAL.
050500     ADD WS-CLS-NECESIDAD(WS-CLS-IDX) TO WS-GASTO-TOTAL.
050600 4215-ACUMULA-GASTO-TOTAL-EXIT.
050700     EXIT.
050800*
050900 4220-CALCULA-PRESUPUESTO-CLASE.
051000     IF WS-GASTO-TOTAL > ZERO
051100        COMPUTE WS-CLS-PRESUPUESTO(WS-CLS-IDX) ROUNDED =
051200                WS-EFECTIVO * WS-CLS-NECESIDAD(WS-CLS-IDX)
051300                            / WS-GASTO-TOTAL
051400     END-IF.
051500 4220-CALCULA-PRESUPUESTO-CLASE-EXIT.
051600     EXIT.
051700*
051800 4210-ACUMULA-NECESIDAD-CLASE.
051900     SET WS-BUSCA-IDX TO ZERO.
052000     PERFORM 4211-COMPARA-NOMBRE-CLASE
052100                             THRU 4211-COMPARA-NOMBRE-CLASE-EXIT
052200         VARYING WS-CLS-IDX FROM 1 BY 1
052300             UNTIL WS-CLS-IDX > WS-CLS-CANTIDAD-USADA.
052400     IF WS-BUSCA-IDX = ZERO
052500        ADD 1 TO WS-CLS-CANTIDAD-USADA
052600        SET WS-CLS-IDX TO WS-CLS-CANTIDAD-USADA
052700        MOVE WS-CPR-CLASE(WS-CPR-IDX) TO WS-CLS-NOMBRE(WS-CLS-IDX)
052800        MOVE ZERO TO WS-CLS-NECESIDAD(WS-CLS-IDX)
052900        MOVE ZERO TO WS-CLS-PRESUPUESTO(WS-CLS-IDX)
053000     ELSE
053100        SET WS-CLS-IDX TO WS-BUSCA-IDX
053200     END-IF.
053300     ADD WS-CPR-DELTA(WS-CPR-IDX) TO WS-CLS-NECESIDAD(WS-CLS-IDX).
053400 4210-ACUMULA-NECESIDAD-CLASE-EXIT.
053500     EXIT.
053600*
053700*    COMPARACION DE UNA ENTRADA DE WS-TABLA-CLASES CONTRA LA CLASE
053800*    DEL TICKER EN TURNO (WS-CPR-IDX); USADA DESDE 4210 Y 4310.
053900 4211-COMPARA-NOMBRE-CLASE.
054000     IF WS-CLS-NOMBRE(WS-CLS-IDX) = WS-CPR-CLASE(WS-CPR-IDX)
054100        SET WS-BUSCA-IDX TO WS-CLS-IDX
054200     END-IF.
054300 4211-COMPARA-NOMBRE-CLASE-EXIT.
054400     EXIT.
054500*
054600*    ETAPA 2 (R5B): PRESUPUESTO POR TICKER DENTRO DE SU CLASE Y
054700*    CANTIDAD A COMPRAR.
054800 4300-PRESUPUESTO-POR-TICKER.
054900     MOVE ZERO TO WS-EFECTIVO-SOBRANTE.
055000     PERFORM 4310-COMPRA-UN-TICKER
055100                          THRU 4310-COMPRA-UN-TICKER-EXIT
055200         VARYING WS-CPR-IDX FROM 1 BY 1
055300             UNTIL WS-CPR-IDX > WS-CPR-CANTIDAD-USADA.
055400 4300-PRESUPUESTO-POR-TICKER-EXIT.
055500     EXIT.
055600*
055700 4310-COMPRA-UN-TICKER.
055800     SET WS-BUSCA-IDX TO ZERO.
055900     PERFORM 4211-COMPARA-NOMBRE-CLASE
056000                             THRU 4211-COMPARA-NOMBRE-CLASE-EXIT
056100         VARYING WS-CLS-IDX FROM 1 BY 1
056200             UNTIL WS-CLS-IDX > WS-CLS-CANTIDAD-USADA.
056300     IF WS-BUSCA-IDX = ZERO OR
056400        WS-CLS-NECESIDAD(WS-BUSCA-IDX) NOT > ZERO
056500        GO TO 4310-COMPRA-UN-TICKER-EXIT
056600     END-IF.
056700     COMPUTE WS-CPR-PRESUPUESTO-TKR(WS-CPR-IDX) ROUNDED =
056800             WS-CLS-PRESUPUESTO(WS-BUSCA-IDX)
056900                 * WS-CPR-DELTA(WS-CPR-IDX)
057000                 / WS-CLS-NECESIDAD(WS-BUSCA-IDX).
057100     IF WS-CPR-PRESUPUESTO-TKR(WS-CPR-IDX) >
057200                                WS-CPR-DELTA(WS-CPR-IDX)
057300        MOVE WS-CPR-DELTA(WS-CPR-IDX)
057400                           TO WS-CPR-PRESUPUESTO-TKR(WS-CPR-IDX)
057500     END-IF.
057600     PERFORM 2210-PRECIO-DE-POSICION-POR-UNI
057700                      THRU 2210-PRECIO-DE-POSICION-POR-UNI-EXIT.
057800     IF WS-PRECIO-TICKER NOT > ZERO
057900        GO TO 4310-COMPRA-UN-TICKER-EXIT
058000     END-IF.
058100     COMPUTE WS-CANTIDAD-OPERACION ROUNDED =
058200             WS-CPR-PRESUPUESTO-TKR(WS-CPR-IDX)
058300                                           / WS-PRECIO-TICKER.
058400     IF NOT EC1-FRACCIONAL-SI
058500        PERFORM 3220-TRUNCA-CANTIDAD
058600                             THRU 3220-TRUNCA-CANTIDAD-EXIT
058700     END-IF.
058800     IF WS-CANTIDAD-OPERACION NOT > ZERO
058900        GO TO 4310-COMPRA-UN-TICKER-EXIT
059000     END-IF.
059100     COMPUTE WS-NOTIONAL ROUNDED =
059200             WS-CANTIDAD-OPERACION * WS-PRECIO-TICKER.
059300     IF WS-NOTIONAL < EC1-MONTO-MINIMO
059400        GO TO 4310-COMPRA-UN-TICKER-EXIT
059500     END-IF.
059600     ADD WS-CANTIDAD-OPERACION TO
059700                              WS-CPR-CANTIDAD-COMPRA(WS-CPR-IDX).
059800     ADD WS-NOTIONAL TO WS-CPR-VALOR-COMPRADO(WS-CPR-IDX).
059900     ADD WS-NOTIONAL TO WS-EFECTIVO-SOBRANTE.
060000 4310-COMPRA-UN-TICKER-EXIT.
060100     EXIT.
060200*
060300*    PRECIO RESUELTO DE UN TICKER DEL CONJUNTO DE COMPRA (BUSCA
060400*    POR WS-CPR-TICKER(WS-CPR-IDX) EN LUGAR DE GT-POS-IDX).
060500 2210-PRECIO-DE-POSICION-POR-UNI.
060600     MOVE ZERO TO WS-PRECIO-TICKER.
060700     SET GT-PRR-IDX TO 1.
060800     SET WS-BUSCA-IDX TO 1.
060900     SEARCH GT-PRR-ENTRADA VARYING WS-BUSCA-IDX
061000        AT END CONTINUE
061100        WHEN GT-PRR-TICKER(WS-BUSCA-IDX) =
061200                                  WS-CPR-TICKER(WS-CPR-IDX)
061300           MOVE GT-PRR-PRECIO(WS-BUSCA-IDX) TO WS-PRECIO-TICKER
061400     END-SEARCH.
061500 2210-PRECIO-DE-POSICION-POR-UNI-EXIT.
061600     EXIT.
061700*
061800*    ETAPA 3 (R5C): CICLO DE SOBRANTE DE EFECTIVO, UNA UNIDAD A
061900*    LA VEZ AL TICKER CON MAYOR BRECHA RELATIVA RESTANTE.
062000*    WS-CAN-IDX SE PRENDE EN 1 ANTES DEL PERFORM PORQUE ES UN
062100*    TEST-BEFORE: SI SE DEJA EN CERO LA PRIMERA BUSQUEDA DE
062200*    CANDIDATO NUNCA SE EJECUTA (REQ-0215).
062300 4400-CICLO-SOBRANTE.
062400     COMPUTE WS-EFECTIVO-SOBRANTE =
062500                       WS-EFECTIVO - WS-EFECTIVO-SOBRANTE.
062600     MOVE 1 TO WS-CAN-IDX.
062700     PERFORM 4410-BUSCA-CANDIDATO THRU 4410-BUSCA-CANDIDATO-EXIT
062800         UNTIL WS-CAN-IDX = ZERO.
062900 4400-CICLO-SOBRANTE-EXIT.
063000     EXIT.
063100*
063200 4410-BUSCA-CANDIDATO.
063300     MOVE ZERO TO WS-CAN-IDX.
063400     MOVE ZERO TO WS-CAN-BRECHA.
063500     PERFORM 4420-EVALUA-CANDIDATO
063600                         THRU 4420-EVALUA-CANDIDATO-EXIT
063700         VARYING WS-CPR-IDX FROM 1 BY 1
063800             UNTIL WS-CPR-IDX > WS-CPR-CANTIDAD-USADA.
063900     IF WS-CAN-IDX NOT = ZERO
064000        PERFORM 4430-COMPRA-UNA-UNIDAD
064100                             THRU 4430-COMPRA-UNA-UNIDAD-EXIT
064200     END-IF.
064300 4410-BUSCA-CANDIDATO-EXIT.
064400     EXIT.
064500*
064600 4420-EVALUA-CANDIDATO.
064700     SET WS-BUSCA-IDX TO ZERO.
064800     PERFORM 4415-COMPARA-TICKER-UNIVERSO
064900                          THRU 4415-COMPARA-TICKER-UNIVERSO-EXIT
065000         VARYING GT-UNI-IDX FROM 1 BY 1
065100             UNTIL GT-UNI-IDX > GT-UNI-CANTIDAD-USADA.
065200     IF WS-BUSCA-IDX = ZERO OR
065300        GT-UNI-VALOR-OBJETIVO(WS-BUSCA-IDX) NOT > ZERO
065400        GO TO 4420-EVALUA-CANDIDATO-EXIT
065500     END-IF.
065600     PERFORM 2210-PRECIO-DE-POSICION-POR-UNI
065700                      THRU 2210-PRECIO-DE-POSICION-POR-UNI-EXIT.
065800     IF WS-PRECIO-TICKER NOT > ZERO
065900              OR WS-PRECIO-TICKER > WS-EFECTIVO-SOBRANTE
066000        GO TO 4420-EVALUA-CANDIDATO-EXIT
066100     END-IF.
066200     COMPUTE WS-NOTIONAL =
066300             GT-UNI-VALOR-OBJETIVO(WS-BUSCA-IDX) -
066400             (GT-UNI-VALOR-ACTUAL(WS-BUSCA-IDX) +
066500                  WS-CPR-VALOR-COMPRADO(WS-CPR-IDX)).
066600     IF WS-NOTIONAL NOT > ZERO
066700        GO TO 4420-EVALUA-CANDIDATO-EXIT
066800     END-IF.
066900     COMPUTE WS-EVAL-BRECHA = WS-NOTIONAL /
067000                     GT-UNI-VALOR-OBJETIVO(WS-BUSCA-IDX).
067100     IF WS-CAN-IDX = ZERO OR WS-EVAL-BRECHA > WS-CAN-BRECHA
067200        SET WS-CAN-IDX TO WS-CPR-IDX
067300        MOVE WS-EVAL-BRECHA TO WS-CAN-BRECHA
067400     END-IF.
067500 4420-EVALUA-CANDIDATO-EXIT.
067600     EXIT.
067700*
067800*    COMPARACION DE UNA FILA DEL UNIVERSO CONTRA EL TICKER DEL
067900*    CANDIDATO EN TURNO (WS-CPR-IDX); USADA DESDE 4420.
068000 4415-COMPARA-TICKER-UNIVERSO.
068100     IF GT-UNI-TICKER(GT-UNI-IDX) = WS-CPR-TICKER(WS-CPR-IDX)
068200        SET WS-BUSCA-IDX TO GT-UNI-IDX
068300     END-IF.
068400 4415-COMPARA-TICKER-UNIVERSO-EXIT.
068500     EXIT.
068600*
068700 4430-COMPRA-UNA-UNIDAD.
068800     SET WS-CPR-IDX TO WS-CAN-IDX.
068900     PERFORM 2210-PRECIO-DE-POSICION-POR-UNI
069000                      THRU 2210-PRECIO-DE-POSICION-POR-UNI-EXIT.
069100     IF WS-PRECIO-TICKER < EC1-MONTO-MINIMO
069200        MOVE ZERO TO WS-CAN-IDX
069300        GO TO 4430-COMPRA-UNA-UNIDAD-EXIT
069400     END-IF.
069500     ADD 1 TO WS-CPR-CANTIDAD-COMPRA(WS-CPR-IDX).
069600     ADD WS-PRECIO-TICKER TO WS-CPR-VALOR-COMPRADO(WS-CPR-IDX).
069700     SUBTRACT WS-PRECIO-TICKER FROM WS-EFECTIVO-SOBRANTE.
069800 4430-COMPRA-UNA-UNIDAD-EXIT.
069900     EXIT.
070000*
070100*    EMISION DE UNA OPERACION BUY POR TICKER CON CANTIDAD
070200*    ACUMULADA > 0 (ETAPAS 2 Y 3 COMBINADAS).
070300 4500-EMITE-COMPRAS.
070400     PERFORM 4505-EMITE-UNA-COMPRA THRU 4505-EMITE-UNA-COMPRA-EXIT
070500         VARYING WS-CPR-IDX FROM 1 BY 1
070600             UNTIL WS-CPR-IDX > WS-CPR-CANTIDAD-USADA.
070700     IF EC1-FRACCIONAL-SI
070800        COMPUTE WS-EFECTIVO = WS-EFECTIVO - WS-EFECTIVO-SOBRANTE
070900     ELSE
071000        MOVE WS-EFECTIVO-SOBRANTE TO WS-EFECTIVO
071100     END-IF.
071200 4500-EMITE-COMPRAS-EXIT.
071300     EXIT.
071400*
071500 4505-EMITE-UNA-COMPRA.
071600     IF WS-CPR-CANTIDAD-COMPRA(WS-CPR-IDX) > ZERO
071700        PERFORM 2210-PRECIO-DE-POSICION-POR-UNI
071800                  THRU 2210-PRECIO-DE-POSICION-POR-UNI-EXIT
071900        IF EC1-OPE-CANTIDAD < EC1-OPE-TOPE
072000           ADD 1 TO EC1-OPE-CANTIDAD
072100           SET EC1-OPE-IDX TO EC1-OPE-CANTIDAD
072200           MOVE 'BUY '  TO TR4-LADO(EC1-OPE-IDX)
072300           MOVE WS-CPR-TICKER(WS-CPR-IDX)
072400                           TO TR4-TICKER(EC1-OPE-IDX)
072500           MOVE WS-CPR-CANTIDAD-COMPRA(WS-CPR-IDX)
072600                           TO TR4-CANTIDAD(EC1-OPE-IDX)
072700           MOVE WS-PRECIO-TICKER TO TR4-PRECIO(EC1-OPE-IDX)
072800           MOVE WS-CPR-VALOR-COMPRADO(WS-CPR-IDX)
072900                           TO TR4-MONTO(EC1-OPE-IDX)
073000        END-IF
073100     END-IF.
073200 4505-EMITE-UNA-COMPRA-EXIT.
073300     EXIT.
073400*
073500 9999-FIN.
073600     MOVE WS-EFECTIVO TO EC1-EFECTIVO-DESPUES.
073700 9999-FIN-EXIT.
073800     EXIT.
