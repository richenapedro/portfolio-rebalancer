000100******************************************************************
000200*                                                                *
000300*  COPY: V1EC010                                                 *
000400*                                                                *
000500*  APLICACION: V1 - REBALANCEO DE CARTERA                        *
000600*                                                                *
000700*  DESCRIPCION: AREA DE ENLACE PARA EL CALL A V13C02R (MOTOR DE  *
000800*               REBALANCEO, UNIDAD U1).  LAS TABLAS GT-* DE      *
000900*               V1GT010 SE PASAN POR REFERENCIA A PARTE; ESTA    *
001000*               AREA LLEVA SOLO LOS ESCALARES DE ENTRADA/SALIDA  *
001100*               Y LA LISTA DE OPERACIONES RESULTANTE.            *
001200******************************************************************
001300*        L O G    D E   M O D I F I C A C I O N E S             *
001400******************************************************************
001500* FECHA       PROGRAMADOR  TICKET   DESCRIPCION                 *
001600*----------   -----------  -------  ---------------------------- *
001700* 20/03/1989  EJVG         SIS-0105 CREACION DEL COPY (SIVAC)    *
001800* 14/05/1994  LPR          SIS-0260 AGREGADO EC1-MODO-VALIDO     *
001900* 09/12/1998  JCAS         SIS-0305 REVISION AMY2K - SIN IMPACTO  *
002000* 19/06/2003  MQRR         REQ-0140  TOPE DE OPERACIONES A 4000  *
002100******************************************************************
002200 01  EC1-PARAMETROS-REBALANCEO.
002300     05  EC1-EFECTIVO-ANTES         PIC S9(11)V9(02) COMP-3.
002400     05  EC1-MODO                   PIC X(05).
002500         88  EC1-MODO-COMPRA                  VALUE 'BUY  '.
002600         88  EC1-MODO-VENTA                   VALUE 'SELL '.
002700         88  EC1-MODO-MIXTO                   VALUE 'TRADE'.
002800     05  EC1-FRACCIONAL             PIC X(01) VALUE 'N'.
002900         88  EC1-FRACCIONAL-SI                VALUE 'S'.
003000         88  EC1-FRACCIONAL-NO                VALUE 'N'.
003100     05  EC1-MONTO-MINIMO           PIC S9(11)V9(02) COMP-3.
003200     05  EC1-EFECTIVO-DESPUES       PIC S9(11)V9(02) COMP-3.
003300     05  EC1-MODO-VALIDO            PIC X(01) VALUE 'S'.
003400         88  EC1-MODO-ES-VALIDO               VALUE 'S'.
003500         88  EC1-MODO-ES-INVALIDO             VALUE 'N'.
003600     05  EC1-ABEND                 PIC X(01) VALUE 'N'.
003700         88  EC1-HUBO-ABEND                   VALUE 'S'.
003800     05  EC1-MENSAJE-ERROR          PIC X(60) VALUE SPACES.
003900     05  FILLER                     PIC X(08).
004000*
004100 01  EC1-LISTA-OPERACIONES.
004200     05  EC1-OPE-TOPE               PIC 9(04) COMP VALUE 4000.
004300     05  EC1-OPE-CANTIDAD           PIC 9(04) COMP VALUE ZERO.
004400     05  EC1-OPE-ENTRADA OCCURS 4000 TIMES
004500                         INDEXED BY EC1-OPE-IDX.
004600         COPY V1RC004.
