000100******************************************************************
000200*                                                                *
000300*  COPY: V1RC003                                                 *
000400*                                                                *
000500*  APLICACION: V1 - REBALANCEO DE CARTERA                        *
000600*                                                                *
000700*  DESCRIPCION: LAYOUT DEL REGISTRO TARGET (PESO OBJETIVO POR    *
000800*               TICKER).  SE LEE DE TARGETS Y SE ESCRIBE EN      *
000900*               TARGETS-OUT (SALIDA DE V13C05T).                 *
001000*                                                                *
001100******************************************************************
001200*        L O G    D E   M O D I F I C A C I O N E S             *
001300******************************************************************
001400* FECHA       PROGRAMADOR  TICKET   DESCRIPCION                 *
001500*----------   -----------  -------  ---------------------------- *
001600* 14/03/1989  EJVG         SIS-0101 CREACION DEL COPY (SIVAC)    *
001700* 03/12/1998  JCAS         SIS-0303 REVISION AMY2K - SIN IMPACTO  *
001800* 22/05/2003  MQRR         REQ-0134  AGREGADO TG3-CLASE-ORIGEN   *
001900******************************************************************
002000    05  TG3-TICKER                  PIC X(12).
002100*       CODIGO DEL INSTRUMENTO, MISMA CLAVE DE PB1-TICKER.
002200    05  TG3-PESO                    PIC S9V9(08).
002300*       FRACCION OBJETIVO DEL VALOR TOTAL DE LA CARTERA, 0..1.   *
002400*       LOS TICKERS AUSENTES EN LA TABLA TIENEN PESO CERO.
002500    05  TG3-PESO-R REDEFINES TG3-PESO.
002600        10  TG3-PESO-ENTERO         PIC S9.
002700        10  TG3-PESO-DECIMAL        PIC 9(08).
002800    05  TG3-CLASE-ORIGEN           PIC X(08) VALUE SPACES.
002900*       CLASE DE ACTIVO DEL TICKER CUANDO EL TARGET FUE          *
003000*       CONSTRUIDO POR V13C05T (INFORMATIVO, NO USADO POR U1).   *
003100    05  FILLER                      PIC X(10).
