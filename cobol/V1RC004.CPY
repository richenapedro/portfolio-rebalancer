000100******************************************************************
000200*                                                                *
000300*  COPY: V1RC004                                                 *
000400*                                                                *
000500*  APLICACION: V1 - REBALANCEO DE CARTERA                        *
000600*                                                                *
000700*  DESCRIPCION: LAYOUT DEL REGISTRO TRADE (LINEA DE OPERACION).  *
000800*               USADO POR V13C02R PARA ACUMULAR LA LISTA DE      *
000900*               OPERACIONES Y POR V13C01B PARA IMPRIMIRLA EN     *
001000*               TRADES-RPT EN FORMATO SIDE,TICKER,QUANTITY,      *
001100*               PRICE,NOTIONAL.                                  *
001200******************************************************************
001300*        L O G    D E   M O D I F I C A C I O N E S             *
001400******************************************************************
001500* FECHA       PROGRAMADOR  TICKET   DESCRIPCION                 *
001600*----------   -----------  -------  ---------------------------- *
001700* 15/03/1989  EJVG         SIS-0102 CREACION DEL COPY (SIVAC)    *
001800* 04/12/1998  JCAS         SIS-0304 REVISION AMY2K - SIN IMPACTO  *
001900* 30/04/2003  MQRR         REQ-0129  TR4-LADO REDEFINE A 1 BYTE  *
002000******************************************************************
002100    05  TR4-LADO                    PIC X(04).
002200*       'BUY ' O 'SELL'.
002300    05  TR4-LADO-R REDEFINES TR4-LADO.
002400        10  TR4-LADO-1RA-LETRA      PIC X(01).
002500        10  FILLER                  PIC X(03).
002600        88  TR4-ES-COMPRA                    VALUE 'B'.
002700        88  TR4-ES-VENTA                     VALUE 'S'.
002800    05  TR4-TICKER                  PIC X(12).
002900    05  TR4-CANTIDAD                PIC S9(09)V9(06).
003000*       UNIDADES NEGOCIADAS (MAYOR QUE CERO).
003100    05  TR4-PRECIO                  PIC S9(09)V9(06).
003200*       PRECIO DE EJECUCION = PRECIO DE MERCADO RESUELTO (U3).
003300    05  TR4-MONTO                   PIC S9(11)V9(02) COMP-3.
003400*       TR4-CANTIDAD x TR4-PRECIO, REDONDEADO A 2 DECIMALES.
003500    05  FILLER                      PIC X(08).
