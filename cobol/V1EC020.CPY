000100******************************************************************
000200*                                                                *
000300*  COPY: V1EC020                                                 *
000400*                                                                *
000500*  APLICACION: V1 - REBALANCEO DE CARTERA                        *
000600*                                                                *
000700*  DESCRIPCION: AREA DE ENLACE PARA EL CALL A V13C03A (APLICA-   *
000800*               CION DE OPERACIONES, UNIDAD U2).  RECIBE LA      *
000900*               MISMA LISTA DE OPERACIONES QUE PRODUJO V13C02R   *
001000*               (EC1-LISTA-OPERACIONES, COPY V1EC010) Y ACTUA    *
001100*               SOBRE GT-TABLA-POSICIONES DE V1GT010.            *
001200******************************************************************
001300*        L O G    D E   M O D I F I C A C I O N E S             *
001400******************************************************************
001500* FECHA       PROGRAMADOR  TICKET   DESCRIPCION                 *
001600*----------   -----------  -------  ---------------------------- *
001700* 21/03/1989  EJVG         SIS-0106 CREACION DEL COPY (SIVAC)    *
001800* 11/12/1998  JCAS         SIS-0306 REVISION AMY2K - SIN IMPACTO  *
001900* 27/05/2003  MQRR         REQ-0135  AGREGADO EC2-CLASE-DEFECTO  *
002000******************************************************************
002100 01  EC2-PARAMETROS-APLICACION.
002200     05  EC2-EFECTIVO-ANTES         PIC S9(11)V9(02) COMP-3.
002300     05  EC2-EFECTIVO-DESPUES       PIC S9(11)V9(02) COMP-3.
002400     05  EC2-POSICIONES-RESULTANTES PIC 9(04) COMP VALUE ZERO.
002500     05  EC2-CLASE-DEFECTO          PIC X(08) VALUE 'STOCK   '.
002600*       CLASE USADA CUANDO UNA COMPRA ABRE UN TICKER NUEVO Y NO  *
002700*       HAY CLASE RESUELTA EN LA TABLA DE TARGETS (REGLA R7).
002800     05  EC2-ABEND                  PIC X(01) VALUE 'N'.
002900         88  EC2-HUBO-ABEND                   VALUE 'S'.
003000     05  EC2-MENSAJE-ERROR          PIC X(60) VALUE SPACES.
003100     05  FILLER                     PIC X(08).
