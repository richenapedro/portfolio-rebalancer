000100******************************************************************
000200*                                                                *
000300*  COPY: V1EC030                                                 *
000400*                                                                *
000500*  APLICACION: V1 - REBALANCEO DE CARTERA                        *
000600*                                                                *
000700*  DESCRIPCION: AREA DE ENLACE PARA EL CALL A V13C04P (RESOLU-   *
000800*               CION DE PRECIOS, UNIDAD U3).  TRABAJA SOBRE      *
000900*               GT-TABLA-POSICIONES, GT-TABLA-PRECIOS-PRIMARIA,  *
001000*               GT-TABLA-PRECIOS-RESPALDO Y GT-TABLA-PRECIOS-    *
001100*               RESUELTOS DE V1GT010; ESTA AREA LLEVA SOLO EL    *
001200*               MODO ESTRICTO Y LA LISTA DE RESPALDOS USADOS.    *
001300******************************************************************
001400*        L O G    D E   M O D I F I C A C I O N E S             *
001500******************************************************************
001600* FECHA       PROGRAMADOR  TICKET   DESCRIPCION                 *
001700*----------   -----------  -------  ---------------------------- *
001800* 22/03/1989  EJVG         SIS-0107 CREACION DEL COPY (SIVAC)    *
001900* 14/12/1998  JCAS         SIS-0307 REVISION AMY2K - SIN IMPACTO  *
002000* 30/05/2003  MQRR         REQ-0136  AGREGADO EC3-MODO-ESTRICTO  *
002100******************************************************************
002200 01  EC3-PARAMETROS-PRECIOS.
002300     05  EC3-MODO-ESTRICTO          PIC X(01) VALUE 'N'.
002400         88  EC3-ES-ESTRICTO                  VALUE 'S'.
002500     05  EC3-ABEND                  PIC X(01) VALUE 'N'.
002600         88  EC3-HUBO-ABEND                   VALUE 'S'.
002700     05  EC3-MENSAJE-ERROR          PIC X(60) VALUE SPACES.
002800     05  EC3-TOTAL-RESPALDOS        PIC 9(04) COMP VALUE ZERO.
002900     05  FILLER                     PIC X(08).
003000*
003100 01  EC3-LISTA-RESPALDOS.
003200     05  EC3-RSP-TOPE               PIC 9(04) COMP VALUE 2000.
003300     05  EC3-RSP-TICKER OCCURS 2000 TIMES
003400                         INDEXED BY EC3-RSP-IDX
003500                         PIC X(12).
003600     05  FILLER                     PIC X(04).
