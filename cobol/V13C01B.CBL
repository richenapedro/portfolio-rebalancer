000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: V13C01B                                             *
000400*                                                                *
000500*  FECHA CREACION: 22/04/1989                                    *
000600*                                                                *
000700*  AUTOR: FACTORIA                                               *
000800*                                                                *
000900*  APLICACION: V1 - REBALANCEO DE CARTERA (PROYECTO SIVAC)       *
001000*                                                                *
001100*  DESCRIPCION: PROGRAMA PRINCIPAL DEL BATCH DE REBALANCEO.      *
001200*               LEE POSITIONS, TARGETS, PRICES Y PRICES-FALLBACK *
001300*               (ENTRADA) Y LA TARJETA DE CONTROL PARMCARD,      *
001400*               RESUELVE UN PRECIO POR TICKER TENIDO (U3), SACA  *
001500*               LA FOTO DE TENENCIA ANTES, LLAMA AL MOTOR DE     *
001600*               REBALANCEO (U1) Y A LA APLICACION DE OPERACIONES *
001700*               (U2), Y DEJA EN TRADES-RPT (SALIDA) LA LISTA DE  *
001800*               OPERACIONES, LOS TOTALES DE CONTROL Y LAS FOTOS  *
001900*               DE TENENCIA ANTES/DESPUES.                       *
002000*                                                                *
002100******************************************************************
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID.     V13C01B.
002400 AUTHOR.         FACTORIA.
002500 INSTALLATION.   SIVAC - GERENCIA DE INVERSIONES.
002600 DATE-WRITTEN.   22/04/1989.
002700 DATE-COMPILED.
002800 SECURITY.       USO INTERNO - CONFIDENCIAL.
002900******************************************************************
003000*        L O G    D E   M O D I F I C A C I O N E S             *
003100******************************************************************
003200* FECHA       PROGRAMADOR  TICKET   DESCRIPCION                 *
003300*----------   -----------  -------  ---------------------------- *
003400* 22/04/1989  EJVG         SIS-0110 CREACION DEL PROGRAMA (SIVAC)*
003500* 03/09/1990  EJVG         SIS-0150 AGREGADA FOTO DE TENENCIA    *
003600*                                   ANTES DEL REBALANCEO         *
003700* 17/02/1992  LPR          SIS-0210 CAPA DE RESPALDO DE PRECIOS  *
003800* 30/11/1994  LPR          SIS-0262 PARAMETRO MIN-NOTIONAL EN    *
003900*                                   TARJETA DE CONTROL           *
004000* 11/12/1998  JCAS         SIS-0308 REVISION AMY2K.  FECHAS DE   *
004100*                                   TARJETA DE CONTROL A 4 DIG.  *
004200* 19/01/1999  JCAS         SIS-0309 PRUEBAS AMY2K CERRADAS, SIN  *
004300*                                   HALLAZGOS                    *
004400* 06/07/2003  MQRR         REQ-0141  CAMBIO DE MODO MIXTO TRADE  *
004500*                                   (ANTES SOLO BUY/SELL)        *
004600* 25/06/2008  EJVG         REQ-0142  FOTO DESPUES ORDENADA POR   *
004700*                                   TICKER (ANTES ORDEN DE TABLA)*
004800* 14/03/2012  MQRR         REQ-0166  RESUMEN DE TOTALES DE       *
004900*                                   CONTROL AL CIERRE DEL REPORTE*
005000* 09/10/2016  EJVG         REQ-0188  MENSAJE DE PRECIOS FALTANTES*
005100*                                   CUANDO EL MODO NO ES ESTRICTO*
005200* 14/02/2020  MQRR         REQ-0199  MODO ESTRICTO NO ABORTABA EL*
005300*                                   BATCH CON PRECIOS FALTANTES; *
005400*                                   AHORA CORTA POR 9999-ABEND    *
005500******************************************************************
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000*    DECIMAL-POINT IS COMMA.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT PARM-CARD      ASSIGN TO PARMCARD
006400            FILE STATUS IS FS-PARM FSE-PARM.
006500     SELECT POSITIONS-ARQ  ASSIGN TO POSITNS
006600            FILE STATUS IS FS-POS  FSE-POS.
006700     SELECT TARGETS-ARQ    ASSIGN TO TARGETS
006800            FILE STATUS IS FS-TGT  FSE-TGT.
006900     SELECT PRECIOS-ARQ    ASSIGN TO PRICES
007000            FILE STATUS IS FS-PRP  FSE-PRP.
007100     SELECT RESPALDO-ARQ   ASSIGN TO PRICESFB
007200            FILE STATUS IS FS-PRF  FSE-PRF.
007300     SELECT REPORTE-ARQ    ASSIGN TO TRADESRP
007400            FILE STATUS IS FS-RPT  FSE-RPT.
007500*
007600 DATA DIVISION.
007700 FILE SECTION.
007800 FD  PARM-CARD
007900     LABEL RECORDS ARE STANDARD.
008000 01  PARM-REGISTRO.
008100     05  PC-EFECTIVO-INICIAL         PIC S9(11)V99.
008200     05  PC-MODO                     PIC X(05).
008300     05  PC-FRACCIONAL               PIC X(01).
008400     05  PC-MONTO-MINIMO             PIC S9(11)V99.
008500     05  PC-ESTRICTO                 PIC X(01).
008600     05  FILLER                      PIC X(42).
008700*
008800 FD  POSITIONS-ARQ
008900     LABEL RECORDS ARE STANDARD.
009000 01  POS-REGISTRO.
009100     05  PO-TICKER                   PIC X(12).
009200     05  PO-TIPO-ACTIVO              PIC X(08).
009300     05  PO-CANTIDAD                 PIC S9(09)V9(06).
009400     05  PO-PRECIO                   PIC S9(09)V9(06).
009500     05  FILLER                      PIC X(20).
009600*
009700 FD  TARGETS-ARQ
009800     LABEL RECORDS ARE STANDARD.
009900 01  TGT-REGISTRO.
010000     05  TG-TICKER                   PIC X(12).
010100     05  TG-PESO                     PIC S9V9(08).
010200     05  FILLER                      PIC X(10).
010300*
010400 FD  PRECIOS-ARQ
010500     LABEL RECORDS ARE STANDARD.
010600 01  PRP-REGISTRO.
010700     05  PP-TICKER                   PIC X(12).
010800     05  PP-PRECIO                   PIC S9(09)V9(06).
010900     05  PP-CIERRE-ANTERIOR          PIC S9(09)V9(06).
011000     05  FILLER                      PIC X(10).
011100*
011200 FD  RESPALDO-ARQ
011300     LABEL RECORDS ARE STANDARD.
011400 01  PRF-REGISTRO.
011500     05  PF-TICKER                   PIC X(12).
011600     05  PF-PRECIO                   PIC S9(09)V9(06).
011700     05  PF-CIERRE-ANTERIOR          PIC S9(09)V9(06).
011800     05  FILLER                      PIC X(10).
011900*
012000 FD  REPORTE-ARQ
012100     LABEL RECORDS ARE STANDARD.
012200 01  RPT-LINEA                       PIC X(132).
012300*
012400 WORKING-STORAGE SECTION.
012500*
012600 01  WS-SWITCHES.
012700     05  WS-FS-PARM                  PIC X(01) VALUE 'N'.
012800         88  WS-NO-HAY-PARM                     VALUE 'S'.
012900     05  WS-FS-POS                   PIC X(01) VALUE 'N'.
013000         88  WS-FIN-POS                         VALUE 'S'.
013100     05  WS-FS-TGT                   PIC X(01) VALUE 'N'.
013200         88  WS-FIN-TGT                         VALUE 'S'.
013300     05  WS-FS-PRP                   PIC X(01) VALUE 'N'.
013400         88  WS-FIN-PRP                         VALUE 'S'.
013500     05  WS-FS-PRF                   PIC X(01) VALUE 'N'.
013600         88  WS-FIN-PRF                         VALUE 'S'.
013700     05  WS-HAY-RESPALDO              PIC X(01) VALUE 'S'.
013800         88  WS-ARCHIVO-RESPALDO-OK            VALUE 'S'.
013900     05  FILLER                      PIC X(05).
014000*
014100 01  WS-FILE-STATUS.
014200     05  FS-PARM                     PIC X(02).
014300         88  FSE-PARM-OK                        VALUE '00'.
014400         88  FSE-PARM-EOF                        VALUE '10'.
014500     05  FSE-PARM                    PIC X(06).
014600     05  FS-POS                      PIC X(02).
014700         88  FSE-POS-OK                          VALUE '00'.
014800         88  FSE-POS-EOF                         VALUE '10'.
014900     05  FSE-POS                     PIC X(06).
015000     05  FS-TGT                      PIC X(02).
015100         88  FSE-TGT-OK                          VALUE '00'.
015200         88  FSE-TGT-EOF                         VALUE '10'.
015300     05  FSE-TGT                     PIC X(06).
015400     05  FS-PRP                      PIC X(02).
015500         88  FSE-PRP-OK                          VALUE '00'.
015600         88  FSE-PRP-EOF                         VALUE '10'.
015700     05  FSE-PRP                     PIC X(06).
015800     05  FS-PRF                      PIC X(02).
015900         88  FSE-PRF-OK                          VALUE '00'.
016000         88  FSE-PRF-EOF                         VALUE '10'.
016100     05  FSE-PRF                     PIC X(06).
016200     05  FS-RPT                      PIC X(02).
016300         88  FSE-RPT-OK                          VALUE '00'.
016400     05  FSE-RPT                     PIC X(06).
016500     05  FILLER                      PIC X(04).
016600*
016700*    AREAS DE TRABAJO NUMERICAS (TODO CONTADOR/SUBSCRIPTO ES COMP)
016800 01  WS-CONTADORES.
016900     05  WS-IDX                      PIC 9(04) COMP.
017000     05  WS-IDX-2                    PIC 9(04) COMP.
017100     05  WS-SUB-MENOR                PIC 9(04) COMP.
017200     05  WS-TOTAL-OPERACIONES        PIC 9(04) COMP VALUE ZERO.
017300     05  WS-TOTAL-POSICIONES-POST    PIC 9(04) COMP VALUE ZERO.
017400     05  FILLER                      PIC X(04).
017500*
017600 01  WS-MONEDA.
017700     05  WS-VALOR-TOTAL-ANTES        PIC S9(11)V99 COMP-3.
017800     05  WS-VALOR-TOTAL-DESPUES      PIC S9(11)V99 COMP-3.
017900     05  WS-VALOR-POSICION           PIC S9(11)V99 COMP-3.
018000     05  WS-DIVISOR-PESO             PIC S9(11)V99 COMP-3.
018100     05  FILLER                      PIC X(04).
018200*
018300*    ALFABETO PARA PASAR TICKERS A MAYUSCULAS CON INSPECT
018400*    CONVERTING (LAS TARJETAS DE ENTRADA A VECES VIENEN EN
018500*    MINUSCULAS DESDE EL AREA DE CUSTODIA).
018600 01  WS-ALFABETO.
018700     05  WS-ALFA-MINUSC              PIC X(26)
018800                          VALUE 'abcdefghijklmnopqrstuvwxyz'.
018900     05  WS-ALFA-MAYUSC              PIC X(26)
019000                          VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
019100     05  FILLER                      PIC X(04).
019200*
019300*    ITEMS INDEPENDIENTES (NO FORMAN PARTE DE NINGUN REGISTRO).
019400 77  WS-TICKER-MENOR                 PIC X(12).
019500 77  WS-TICKER-CONV                  PIC X(12).
019600*
019700*    AREA TEMPORAL PARA EL INTERCAMBIO DE RENGLONES AL ORDENAR LA
019800*    TABLA DE POSICIONES (PARRAFO 2510); MISMO ANCHO QUE UNA
019900*    ENTRADA GT-POS-ENTRADA (COPY V1RC001, 61 BYTES).
020000 77  WS-POS-TEMP                     PIC X(61).
020100*
020200 01  WS-LISTA-FALTANTES.
020300     05  WS-LISTA-FALTANTES-TXT      PIC X(120) VALUE SPACES.
020400     05  WS-LISTA-FALTANTES-LEN      PIC 9(04) COMP VALUE ZERO.
020500     05  FILLER                      PIC X(04).
020600*
020700*    TABLAS COMPARTIDAS CON LOS SUBPROGRAMAS DEL MOTOR
020800     COPY V1GT010.
020900*
021000*    AREAS DE ENLACE HACIA LOS SUBPROGRAMAS CALL
021100     COPY V1EC010.
021200     COPY V1EC020.
021300     COPY V1EC030.
021400*
021500 PROCEDURE DIVISION.
021600*
021700 MAINLINE.
021800     PERFORM 1000-INICIO      THRU 1000-INICIO-EXIT.
021900     PERFORM 2000-PROCESO     THRU 2000-PROCESO-EXIT.
022000     PERFORM 3000-FIN         THRU 3000-FIN-EXIT.
022100     STOP RUN.
022200*
022300******************************************************************
022400*  1000-INICIO - APERTURA DE ARCHIVOS Y CARGA DE TABLAS EN MEMORIA
022500******************************************************************
022600 1000-INICIO.
022700     PERFORM 1100-ABRE-ARCHIVOS      THRU 1100-ABRE-ARCHIVOS-EXIT.
022800     PERFORM 1200-LEE-PARMCARD       THRU 1200-LEE-PARMCARD-EXIT.
022900     PERFORM 1300-CARGA-POSICIONES
023000                             THRU 1300-CARGA-POSICIONES-EXIT.
023100     PERFORM 1400-CARGA-TARGETS      THRU 1400-CARGA-TARGETS-EXIT.
023200     PERFORM 1500-CARGA-PRECIOS      THRU 1500-CARGA-PRECIOS-EXIT.
023300     PERFORM 1600-RESUELVE-PRECIOS
023400                             THRU 1600-RESUELVE-PRECIOS-EXIT.
023500 1000-INICIO-EXIT.
023600     EXIT.
023700*
023800 1100-ABRE-ARCHIVOS.
023900     OPEN INPUT  PARM-CARD.
024000     IF NOT FSE-PARM-OK
024100        MOVE 'N' TO PC-ESTRICTO
024200        MOVE 'S' TO WS-FS-PARM
024300     END-IF.
024400     OPEN INPUT  POSITIONS-ARQ.
024500     OPEN INPUT  TARGETS-ARQ.
024600     OPEN INPUT  PRECIOS-ARQ.
024700     OPEN INPUT  RESPALDO-ARQ.
024800     IF NOT FSE-PRF-OK
024900        MOVE 'N' TO WS-HAY-RESPALDO
025000     END-IF.
025100     OPEN OUTPUT REPORTE-ARQ.
025200 1100-ABRE-ARCHIVOS-EXIT.
025300     EXIT.
025400*
025500 1200-LEE-PARMCARD.
025600     IF WS-NO-HAY-PARM
025700        MOVE ZERO     TO EC1-EFECTIVO-ANTES
025800        MOVE 'TRADE'  TO EC1-MODO
025900        MOVE 'N'      TO EC1-FRACCIONAL
026000        MOVE ZERO     TO EC1-MONTO-MINIMO
026100        MOVE 'N'      TO EC3-MODO-ESTRICTO
026200     ELSE
026300        READ PARM-CARD
026400            AT END MOVE 'S' TO WS-FS-PARM
026500        END-READ
026600        MOVE PC-EFECTIVO-INICIAL    TO EC1-EFECTIVO-ANTES
026700        MOVE PC-MODO                TO EC1-MODO
026800        INSPECT EC1-MODO CONVERTING WS-ALFA-MINUSC TO
026900                                     WS-ALFA-MAYUSC
027000        MOVE PC-FRACCIONAL          TO EC1-FRACCIONAL
027100        MOVE PC-MONTO-MINIMO        TO EC1-MONTO-MINIMO
027200        MOVE PC-ESTRICTO            TO EC3-MODO-ESTRICTO
027300     END-IF.
027400     IF NOT EC1-MODO-COMPRA AND NOT EC1-MODO-VENTA
027500                            AND NOT EC1-MODO-MIXTO
027600        MOVE 'N' TO EC1-MODO-VALIDO
027700        MOVE 'MODO DE TARJETA DE CONTROL INVALIDO' TO
027800                              EC1-MENSAJE-ERROR
027900        PERFORM 9999-ABEND THRU 9999-ABEND-EXIT
028000     END-IF.
028100 1200-LEE-PARMCARD-EXIT.
028200     EXIT.
028300*
028400 1300-CARGA-POSICIONES.
028500     MOVE ZERO TO GT-POS-CANTIDAD-USADA.
028600     PERFORM 1305-LEE-UNA-POSICION THRU 1305-LEE-UNA-POSICION-EXIT
028700         UNTIL WS-FIN-POS.
028800 1300-CARGA-POSICIONES-EXIT.
028900     EXIT.
029000*
029100 1305-LEE-UNA-POSICION.
029200     READ POSITIONS-ARQ
029300         AT END MOVE 'S' TO WS-FS-POS
029400         NOT AT END
029500             PERFORM 1310-AGREGA-POSICION
029600                         THRU 1310-AGREGA-POSICION-EXIT
029700     END-READ.
029800 1305-LEE-UNA-POSICION-EXIT.
029900     EXIT.
030000*
030100 1310-AGREGA-POSICION.
030200     IF PO-TICKER = SPACES OR PO-CANTIDAD NOT > ZERO
030300        GO TO 1310-AGREGA-POSICION-EXIT
030400     END-IF.
030500     ADD 1 TO GT-POS-CANTIDAD-USADA.
030600     SET GT-POS-IDX TO GT-POS-CANTIDAD-USADA.
030700     MOVE PO-TICKER              TO PB1-TICKER(GT-POS-IDX).
030800     INSPECT PB1-TICKER(GT-POS-IDX) CONVERTING WS-ALFA-MINUSC TO
030900                                                WS-ALFA-MAYUSC.
031000     MOVE PO-TIPO-ACTIVO         TO PB1-TIPO-ACTIVO(GT-POS-IDX).
031100     MOVE PO-CANTIDAD            TO PB1-CANTIDAD(GT-POS-IDX).
031200     MOVE PO-PRECIO              TO PB1-PRECIO(GT-POS-IDX).
031300     MOVE 'S'                    TO DGT-POS-ACTIVA(GT-POS-IDX).
031400     MOVE 'N'              TO DGT-POS-CON-RESPALDO(GT-POS-IDX).
031500 1310-AGREGA-POSICION-EXIT.
031600     EXIT.
031700*
031800 1400-CARGA-TARGETS.
031900     MOVE ZERO TO GT-TGT-CANTIDAD-USADA.
032000     PERFORM 1405-LEE-UN-TARGET THRU 1405-LEE-UN-TARGET-EXIT
032100         UNTIL WS-FIN-TGT.
032200 1400-CARGA-TARGETS-EXIT.
032300     EXIT.
032400*
032500 1405-LEE-UN-TARGET.
032600     READ TARGETS-ARQ
032700         AT END MOVE 'S' TO WS-FS-TGT
032800         NOT AT END
032900             IF TG-TICKER NOT = SPACES
033000                ADD 1 TO GT-TGT-CANTIDAD-USADA
033100                SET GT-TGT-IDX TO GT-TGT-CANTIDAD-USADA
033200                MOVE TG-TICKER TO TG3-TICKER(GT-TGT-IDX)
033300                INSPECT TG3-TICKER(GT-TGT-IDX) CONVERTING
033400                        WS-ALFA-MINUSC TO WS-ALFA-MAYUSC
033500                MOVE TG-PESO  TO TG3-PESO(GT-TGT-IDX)
033600             END-IF
033700     END-READ.
033800 1405-LEE-UN-TARGET-EXIT.
033900     EXIT.
034000*
034100 1500-CARGA-PRECIOS.
034200     MOVE ZERO TO GT-PRP-CANTIDAD-USADA.
034300     PERFORM 1505-LEE-UN-PRECIO-PRIMARIO
034400                          THRU 1505-LEE-UN-PRECIO-PRIMARIO-EXIT
034500         UNTIL WS-FIN-PRP.
034600     MOVE ZERO TO GT-PRF-CANTIDAD-USADA.
034700     IF WS-ARCHIVO-RESPALDO-OK
034800        PERFORM 1525-LEE-UN-PRECIO-RESPALDO
034900                          THRU 1525-LEE-UN-PRECIO-RESPALDO-EXIT
035000            UNTIL WS-FIN-PRF
035100     END-IF.
035200 1500-CARGA-PRECIOS-EXIT.
035300     EXIT.
035400*
035500 1505-LEE-UN-PRECIO-PRIMARIO.
035600     READ PRECIOS-ARQ
035700         AT END MOVE 'S' TO WS-FS-PRP
035800         NOT AT END
035900             PERFORM 1510-AGREGA-PRECIO-PRIMARIO
036000                      THRU 1510-AGREGA-PRECIO-PRIMARIO-EXIT
036100     END-READ.
036200 1505-LEE-UN-PRECIO-PRIMARIO-EXIT.
036300     EXIT.
036400*
036500 1525-LEE-UN-PRECIO-RESPALDO.
036600     READ RESPALDO-ARQ
036700         AT END MOVE 'S' TO WS-FS-PRF
036800         NOT AT END
036900             PERFORM 1520-AGREGA-PRECIO-RESPALDO
037000                      THRU 1520-AGREGA-PRECIO-RESPALDO-EXIT
037100     END-READ.
037200 1525-LEE-UN-PRECIO-RESPALDO-EXIT.
037300     EXIT.
037400*
037500*    UN RENGLON DE PRECIO USA PP-PRECIO SI VIENE, SINO EL CIERRE
037600*    ANTERIOR; SE DESCARTA SI NO HAY VALOR USABLE O SI EL TICKER
037700*    YA ESTA EN LA TABLA (GANA EL ULTIMO RENGLON LEIDO, REGLA U3).
037800 1510-AGREGA-PRECIO-PRIMARIO.
037900     IF PP-TICKER = SPACES
038000        GO TO 1510-AGREGA-PRECIO-PRIMARIO-EXIT
038100     END-IF.
038200     IF PP-PRECIO > ZERO
038300        MOVE PP-PRECIO TO WS-VALOR-POSICION
038400     ELSE IF PP-CIERRE-ANTERIOR > ZERO
038500        MOVE PP-CIERRE-ANTERIOR TO WS-VALOR-POSICION
038600     ELSE
038700        GO TO 1510-AGREGA-PRECIO-PRIMARIO-EXIT
038800     END-IF.
038900     MOVE PP-TICKER TO WS-TICKER-CONV.
039000     INSPECT WS-TICKER-CONV CONVERTING WS-ALFA-MINUSC TO
039100                                        WS-ALFA-MAYUSC.
039200     SET WS-IDX TO 1.
039300     SET GT-PRP-IDX TO 1.
039400     SEARCH GT-PRP-ENTRADA VARYING WS-IDX
039500        AT END
039600           ADD 1 TO GT-PRP-CANTIDAD-USADA
039700           SET GT-PRP-IDX TO GT-PRP-CANTIDAD-USADA
039800           MOVE WS-TICKER-CONV    TO GT-PRP-TICKER(GT-PRP-IDX)
039900           MOVE WS-VALOR-POSICION TO GT-PRP-PRECIO(GT-PRP-IDX)
040000        WHEN GT-PRP-TICKER(GT-PRP-IDX) = WS-TICKER-CONV
040100           MOVE WS-VALOR-POSICION TO GT-PRP-PRECIO(GT-PRP-IDX)
040200     END-SEARCH.
040300 1510-AGREGA-PRECIO-PRIMARIO-EXIT.
040400     EXIT.
040500*
040600 1520-AGREGA-PRECIO-RESPALDO.
040700     IF PF-TICKER = SPACES
040800        GO TO 1520-AGREGA-PRECIO-RESPALDO-EXIT
040900     END-IF.
041000     IF PF-PRECIO > ZERO
041100        MOVE PF-PRECIO TO WS-VALOR-POSICION
041200     ELSE IF PF-CIERRE-ANTERIOR > ZERO
041300        MOVE PF-CIERRE-ANTERIOR TO WS-VALOR-POSICION
041400     ELSE
041500        GO TO 1520-AGREGA-PRECIO-RESPALDO-EXIT
041600     END-IF.
041700     MOVE PF-TICKER TO WS-TICKER-CONV.
041800     INSPECT WS-TICKER-CONV CONVERTING WS-ALFA-MINUSC TO
041900                                        WS-ALFA-MAYUSC.
042000     SET WS-IDX TO 1.
042100     SET GT-PRF-IDX TO 1.
042200     SEARCH GT-PRF-ENTRADA VARYING WS-IDX
042300        AT END
042400           ADD 1 TO GT-PRF-CANTIDAD-USADA
042500           SET GT-PRF-IDX TO GT-PRF-CANTIDAD-USADA
042600           MOVE WS-TICKER-CONV    TO GT-PRF-TICKER(GT-PRF-IDX)
042700           MOVE WS-VALOR-POSICION TO GT-PRF-PRECIO(GT-PRF-IDX)
042800        WHEN GT-PRF-TICKER(GT-PRF-IDX) = WS-TICKER-CONV
042900           MOVE WS-VALOR-POSICION TO GT-PRF-PRECIO(GT-PRF-IDX)
043000     END-SEARCH.
043100 1520-AGREGA-PRECIO-RESPALDO-EXIT.
043200     EXIT.
043300*
043400 1600-RESUELVE-PRECIOS.
043500     CALL 'V13C04P' USING EC3-PARAMETROS-PRECIOS
043600                          EC3-LISTA-RESPALDOS
043700                          GT-TABLA-POSICIONES
043800                          GT-TABLA-PRECIOS-PRIMARIA
043900                          GT-TABLA-PRECIOS-RESPALDO
044000                          GT-TABLA-PRECIOS-RESUELTOS.
044100     IF EC3-HUBO-ABEND
044200        MOVE EC3-MENSAJE-ERROR TO EC1-MENSAJE-ERROR
044300        PERFORM 9999-ABEND THRU 9999-ABEND-EXIT
044400     END-IF.
044500     IF EC3-ES-ESTRICTO AND EC3-TOTAL-RESPALDOS > ZERO
044600        PERFORM 1610-ARMA-MENSAJE-FALTANTES
044700                         THRU 1610-ARMA-MENSAJE-FALTANTES-EXIT
044800        MOVE WS-LISTA-FALTANTES-TXT TO EC1-MENSAJE-ERROR
044900        PERFORM 9999-ABEND THRU 9999-ABEND-EXIT
045000     END-IF.
045100     IF EC3-TOTAL-RESPALDOS > ZERO AND NOT EC3-ES-ESTRICTO
045200        PERFORM 1610-ARMA-MENSAJE-FALTANTES
045300                         THRU 1610-ARMA-MENSAJE-FALTANTES-EXIT
045400     END-IF.
045500 1600-RESUELVE-PRECIOS-EXIT.
045600     EXIT.
045700*
045800 1610-ARMA-MENSAJE-FALTANTES.
045900     MOVE 'MISSING PRICES FOR:' TO WS-LISTA-FALTANTES-TXT.
046000     MOVE 20 TO WS-LISTA-FALTANTES-LEN.
046100     PERFORM 1615-AGREGA-TICKER-FALTANTE
046200                          THRU 1615-AGREGA-TICKER-FALTANTE-EXIT
046300         VARYING WS-IDX FROM 1 BY 1
046400             UNTIL WS-IDX > EC3-TOTAL-RESPALDOS.
046500 1610-ARMA-MENSAJE-FALTANTES-EXIT.
046600     EXIT.
046700*
046800 1615-AGREGA-TICKER-FALTANTE.
046900     STRING ' ' DELIMITED BY SIZE
047000            EC3-RSP-TICKER(WS-IDX) DELIMITED BY SPACE
047100            INTO WS-LISTA-FALTANTES-TXT
047200            WITH POINTER WS-LISTA-FALTANTES-LEN
047300     END-STRING.
047400 1615-AGREGA-TICKER-FALTANTE-EXIT.
047500     EXIT.
047600*
047700******************************************************************
047800*  2000-PROCESO - FOTO ANTES, REBALANCEO, APLICACION Y REPORTE
047900******************************************************************
048000 2000-PROCESO.
048100     PERFORM 2050-IMPRIME-FALTANTES
048200                             THRU 2050-IMPRIME-FALTANTES-EXIT.
048300     PERFORM 2100-FOTO-ANTES        THRU 2100-FOTO-ANTES-EXIT.
048400     PERFORM 2200-LLAMA-REBALANCEO
048500                             THRU 2200-LLAMA-REBALANCEO-EXIT.
048600     PERFORM 2300-IMPRIME-OPERACIONES
048700                            THRU 2300-IMPRIME-OPERACIONES-EXIT.
048800     PERFORM 2400-LLAMA-APLICACION
048900                             THRU 2400-LLAMA-APLICACION-EXIT.
049000     PERFORM 2500-FOTO-DESPUES      THRU 2500-FOTO-DESPUES-EXIT.
049100     PERFORM 2600-IMPRIME-RESUMEN
049200                             THRU 2600-IMPRIME-RESUMEN-EXIT.
049300 2000-PROCESO-EXIT.
049400     EXIT.
049500*
049600 2050-IMPRIME-FALTANTES.
049700     IF WS-LISTA-FALTANTES-LEN > 1
049800        MOVE WS-LISTA-FALTANTES-TXT TO RPT-LINEA
049900        WRITE RPT-LINEA
050000     END-IF.
050100 2050-IMPRIME-FALTANTES-EXIT.
050200     EXIT.
050300*
050400*    FOTO DE TENENCIA ANTES DEL REBALANCEO (VALOR Y PESO POR
050500*    TICKER; REGLA R2).  NO SE IMPRIME, SOLO SE USA PARA EL VALOR
050600*    TOTAL QUE EL RESUMEN FINAL COMPARA CONTRA EL DE DESPUES.
050700 2100-FOTO-ANTES.
050800     MOVE ZERO TO WS-VALOR-TOTAL-ANTES.
050900     PERFORM 2110-ACUMULA-VALOR-ANTES
051000                           THRU 2110-ACUMULA-VALOR-ANTES-EXIT
051100         VARYING GT-POS-IDX FROM 1 BY 1
051200             UNTIL GT-POS-IDX > GT-POS-CANTIDAD-USADA.
051300     ADD EC1-EFECTIVO-ANTES TO WS-VALOR-TOTAL-ANTES.
051400 2100-FOTO-ANTES-EXIT.
051500     EXIT.
051600*
051700 2110-ACUMULA-VALOR-ANTES.
051800     PERFORM 2150-BUSCA-PRECIO-RESUELTO
051900                     THRU 2150-BUSCA-PRECIO-RESUELTO-EXIT.
052000     COMPUTE WS-VALOR-POSICION ROUNDED =
052100             PB1-CANTIDAD(GT-POS-IDX) * GT-PRR-PRECIO(WS-IDX).
052200     ADD WS-VALOR-POSICION TO WS-VALOR-TOTAL-ANTES.
052300 2110-ACUMULA-VALOR-ANTES-EXIT.
052400     EXIT.
052500*
052600*    BUSQUEDA DEL PRECIO RESUELTO DE LA POSICION GT-POS-IDX.
052700*    DEJA EL SUBINDICE EN WS-IDX (0 SI NO SE ENCUENTRA).
052800 2150-BUSCA-PRECIO-RESUELTO.
052900     SET WS-IDX TO 1.
053000     SET GT-PRR-IDX TO 1.
053100     SEARCH GT-PRR-ENTRADA VARYING WS-IDX
053200        AT END MOVE ZERO TO WS-IDX
053300        WHEN GT-PRR-TICKER(WS-IDX) = PB1-TICKER(GT-POS-IDX)
053400           CONTINUE
053500     END-SEARCH.
053600 2150-BUSCA-PRECIO-RESUELTO-EXIT.
053700     EXIT.
053800*
053900 2200-LLAMA-REBALANCEO.
054000     MOVE ZERO TO EC1-OPE-CANTIDAD.
054100     CALL 'V13C02R' USING EC1-PARAMETROS-REBALANCEO
054200                          EC1-LISTA-OPERACIONES
054300                          GT-TABLA-POSICIONES
054400                          GT-TABLA-TARGETS
054500                          GT-TABLA-PRECIOS-RESUELTOS
054600                          GT-UNIVERSO.
054700     IF EC1-HUBO-ABEND
054800        PERFORM 9999-ABEND THRU 9999-ABEND-EXIT
054900     END-IF.
055000 2200-LLAMA-REBALANCEO-EXIT.
055100     EXIT.
055200*
055300 2300-IMPRIME-OPERACIONES.
055400     PERFORM 2305-IMPRIME-UNA-OPERACION
055500                          THRU 2305-IMPRIME-UNA-OPERACION-EXIT
055600         VARYING EC1-OPE-IDX FROM 1 BY 1
055700             UNTIL EC1-OPE-IDX > EC1-OPE-CANTIDAD.
055800     MOVE SPACES TO RPT-LINEA.
055900     STRING 'CASH_BEFORE,' DELIMITED BY SIZE
056000            EC1-EFECTIVO-ANTES DELIMITED BY SIZE
056100            INTO RPT-LINEA
056200     END-STRING.
056300     WRITE RPT-LINEA.
056400     MOVE SPACES TO RPT-LINEA.
056500     STRING 'CASH_AFTER,' DELIMITED BY SIZE
056600            EC1-EFECTIVO-DESPUES DELIMITED BY SIZE
056700            INTO RPT-LINEA
056800     END-STRING.
056900     WRITE RPT-LINEA.
057000     MOVE EC1-OPE-CANTIDAD TO WS-TOTAL-OPERACIONES.
057100 2300-IMPRIME-OPERACIONES-EXIT.
057200     EXIT.
057300*
057400 2305-IMPRIME-UNA-OPERACION.
057500     MOVE SPACES TO RPT-LINEA.
057600     STRING TR4-LADO(EC1-OPE-IDX)    DELIMITED BY SIZE
057700            ','                      DELIMITED BY SIZE
057800            TR4-TICKER(EC1-OPE-IDX)  DELIMITED BY SPACE
057900            ','                      DELIMITED BY SIZE
058000            TR4-CANTIDAD(EC1-OPE-IDX) DELIMITED BY SIZE
058100            ','                      DELIMITED BY SIZE
058200            TR4-PRECIO(EC1-OPE-IDX)  DELIMITED BY SIZE
058300            ','                      DELIMITED BY SIZE
058400            TR4-MONTO(EC1-OPE-IDX)   DELIMITED BY SIZE
058500            INTO RPT-LINEA
058600     END-STRING.
058700     WRITE RPT-LINEA.
058800 2305-IMPRIME-UNA-OPERACION-EXIT.
058900     EXIT.
059000*
059100 2400-LLAMA-APLICACION.
059200     MOVE EC1-EFECTIVO-DESPUES TO EC2-EFECTIVO-ANTES.
059300     CALL 'V13C03A' USING EC2-PARAMETROS-APLICACION
059400                          EC1-LISTA-OPERACIONES
059500                          GT-TABLA-POSICIONES
059600                          GT-TABLA-TARGETS.
059700     IF EC2-HUBO-ABEND
059800        MOVE EC2-MENSAJE-ERROR TO EC1-MENSAJE-ERROR
059900        PERFORM 9999-ABEND THRU 9999-ABEND-EXIT
060000     END-IF.
060100 2400-LLAMA-APLICACION-EXIT.
060200     EXIT.
060300*
060400*    FOTO DESPUES: LA TABLA DE POSICIONES YA FUE ACTUALIZADA POR
060500*    V13C03A (POSICIONES VENDIDAS DEL TODO QUEDAN INACTIVAS EN
060600*    DGT-POS-ACTIVA).  SE ORDENA POR TICKER ANTES DE IMPRIMIR.
060700 2500-FOTO-DESPUES.
060800     PERFORM 2510-ORDENA-POSICIONES
060900                             THRU 2510-ORDENA-POSICIONES-EXIT.
061000     MOVE SPACES TO RPT-LINEA.
061100     MOVE 'POST_PORTFOLIO' TO RPT-LINEA.
061200     WRITE RPT-LINEA.
061300     MOVE SPACES TO RPT-LINEA.
061400     STRING 'POST_CASH,' DELIMITED BY SIZE
061500            EC2-EFECTIVO-DESPUES DELIMITED BY SIZE
061600            INTO RPT-LINEA
061700     END-STRING.
061800     WRITE RPT-LINEA.
061900     MOVE ZERO TO WS-VALOR-TOTAL-DESPUES.
062000     MOVE ZERO TO WS-TOTAL-POSICIONES-POST.
062100     PERFORM 2505-IMPRIME-POSICION-DESPUES
062200                         THRU 2505-IMPRIME-POSICION-DESPUES-EXIT
062300         VARYING GT-POS-IDX FROM 1 BY 1
062400             UNTIL GT-POS-IDX > GT-POS-CANTIDAD-USADA.
062500     ADD EC2-EFECTIVO-DESPUES TO WS-VALOR-TOTAL-DESPUES.
062600     MOVE SPACES TO RPT-LINEA.
062700     STRING 'POST_TOTAL_VALUE,' DELIMITED BY SIZE
062800            WS-VALOR-TOTAL-DESPUES DELIMITED BY SIZE
062900            INTO RPT-LINEA
063000     END-STRING.
063100     WRITE RPT-LINEA.
063200 2500-FOTO-DESPUES-EXIT.
063300     EXIT.
063400*
063500 2505-IMPRIME-POSICION-DESPUES.
063600     IF POS1-ACTIVA(GT-POS-IDX)
063700        PERFORM 2150-BUSCA-PRECIO-RESUELTO
063800                     THRU 2150-BUSCA-PRECIO-RESUELTO-EXIT
063900        COMPUTE WS-VALOR-POSICION ROUNDED =
064000             PB1-CANTIDAD(GT-POS-IDX) * GT-PRR-PRECIO(WS-IDX)
064100        ADD WS-VALOR-POSICION TO WS-VALOR-TOTAL-DESPUES
064200        ADD 1 TO WS-TOTAL-POSICIONES-POST
064300        MOVE SPACES TO RPT-LINEA
064400        STRING 'POST_POSITION,' DELIMITED BY SIZE
064500               PB1-TICKER(GT-POS-IDX)     DELIMITED BY SPACE
064600               ','                        DELIMITED BY SIZE
064700               PB1-TIPO-ACTIVO(GT-POS-IDX) DELIMITED BY SPACE
064800               ','                        DELIMITED BY SIZE
064900               PB1-CANTIDAD(GT-POS-IDX)   DELIMITED BY SIZE
065000               ','                        DELIMITED BY SIZE
065100               GT-PRR-PRECIO(WS-IDX)      DELIMITED BY SIZE
065200               ','                        DELIMITED BY SIZE
065300               WS-VALOR-POSICION          DELIMITED BY SIZE
065400               INTO RPT-LINEA
065500        END-STRING
065600        WRITE RPT-LINEA
065700     END-IF.
065800 2505-IMPRIME-POSICION-DESPUES-EXIT.
065900     EXIT.
066000*
066100*    ORDENAMIENTO SIMPLE POR BURBUJA DE LA TABLA DE POSICIONES,
066200*    ASCENDENTE POR TICKER.  LA TABLA ES PEQUENA (TOPE 2000
066300*    RENGLONES), NO SE JUSTIFICA UNA RUTINA DE CLASIFICACION
066400*    EXTERNA PARA ESTO.
066500 2510-ORDENA-POSICIONES.
066600     PERFORM 2511-PASADA-BURBUJA-POS
066700                           THRU 2511-PASADA-BURBUJA-POS-EXIT
066800         VARYING WS-IDX FROM 1 BY 1
066900             UNTIL WS-IDX > GT-POS-CANTIDAD-USADA.
067000 2510-ORDENA-POSICIONES-EXIT.
067100     EXIT.
067200*
067300 2511-PASADA-BURBUJA-POS.
067400     PERFORM 2515-COMPARA-Y-PERMUTA-POS
067500                         THRU 2515-COMPARA-Y-PERMUTA-POS-EXIT
067600         VARYING WS-IDX-2 FROM 1 BY 1
067700             UNTIL WS-IDX-2 > GT-POS-CANTIDAD-USADA - WS-IDX.
067800 2511-PASADA-BURBUJA-POS-EXIT.
067900     EXIT.
068000*
068100 2515-COMPARA-Y-PERMUTA-POS.
068200     IF PB1-TICKER(WS-IDX-2) > PB1-TICKER(WS-IDX-2 + 1)
068300        MOVE GT-POS-ENTRADA(WS-IDX-2)     TO WS-POS-TEMP
068400        MOVE GT-POS-ENTRADA(WS-IDX-2 + 1)
068500                           TO GT-POS-ENTRADA(WS-IDX-2)
068600        MOVE WS-POS-TEMP TO GT-POS-ENTRADA(WS-IDX-2 + 1)
068700     END-IF.
068800 2515-COMPARA-Y-PERMUTA-POS-EXIT.
068900     EXIT.
069000*
069100 2600-IMPRIME-RESUMEN.
069200     MOVE SPACES TO RPT-LINEA.
069300     STRING 'TRADE_COUNT,' DELIMITED BY SIZE
069400            WS-TOTAL-OPERACIONES DELIMITED BY SIZE
069500            INTO RPT-LINEA
069600     END-STRING.
069700     WRITE RPT-LINEA.
069800     MOVE SPACES TO RPT-LINEA.
069900     STRING 'TOTAL_VALUE_BEFORE,' DELIMITED BY SIZE
070000            WS-VALOR-TOTAL-ANTES DELIMITED BY SIZE
070100            INTO RPT-LINEA
070200     END-STRING.
070300     WRITE RPT-LINEA.
070400     MOVE SPACES TO RPT-LINEA.
070500     STRING 'TOTAL_VALUE_AFTER,' DELIMITED BY SIZE
070600            WS-VALOR-TOTAL-DESPUES DELIMITED BY SIZE
070700            INTO RPT-LINEA
070800     END-STRING.
070900     WRITE RPT-LINEA.
071000 2600-IMPRIME-RESUMEN-EXIT.
071100     EXIT.
071200*
071300******************************************************************
071400*  3000-FIN - CIERRE DE ARCHIVOS
071500******************************************************************
071600 3000-FIN.
071700     CLOSE PARM-CARD POSITIONS-ARQ TARGETS-ARQ PRECIOS-ARQ
071800           RESPALDO-ARQ REPORTE-ARQ.
071900     DISPLAY 'V13C01B - FIN DEL BATCH DE REBALANCEO'.
072000 3000-FIN-EXIT.
072100     EXIT.
072200*
072300******************************************************************
072400*  9999-ABEND - CORTE ANORMAL DEL BATCH POR ERROR DE NEGOCIO
072500******************************************************************
072600 9999-ABEND.
072700     DISPLAY 'V13C01B - ABEND: ' EC1-MENSAJE-ERROR.
072800     CLOSE PARM-CARD POSITIONS-ARQ TARGETS-ARQ PRECIOS-ARQ
072900           RESPALDO-ARQ REPORTE-ARQ.
073000     MOVE 16 TO RETURN-CODE.
073100     STOP RUN.
073200 9999-ABEND-EXIT.
073300     EXIT.
