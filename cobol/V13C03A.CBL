000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: V13C03A                                             *
000400*                                                                *
000500*  FECHA CREACION: 12/05/1989                                    *
000600*                                                                *
000700*  AUTOR: FACTORIA                                               *
000800*                                                                *
000900*  APLICACION: V1 - REBALANCEO DE CARTERA (PROYECTO SIVAC)       *
001000*                                                                *
001100*  DESCRIPCION: SUBPROGRAMA DE APLICACION DE OPERACIONES (UNI-   *
001200*               DAD U2).  RECORRE LA LISTA DE OPERACIONES QUE    *
001300*               PRODUJO V13C02R, EN EL MISMO ORDEN (VENTAS Y     *
001400*               LUEGO COMPRAS), Y ACTUALIZA LA TABLA DE POSI-    *
001500*               CIONES Y EL EFECTIVO.  LAS POSICIONES VENDIDAS   *
001600*               POR COMPLETO QUEDAN INACTIVAS (NO SE BORRAN DE   *
001700*               LA TABLA).  UNA COMPRA DE UN TICKER NUEVO ABRE   *
001800*               UNA POSICION, RESOLVIENDO SU CLASE DE ACTIVO EN  *
001900*               LA TABLA DE TARGETS O, EN SU DEFECTO, CON LA     *
002000*               CLASE POR DEFECTO DE LA TARJETA DE CONTROL.      *
002100*                                                                *
002200******************************************************************
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID.     V13C03A.
002500 AUTHOR.         FACTORIA.
002600 INSTALLATION.   SIVAC - GERENCIA DE INVERSIONES.
002700 DATE-WRITTEN.   12/05/1989.
002800 DATE-COMPILED.
002900 SECURITY.       USO INTERNO - CONFIDENCIAL.
003000******************************************************************
003100*        L O G    D E   M O D I F I C A C I O N E S             *
003200******************************************************************
003300* FECHA       PROGRAMADOR  TICKET   DESCRIPCION                 *
003400*----------   -----------  -------  ---------------------------- *
003500* 12/05/1989  EJVG         SIS-0113 CREACION DEL SUBPROGRAMA     *
003600* 22/10/1990  EJVG         SIS-0156 POSICIONES VENDIDAS DEL TODO *
003700*                                   QUEDAN INACTIVAS (ANTES SE   *
003800*                                   BORRABAN DE LA TABLA)        *
003900* 11/04/1993  LPR          SIS-0231 APERTURA DE POSICION NUEVA   *
004000*                                   EN COMPRAS (RESOLUCION DE    *
004100*                                   CLASE CONTRA TARGETS)        *
004200* 18/12/1998  JCAS         SIS-0314 REVISION AMY2K - SIN IMPACTO  *
004300* 02/02/1999  JCAS         SIS-0315 PRUEBAS AMY2K CERRADAS        *
004400* 26/08/2003  MQRR         REQ-0145  CLASE POR DEFECTO PARAME-   *
004500*                                   TRIZABLE EN TARJETA (EC2)    *
004600* 03/07/2008  EJVG         REQ-0146  ABEND SI LA TABLA DE POSI-  *
004700*                                   CIONES SE LLENA AL ABRIR     *
004800*                                   UN TICKER NUEVO              *
004900* 20/02/2020  MQRR         REQ-0200  ABEND SI LA VENTA SUPERA LA *
005000*                                   TENENCIA O SI LA COMPRA      *
005100*                                   SUPERA EL EFECTIVO DISPONI-  *
005200*                                   BLE (ANTES SE APLICABAN SIN  *
005300*                                   VALIDAR Y EL SALDO PODIA     *
005400*                                   QUEDAR NEGATIVO)             *
005500******************************************************************
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000*    DECIMAL-POINT IS COMMA.
006100*
006200 DATA DIVISION.
006300 WORKING-STORAGE SECTION.
006400*
006500 01  WS-CONTADORES.
006600     05  WS-BUSCA-IDX                PIC 9(04) COMP.
006700     05  FILLER                      PIC X(04).
006800*
006900 01  WS-INDICADORES.
007000     05  WS-POS-HALLADA               PIC X(01) VALUE 'N'.
007100         88  WS-POS-ENCONTRADA                 VALUE 'S'.
007200     05  FILLER                      PIC X(08).
007300*
007400 01  WS-CLASE-RESUELTA.
007500     05  WS-CLASE-HALLADA             PIC X(08) VALUE SPACES.
007600     05  FILLER                      PIC X(04).
007700*
007800 LINKAGE SECTION.
007900     COPY V1EC020.
008000*
008100     COPY V1EC010.
008200*
008300     COPY V1GT010.
008400*
008500 PROCEDURE DIVISION USING EC2-PARAMETROS-APLICACION
008600                           EC1-LISTA-OPERACIONES
008700                           GT-TABLA-POSICIONES
008800                           GT-TABLA-TARGETS.
008900*
009000 MAINLINE.
009100     PERFORM 1000-INICIO   THRU 1000-INICIO-EXIT.
009200     PERFORM 2000-PROCESO  THRU 2000-PROCESO-EXIT.
009300     GOBACK.
009400*
009500 1000-INICIO.
009600     MOVE 'N' TO EC2-ABEND.
009700     MOVE SPACES TO EC2-MENSAJE-ERROR.
009800     MOVE EC2-EFECTIVO-ANTES TO EC2-EFECTIVO-DESPUES.
009900     MOVE ZERO TO EC2-POSICIONES-RESULTANTES.
010000 1000-INICIO-EXIT.
010100     EXIT.
010200*
010300*    APLICACION DE LA LISTA DE OPERACIONES EN ORDEN (REGLA R7).
010400*    LA LISTA YA VIENE CON LAS VENTAS ANTES DE LAS COMPRAS.
010500 2000-PROCESO.
010600     PERFORM 2100-APLICA-UNA-OPERACION
010700                          THRU 2100-APLICA-UNA-OPERACION-EXIT
010800         VARYING EC1-OPE-IDX FROM 1 BY 1
010900             UNTIL EC1-OPE-IDX > EC1-OPE-CANTIDAD
011000                OR EC2-HUBO-ABEND.
011100     IF NOT EC2-HUBO-ABEND
011200        PERFORM 2900-CUENTA-POSICIONES-ACTIVAS
011300                       THRU 2900-CUENTA-POSICIONES-ACTIVAS-EXIT
011400     END-IF.
011500 2000-PROCESO-EXIT.
011600     EXIT.
011700*
011800 2100-APLICA-UNA-OPERACION.
011900     PERFORM 2110-BUSCA-POSICION THRU 2110-BUSCA-POSICION-EXIT.
012000     IF TR4-ES-VENTA(EC1-OPE-IDX)
012100        PERFORM 2200-APLICA-VENTA THRU 2200-APLICA-VENTA-EXIT
012200     ELSE
012300        PERFORM 2300-APLICA-COMPRA THRU 2300-APLICA-COMPRA-EXIT
012400     END-IF.
012500 2100-APLICA-UNA-OPERACION-EXIT.
012600     EXIT.
012700*
012800 2110-BUSCA-POSICION.
012900     MOVE 'N' TO WS-POS-HALLADA.
013000     SET GT-POS-IDX TO 1.
013100     SET WS-BUSCA-IDX TO 1.
013200     SEARCH GT-POS-ENTRADA VARYING WS-BUSCA-IDX
013300        AT END CONTINUE
013400        WHEN PB1-TICKER(WS-BUSCA-IDX) = TR4-TICKER(EC1-OPE-IDX)
013500           SET GT-POS-IDX TO WS-BUSCA-IDX
013600           MOVE 'S' TO WS-POS-HALLADA
013700     END-SEARCH.
013800 2110-BUSCA-POSICION-EXIT.
013900     EXIT.
014000*
014100*    VENTA: SE ESPERA SIEMPRE POSICION EXISTENTE (LA PIERNA DE
014200*    VENTA DE V13C02R SOLO OPERA TICKERS TENIDOS).  SI LA CANTI-
014300*    DAD RESULTANTE NO QUEDA MAYOR QUE CERO, LA POSICION PASA A
014400*    INACTIVA PERO NO SE ELIMINA DE LA TABLA.
014500 2200-APLICA-VENTA.
014600     IF NOT WS-POS-ENCONTRADA
014700        MOVE 'S' TO EC2-ABEND
014800        STRING 'VENTA DE TICKER SIN POSICION '
014900                    DELIMITED BY SIZE
015000               TR4-TICKER(EC1-OPE-IDX) DELIMITED BY SPACE
015100               INTO EC2-MENSAJE-ERROR
015200        END-STRING
015300        GO TO 2200-APLICA-VENTA-EXIT
015400     END-IF.
015500     IF TR4-CANTIDAD(EC1-OPE-IDX) > PB1-CANTIDAD(GT-POS-IDX)
015600        MOVE 'S' TO EC2-ABEND
015700        STRING 'VENTA MAYOR QUE LA TENENCIA '
015800                    DELIMITED BY SIZE
015900               TR4-TICKER(EC1-OPE-IDX) DELIMITED BY SPACE
016000               INTO EC2-MENSAJE-ERROR
016100        END-STRING
016200        GO TO 2200-APLICA-VENTA-EXIT
016300     END-IF.
016400     SUBTRACT TR4-CANTIDAD(EC1-OPE-IDX)
016500                            FROM PB1-CANTIDAD(GT-POS-IDX).
016600     ADD TR4-MONTO(EC1-OPE-IDX) TO EC2-EFECTIVO-DESPUES.
016700     IF PB1-CANTIDAD(GT-POS-IDX) NOT > ZERO
016800        MOVE 'N' TO DGT-POS-ACTIVA(GT-POS-IDX)
016900     END-IF.
017000 2200-APLICA-VENTA-EXIT.
017100     EXIT.
017200*
017300*    COMPRA: SI EL TICKER YA SE TENIA, SOLO SE ACUMULA CANTIDAD
017400*    Y SE ACTUALIZA EL PRECIO CARGADO; SI ES NUEVO, SE ABRE UNA
017500*    POSICION (PARRAFO 2310).
017600 2300-APLICA-COMPRA.
017700     IF TR4-MONTO(EC1-OPE-IDX) > EC2-EFECTIVO-DESPUES
017800        MOVE 'S' TO EC2-ABEND
017900        STRING 'COMPRA SUPERA EL EFECTIVO DISPONIBLE '
018000                    DELIMITED BY SIZE
018100               TR4-TICKER(EC1-OPE-IDX) DELIMITED BY SPACE
018200               INTO EC2-MENSAJE-ERROR
018300        END-STRING
018400        GO TO 2300-APLICA-COMPRA-EXIT
018500     END-IF.
018600     IF WS-POS-ENCONTRADA
018700        ADD TR4-CANTIDAD(EC1-OPE-IDX) TO PB1-CANTIDAD(GT-POS-IDX)
018800        MOVE TR4-PRECIO(EC1-OPE-IDX)  TO PB1-PRECIO(GT-POS-IDX)
018900     ELSE
019000        PERFORM 2310-ABRE-POSICION-NUEVA
019100                          THRU 2310-ABRE-POSICION-NUEVA-EXIT
019200     END-IF.
019300     IF NOT EC2-HUBO-ABEND
019400        SUBTRACT TR4-MONTO(EC1-OPE-IDX) FROM EC2-EFECTIVO-DESPUES
019500     END-IF.
019600 2300-APLICA-COMPRA-EXIT.
019700     EXIT.
019800*
019900 2310-ABRE-POSICION-NUEVA.
020000     IF GT-POS-CANTIDAD-USADA NOT < GT-POS-TOPE
020100        MOVE 'S' TO EC2-ABEND
020200        STRING 'TABLA DE POSICIONES LLENA AL ABRIR '
020300                    DELIMITED BY SIZE
020400               TR4-TICKER(EC1-OPE-IDX) DELIMITED BY SPACE
020500               INTO EC2-MENSAJE-ERROR
020600        END-STRING
020700        GO TO 2310-ABRE-POSICION-NUEVA-EXIT
020800     END-IF.
020900     ADD 1 TO GT-POS-CANTIDAD-USADA.
021000     SET GT-POS-IDX TO GT-POS-CANTIDAD-USADA.
021100     MOVE TR4-TICKER(EC1-OPE-IDX)   TO PB1-TICKER(GT-POS-IDX).
021200     MOVE TR4-CANTIDAD(EC1-OPE-IDX) TO PB1-CANTIDAD(GT-POS-IDX).
021300     MOVE TR4-PRECIO(EC1-OPE-IDX)   TO PB1-PRECIO(GT-POS-IDX).
021400     MOVE 'S' TO DGT-POS-ACTIVA(GT-POS-IDX).
021500     MOVE 'N' TO DGT-POS-CON-RESPALDO(GT-POS-IDX).
021600     PERFORM 2320-RESUELVE-CLASE-NUEVA
021700                          THRU 2320-RESUELVE-CLASE-NUEVA-EXIT.
021800 2310-ABRE-POSICION-NUEVA-EXIT.
021900     EXIT.
022000*
022100*    CLASE DE UN TICKER NUEVO: SE BUSCA EN LA TABLA DE TARGETS
022200*    (TG3-CLASE-ORIGEN, INFORMATIVA); SI NO SE ENCUENTRA O VIENE
022300*    EN BLANCO, SE USA LA CLASE POR DEFECTO DE LA TARJETA DE
022400*    CONTROL (EC2-CLASE-DEFECTO, REGLA R7).
022500 2320-RESUELVE-CLASE-NUEVA.
022600     MOVE SPACES TO WS-CLASE-HALLADA.
022700     SET GT-TGT-IDX TO 1.
022800     SET WS-BUSCA-IDX TO 1.
022900     SEARCH GT-TGT-ENTRADA VARYING WS-BUSCA-IDX
023000        AT END CONTINUE
023100        WHEN TG3-TICKER(WS-BUSCA-IDX) = TR4-TICKER(EC1-OPE-IDX)
023200           MOVE TG3-CLASE-ORIGEN(WS-BUSCA-IDX)
023300                                        TO WS-CLASE-HALLADA
023400     END-SEARCH.
023500     IF WS-CLASE-HALLADA = SPACES
023600        MOVE EC2-CLASE-DEFECTO TO PB1-TIPO-ACTIVO(GT-POS-IDX)
023700     ELSE
023800        MOVE WS-CLASE-HALLADA TO PB1-TIPO-ACTIVO(GT-POS-IDX)
023900     END-IF.
024000 2320-RESUELVE-CLASE-NUEVA-EXIT.
024100     EXIT.
024200*
024300 2900-CUENTA-POSICIONES-ACTIVAS.
024400     MOVE ZERO TO EC2-POSICIONES-RESULTANTES.
024500     PERFORM 2910-CUENTA-UNA-POSICION
024600                        THRU 2910-CUENTA-UNA-POSICION-EXIT
024700         VARYING GT-POS-IDX FROM 1 BY 1
024800             UNTIL GT-POS-IDX > GT-POS-CANTIDAD-USADA.
024900 2900-CUENTA-POSICIONES-ACTIVAS-EXIT.
025000     EXIT.
025100*
025200 2910-CUENTA-UNA-POSICION.
025300     IF POS1-ACTIVA(GT-POS-IDX)
025400        ADD 1 TO EC2-POSICIONES-RESULTANTES
025500     END-IF.
025600 2910-CUENTA-UNA-POSICION-EXIT.
025700     EXIT.
